000100******************************************************************
000200* FRAUD-ENGINE
000300*
000400* CALLED SUBPROGRAM - RUNS THE SEVEN TRANSACTION FRAUD RULES
000500* OVER THE IN-MEMORY BATCH TABLE BUILT BY THE ATM AND UPI
000600* INGESTION DRIVERS AND HANDS BACK A TABLE OF ALERT RECORDS.
000700* ONE COPY OF THE RULES SERVES BOTH FEEDS - THE CALLER SUPPLIES
000800* THE COMMON SUBSET OF FIELDS (FTX-xxx) AND GETS BACK A SET OF
000900* ALERT-RECORD ENTRIES (ALERT-xxx) READY TO APPEND TO THE
001000* SHARED ALERT STORE.  THE CALLER STILL OWNS AND WRITES THE
001100* ALERT FILE - THIS SUBPROGRAM NEVER OPENS A FILE OF ITS OWN.
001200*
001300* THE INCOMING TABLE IS SORTED HERE, ASCENDING BY GROUP KEY AND
001400* THEN BY TIMESTAMP, BEFORE ANY RULE RUNS - RULES 2 THROUGH 4
001500* DEPEND ON THAT ORDERING TO WALK EACH CUSTOMER/ACCOUNT GROUP
001600* IN TIME SEQUENCE WITHOUT A SEPARATE SORT STEP PER RULE.
001700*
001800* WORKING SET IS CAPPED AT 5,000 TRANSACTIONS AND 3,000 ALERTS
001900* PER CALL, THE SAME CEILING USED ON THE OVERNIGHT ACH WINDOW
002000* JOBS - A CALLER WITH A LARGER BATCH MUST SPLIT IT.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* DATE-WRITTEN  -  06/09/1986  -  S.J. VASQUEZ
002500* 06/09/1986  SJV  TKT#2014  INITIAL VERSION - A SINGLE FLAT
002600*                  HIGH-VALUE LIMIT CHECK FOR THE BRANCH ATM
002700*                  PILOT, RUN AGAINST THE OVERNIGHT ATM TAPE.
002800* 09/14/1989  SJV  TKT#2477  ADD THE VELOCITY RULE - BRANCH
002900*                  OPERATIONS WANTED REPEAT-WITHDRAWAL COUNTS
003000*                  FLAGGED, NOT JUST SINGLE LARGE AMOUNTS.
003100* 08/21/1998  MPK  TKT#3102  Y2K READINESS REVIEW - TIMESTAMPS
003200*                  ARE PASSED IN ALREADY EXPANDED TO A 4-DIGIT
003300*                  YEAR BY THE CALLER, NO CENTURY WINDOWING
003400*                  LOGIC IN THIS SUBPROGRAM - SIGNED OFF PER
003500*                  MEMO DP-98-114.
003600* 02/11/2003  SJV  TKT#7188  EXPANDED FOR THE NEW ATM FRAUD
003700*                  REVIEW PILOT - HIGH-VALUE AND VELOCITY
003800*                  RULES RECAST AGAINST THE NEW TRANSACTION
003900*                  TABLE LAYOUT.
004000* 05/30/2003  SJV  TKT#7204  ADD GEO-SWITCH AND BALANCE-DRAIN
004100*                  RULES PER RISK MANAGEMENT REQUEST R-0091.
004200* 10/02/2003  SJV  TKT#7266  ADD THE STATUS-BASED RULES
004300*                  (FAILED/CANCELLED AND PENDING HIGH VALUE).
004400* 01/15/2004  SJV  TKT#7319  ADD DEVICE-MISUSE AND
004500*                  ACCOUNT-MISMATCH RULES, ROUND OUT THE SEVEN
004600*                  RULE FAMILIES REQUESTED BY RISK MANAGEMENT.
004700* 03/22/2004  SJV  TKT#7301  EXTENDED TO SERVE THE UPI FEED AS
004800*                  WELL AS ATM - TABLE ENTRY NARROWED TO THE
004900*                  FIELDS COMMON TO BOTH FEEDS.
005000* 08/19/2009  RTH  TKT#8210  SELECTION SORT ON THE INCOMING
005100*                  TABLE WAS COMPARING GROUP KEY ONLY - ADDED
005200*                  THE TIMESTAMP AS A SECONDARY SORT KEY, THE
005300*                  VELOCITY RULE WAS MISSING WINDOWS WHEN TWO
005400*                  GROUPS COLLIDED ON THE FIRST 10 BYTES.
005500* 11/05/2009  RTH  TKT#8244  WS-DRAIN-TOTAL WAS DECLARED
005600*                  COMP-3 - THIS SHOP HAS NEVER CARRIED A
005700*                  PACKED-DECIMAL FIELD, RECAST AS COMP TO
005800*                  MATCH EVERY OTHER ACCUMULATOR IN THIS
005900*                  SUBPROGRAM.  REDEFINES WIDTH ADJUSTED TO
006000*                  THE BINARY STORAGE LENGTH.
006100* 12/03/2009  RTH  TKT#8266  WS-ALERT-ID AND THE ALERT-ID
006200*                  TABLE FIELD WERE BOTH X(50) - ALERTREC.CPY
006300*                  ONLY CARRIES X(40), SHRUNK BOTH TO MATCH THE
006400*                  FILE LAYOUT BEFORE A STRAY MOVE OVERLAID THE
006500*                  NEXT FIELD.
006600* 12/18/2009  RTH  TKT#8268  VELOCITY AND BALANCE-DRAIN ALERT
006700*                  IDS WERE BUILT FROM THE FULL 19-BYTE
006800*                  TIMESTAMP AND RAN PAST WS-ALERT-ID'S 40 BYTES
006900*                  WITH NO ON OVERFLOW CHECK - THE STRING
007000*                  TRUNCATED SILENTLY AND A SECOND ALERT FOR THE
007100*                  SAME GROUP/DAY COULD REWRITE AND LOSE THE
007200*                  FIRST ONE ON THE INDEXED ALERT STORE.  ADDED
007300*                  320-BUILD-COMPACT-STAMP TO STRIP THE STAMP
007400*                  DOWN TO AN 8-BYTE YYYYMMDD (NO DASHES, NO
007500*                  TIME-OF-DAY) FOR THE ID-BUILDING RULES AND
007600*                  SHORTENED THE BALANCE-DRAIN PREFIX TO MATCH;
007700*                  ADDED ON OVERFLOW TO EVERY STRING THAT FEEDS
007800*                  WS-ALERT-ID SO A FUTURE WIDENING OF A GROUP
007900*                  KEY OR PREFIX FAILS LOUDLY INSTEAD OF
008000*                  TRUNCATING SILENTLY AGAIN.
008100*-----------------------------------------------------------------
008200 IDENTIFICATION              DIVISION.
008300*-----------------------------------------------------------------
008400 PROGRAM-ID.                 FRAUD-ENGINE.
008500 AUTHOR.                     S.J. VASQUEZ.
008600 INSTALLATION.               FIRST CAPITAL BANK & TRUST - ISD.
008700 DATE-WRITTEN.               06/09/1986.
008800 DATE-COMPILED.
008900 SECURITY.                   INTERNAL USE ONLY - ISD BATCH LIBRARY.
009000*
009100******************************************************************
009200 ENVIRONMENT                 DIVISION.
009300*-----------------------------------------------------------------
009400 CONFIGURATION               SECTION.
009500 SOURCE-COMPUTER.            IBM-370.
009600 OBJECT-COMPUTER.            IBM-370.
009700 SPECIAL-NAMES.
009800     C01 IS TOP-OF-FORM.
009900*
010000******************************************************************
010100 DATA                        DIVISION.
010200*-----------------------------------------------------------------
010300 WORKING-STORAGE             SECTION.
010400*-----------------------------------------------------------------
010500 01  WS-SUBSCRIPTS.
010600     05  WS-I                    PIC S9(8) COMP VALUE ZERO.
010700     05  WS-J                    PIC S9(8) COMP VALUE ZERO.
010800     05  WS-K                    PIC S9(8) COMP VALUE ZERO.
010900     05  WS-SI                   PIC S9(8) COMP VALUE ZERO.
011000     05  WS-SJ                   PIC S9(8) COMP VALUE ZERO.
011100     05  WS-SMIN-IDX             PIC S9(8) COMP VALUE ZERO.
011200     05  WS-TRIGGER-IDX          PIC S9(8) COMP VALUE ZERO.
011300     05  WS-STAMP-SRC-IDX        PIC S9(8) COMP VALUE ZERO.
011400*
011500     05  FILLER                  PIC X(01) VALUE SPACES.
011600 01  WS-RULE-COUNTERS.
011700     05  WS-VELOCITY-COUNT       PIC S9(4) COMP VALUE ZERO.
011800     05  WS-DEVICE-COUNT         PIC S9(6) COMP VALUE ZERO.
011900*
012000     05  FILLER                  PIC X(01) VALUE SPACES.
012100 01  WS-RULE-SWITCHES.
012200     05  WS-FIRST-OCCUR-SW       PIC X(01) VALUE "Y".
012300         88  WS-FIRST-OCCURRENCE          VALUE "Y".
012400     05  WS-DRAIN-FOUND-SW       PIC X(01) VALUE "N".
012500         88  WS-DRAIN-FOUND                VALUE "Y".
012600*
012700     05  FILLER                  PIC X(01) VALUE SPACES.
012800 01  WS-DRAIN-WORK.
012900     05  WS-DRAIN-FIRST-IDX      PIC S9(8) COMP VALUE ZERO.
013000     05  FILLER                  PIC X(01) VALUE SPACES.
013100 01  WS-DRAIN-TOTAL              PIC S9(11)V99 COMP VALUE ZERO.
013200 01  WS-DRAIN-TOTAL-X REDEFINES WS-DRAIN-TOTAL.
013300     05  FILLER                  PIC X(08).
013400*
013500*-----------------------------------------------------------------
013600* TIMESTAMP-TO-SECONDS CONVERSION WORK AREA.  THE STAMP IS
013700* ALREADY IN THE SHOP-NORMALIZED "YYYY-MM-DD HH:MM:SS" FORM BY
013800* THE TIME IT REACHES THIS SUBPROGRAM, SO NO SEPARATOR EDITING
013900* IS NEEDED HERE - ONLY THE BREAKOUT AND THE ARITHMETIC.
014000*-----------------------------------------------------------------
014100 01  WS-CONV-STAMP-IN            PIC X(19) VALUE SPACES.
014200 01  WS-CONV-STAMP-R REDEFINES WS-CONV-STAMP-IN.
014300     05  WS-CONV-YYYY-X          PIC X(04).
014400     05  FILLER                  PIC X(01).
014500     05  WS-CONV-MM-X            PIC X(02).
014600     05  FILLER                  PIC X(01).
014700     05  WS-CONV-DD-X            PIC X(02).
014800     05  FILLER                  PIC X(01).
014900     05  WS-CONV-HH-X            PIC X(02).
015000     05  FILLER                  PIC X(01).
015100     05  WS-CONV-MI-X            PIC X(02).
015200     05  FILLER                  PIC X(01).
015300     05  WS-CONV-SS-X            PIC X(02).
015400*
015500 01  WS-CONV-NUMERIC-WORK.
015600     05  WS-CONV-YYYY            PIC 9(04).
015700     05  WS-CONV-MM              PIC 9(02).
015800     05  WS-CONV-DD              PIC 9(02).
015900     05  WS-CONV-HH              PIC 9(02).
016000     05  WS-CONV-MI              PIC 9(02).
016100     05  WS-CONV-SS              PIC 9(02).
016200     05  WS-CONV-DAYS            PIC S9(8) COMP.
016300     05  WS-CONV-TEMP            PIC S9(8) COMP.
016400     05  WS-CONV-REM             PIC S9(8) COMP.
016500     05  WS-LEAP-SW              PIC X(01) VALUE "N".
016600         88  WS-LEAP-YEAR                  VALUE "Y".
016700*
016800 77  WS-CONV-SECONDS-OUT         PIC S9(10) COMP VALUE ZERO.
016900*
017000     05  FILLER                  PIC X(01) VALUE SPACES.
017100 01  WS-CUM-DAYS-RECORD.
017200     05  FILLER                  PIC 9(03) VALUE 000.
017300     05  FILLER                  PIC 9(03) VALUE 031.
017400     05  FILLER                  PIC 9(03) VALUE 059.
017500     05  FILLER                  PIC 9(03) VALUE 090.
017600     05  FILLER                  PIC 9(03) VALUE 120.
017700     05  FILLER                  PIC 9(03) VALUE 151.
017800     05  FILLER                  PIC 9(03) VALUE 181.
017900     05  FILLER                  PIC 9(03) VALUE 212.
018000     05  FILLER                  PIC 9(03) VALUE 243.
018100     05  FILLER                  PIC 9(03) VALUE 273.
018200     05  FILLER                  PIC 9(03) VALUE 304.
018300     05  FILLER                  PIC 9(03) VALUE 334.
018400 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-RECORD.
018500     05  WS-CUM-DAYS             PIC 9(03) OCCURS 12 TIMES.
018600*
018700 01  WS-TXN-SECONDS-TABLE.
018800     05  WS-TXN-SECONDS          PIC S9(10) COMP OCCURS 5000 TIMES.
018900*
019000*-----------------------------------------------------------------
019100* SCRATCH SWAP AREA FOR THE IN-PLACE SELECTION SORT.
019200*-----------------------------------------------------------------
019300 01  WS-SWAP-ENTRY.
019400     05  WS-SWAP-TRANS-ID        PIC X(12).
019500     05  WS-SWAP-GROUP-KEY       PIC X(10).
019600     05  WS-SWAP-TIMESTAMP       PIC X(19).
019700     05  WS-SWAP-AMOUNT          PIC S9(9)V99.
019800     05  WS-SWAP-STATUS          PIC X(10).
019900     05  WS-SWAP-ACCOUNT-NUMBER  PIC X(10).
020000     05  WS-SWAP-CUSTOMER-ID     PIC X(10).
020100     05  WS-SWAP-LOCATION        PIC X(40).
020200     05  WS-SWAP-DEVICE-ID       PIC X(20).
020300     05  FILLER                  PIC X(01) VALUE SPACES.
020400 01  WS-SWAP-AMOUNT-X REDEFINES WS-SWAP-AMOUNT.
020500     05  FILLER                  PIC X(11).
020600*
020700*-----------------------------------------------------------------
020800* UPPER-CASE SCRATCH AND ALERT SCRATCH FIELDS.
020900*-----------------------------------------------------------------
021000 77  WS-STATUS-UPPER             PIC X(10).
021100*
021200 01  WS-ALERT-SCRATCH.
021300     05  WS-ALERT-ID             PIC X(40).
021400     05  WS-ALERT-TYPE           PIC X(25).
021500     05  WS-ALERT-ACCT           PIC X(10).
021600     05  WS-ALERT-CUST           PIC X(10).
021700     05  WS-ALERT-REASON         PIC X(80).
021800     05  WS-ALERT-STAMP          PIC X(19).
021900*-----------------------------------------------------------------
022000* TKT#8268 - COMPACT DATE-ONLY STAMP (YYYYMMDD, NO PUNCTUATION)
022100* FOR BUILDING THE ALERT-ID KEY.  SEE 320-BUILD-COMPACT-STAMP.
022200*-----------------------------------------------------------------
022300     05  WS-ALERT-STAMP-COMPACT  PIC X(08).
022400     05  FILLER                  PIC X(01) VALUE SPACES.
022500*
022600 77  WS-AMOUNT-EDIT              PIC Z(7)9.99.
022700 77  WS-COUNT-EDIT               PIC ZZ9.
022800*
022900******************************************************************
023000 LINKAGE                     SECTION.
023100*-----------------------------------------------------------------
023200     05  FILLER                  PIC X(01) VALUE SPACES.
023300 01  LS-PARAMETERS.
023400     05  LS-TXN-COUNT            PIC S9(8) COMP.
023500     05  LS-ALERT-COUNT          PIC S9(8) COMP.
023600*
023700*    ONE ENTRY PER VALID TRANSACTION IN THE BATCH - MUST STAY
023800*    IN STEP WITH FRAUDTXNREC.CPY, WHICH THE ATM AND UPI
023900*    DRIVERS USE TO BUILD THIS TABLE BEFORE THE CALL.
024000     05  LS-TXN-TABLE OCCURS 5000 TIMES.
024100         10  FTX-TRANS-ID            PIC X(12).
024200         10  FTX-GROUP-KEY           PIC X(10).
024300         10  FTX-TIMESTAMP           PIC X(19).
024400         10  FTX-AMOUNT              PIC S9(9)V99.
024500         10  FTX-STATUS              PIC X(10).
024600         10  FTX-ACCOUNT-NUMBER      PIC X(10).
024700         10  FTX-CUSTOMER-ID         PIC X(10).
024800         10  FTX-LOCATION            PIC X(40).
024900         10  FTX-DEVICE-ID           PIC X(20).
025000         10  FTX-RESERVED-1          PIC X(05).
025100         10  FILLER                  PIC X(05).
025200*
025300*    ONE ENTRY PER ALERT RAISED - MUST STAY IN STEP WITH
025400*    ALERTREC.CPY, WHICH THE DRIVER WRITES TO THE ALERT FILE.
025500     05  LS-ALERT-TABLE OCCURS 3000 TIMES.
025600         10  ALERT-ID                PIC X(40).
025700         10  ALERT-TYPE              PIC X(25).
025800         10  ALERT-ACCOUNT-NUMBER    PIC X(10).
025900         10  ALERT-CUSTOMER-ID       PIC X(10).
026000         10  ALERT-REASON            PIC X(80).
026100         10  ALERT-CREATED-AT        PIC X(19).
026200         10  FILLER                  PIC X(01).
026300*
026400******************************************************************
026500 PROCEDURE                   DIVISION    USING LS-PARAMETERS.
026600*-----------------------------------------------------------------
026700 100-RUN-FRAUD-ENGINE.
026800     PERFORM 200-INITIALIZE-ENGINE.
026900     IF LS-TXN-COUNT > ZERO
027000         PERFORM 200-SORT-TXN-TABLE
027100         PERFORM 200-PRECOMPUTE-SECONDS
027200         PERFORM 300-RULE-HIGH-VALUE
027300             THRU 300-RULE-HIGH-VALUE-EXIT
027400             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LS-TXN-COUNT
027500         PERFORM 300-RULE-VELOCITY
027600             THRU 300-RULE-VELOCITY-EXIT
027700             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LS-TXN-COUNT
027800         PERFORM 300-RULE-GEO-SWITCH
027900             THRU 300-RULE-GEO-SWITCH-EXIT
028000             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LS-TXN-COUNT
028100         PERFORM 300-RULE-BALANCE-DRAIN
028200             THRU 300-RULE-BALANCE-DRAIN-EXIT
028300             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LS-TXN-COUNT
028400         PERFORM 300-RULE-STATUS-HIGH
028500             THRU 300-RULE-STATUS-HIGH-EXIT
028600             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LS-TXN-COUNT
028700         PERFORM 300-RULE-DEVICE-MISUSE
028800             THRU 300-RULE-DEVICE-MISUSE-EXIT
028900             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LS-TXN-COUNT
029000         PERFORM 300-RULE-ACCOUNT-MISMATCH
029100             THRU 300-RULE-ACCOUNT-MISMATCH-EXIT
029200             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LS-TXN-COUNT
029300     END-IF.
029400     EXIT PROGRAM.
029500*
029600*-----------------------------------------------------------------
029700 200-INITIALIZE-ENGINE.
029800     MOVE ZERO               TO LS-ALERT-COUNT.
029900*
030000*-----------------------------------------------------------------
030100* SELECTION SORT, ASCENDING BY GROUP KEY THEN TIMESTAMP.  FINE
030200* FOR THE BATCH SIZES THIS SUBPROGRAM IS CALLED WITH - NO SORT
030300* VERB IS AVAILABLE ON AN IN-MEMORY TABLE, ONLY ON A FILE.
030400*-----------------------------------------------------------------
030500 200-SORT-TXN-TABLE.
030600     PERFORM 210-SORT-OUTER-PASS
030700         VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI >= LS-TXN-COUNT.
030800*
030900 210-SORT-OUTER-PASS.
031000     MOVE WS-SI               TO WS-SMIN-IDX.
031100     PERFORM 220-SORT-INNER-SCAN
031200         VARYING WS-SJ FROM WS-SI BY 1
031300         UNTIL WS-SJ > LS-TXN-COUNT.
031400     IF WS-SMIN-IDX NOT = WS-SI
031500         PERFORM 230-SWAP-TABLE-ENTRIES
031600     END-IF.
031700*
031800 220-SORT-INNER-SCAN.
031900     IF WS-SJ = WS-SI
032000         GO TO 220-SORT-INNER-SCAN-EXIT.
032100     IF (FTX-GROUP-KEY(WS-SJ) < FTX-GROUP-KEY(WS-SMIN-IDX))
032200        OR ((FTX-GROUP-KEY(WS-SJ) = FTX-GROUP-KEY(WS-SMIN-IDX))
032300        AND (FTX-TIMESTAMP(WS-SJ) < FTX-TIMESTAMP(WS-SMIN-IDX)))
032400         MOVE WS-SJ TO WS-SMIN-IDX.
032500 220-SORT-INNER-SCAN-EXIT.
032600     EXIT.
032700*
032800 230-SWAP-TABLE-ENTRIES.
032900     MOVE FTX-TRANS-ID(WS-SI)        TO WS-SWAP-TRANS-ID.
033000     MOVE FTX-GROUP-KEY(WS-SI)       TO WS-SWAP-GROUP-KEY.
033100     MOVE FTX-TIMESTAMP(WS-SI)       TO WS-SWAP-TIMESTAMP.
033200     MOVE FTX-AMOUNT(WS-SI)          TO WS-SWAP-AMOUNT.
033300     MOVE FTX-STATUS(WS-SI)          TO WS-SWAP-STATUS.
033400     MOVE FTX-ACCOUNT-NUMBER(WS-SI)  TO WS-SWAP-ACCOUNT-NUMBER.
033500     MOVE FTX-CUSTOMER-ID(WS-SI)     TO WS-SWAP-CUSTOMER-ID.
033600     MOVE FTX-LOCATION(WS-SI)        TO WS-SWAP-LOCATION.
033700     MOVE FTX-DEVICE-ID(WS-SI)       TO WS-SWAP-DEVICE-ID.
033800     MOVE FTX-TRANS-ID(WS-SMIN-IDX)       TO FTX-TRANS-ID(WS-SI).
033900     MOVE FTX-GROUP-KEY(WS-SMIN-IDX)      TO FTX-GROUP-KEY(WS-SI).
034000     MOVE FTX-TIMESTAMP(WS-SMIN-IDX)      TO FTX-TIMESTAMP(WS-SI).
034100     MOVE FTX-AMOUNT(WS-SMIN-IDX)         TO FTX-AMOUNT(WS-SI).
034200     MOVE FTX-STATUS(WS-SMIN-IDX)         TO FTX-STATUS(WS-SI).
034300     MOVE FTX-ACCOUNT-NUMBER(WS-SMIN-IDX) TO FTX-ACCOUNT-NUMBER(WS-SI).
034400     MOVE FTX-CUSTOMER-ID(WS-SMIN-IDX)    TO FTX-CUSTOMER-ID(WS-SI).
034500     MOVE FTX-LOCATION(WS-SMIN-IDX)       TO FTX-LOCATION(WS-SI).
034600     MOVE FTX-DEVICE-ID(WS-SMIN-IDX)      TO FTX-DEVICE-ID(WS-SI).
034700     MOVE WS-SWAP-TRANS-ID       TO FTX-TRANS-ID(WS-SMIN-IDX).
034800     MOVE WS-SWAP-GROUP-KEY      TO FTX-GROUP-KEY(WS-SMIN-IDX).
034900     MOVE WS-SWAP-TIMESTAMP      TO FTX-TIMESTAMP(WS-SMIN-IDX).
035000     MOVE WS-SWAP-AMOUNT         TO FTX-AMOUNT(WS-SMIN-IDX).
035100     MOVE WS-SWAP-STATUS         TO FTX-STATUS(WS-SMIN-IDX).
035200     MOVE WS-SWAP-ACCOUNT-NUMBER TO FTX-ACCOUNT-NUMBER(WS-SMIN-IDX).
035300     MOVE WS-SWAP-CUSTOMER-ID    TO FTX-CUSTOMER-ID(WS-SMIN-IDX).
035400     MOVE WS-SWAP-LOCATION       TO FTX-LOCATION(WS-SMIN-IDX).
035500     MOVE WS-SWAP-DEVICE-ID      TO FTX-DEVICE-ID(WS-SMIN-IDX).
035600*
035700*-----------------------------------------------------------------
035800* ONE ELAPSED-SECONDS FIGURE PER ENTRY, COMPUTED ONCE UP FRONT
035900* SO THE WINDOW RULES BELOW DO PLAIN COMP SUBTRACTION INSTEAD
036000* OF RE-PARSING THE STAMP ON EVERY COMPARISON.
036100*-----------------------------------------------------------------
036200 200-PRECOMPUTE-SECONDS.
036300     PERFORM 210-PRECOMPUTE-ONE-SECONDS
036400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LS-TXN-COUNT.
036500*
036600 210-PRECOMPUTE-ONE-SECONDS.
036700     MOVE FTX-TIMESTAMP(WS-I) TO WS-CONV-STAMP-IN.
036800     PERFORM 400-STAMP-TO-SECONDS.
036900     MOVE WS-CONV-SECONDS-OUT TO WS-TXN-SECONDS(WS-I).
037000*
037100*-----------------------------------------------------------------
037200* TKT#8268 - BUILDS AN 8-BYTE YYYYMMDD STAMP (NO DASHES, NO
037300* TIME-OF-DAY) FOR ANY RULE THAT NEEDS A SHORT, COLLISION-SAFE
037400* COMPONENT OF THE TRANSACTION TIMESTAMP FOR THE ALERT-ID KEY.
037500* CALLER SETS WS-STAMP-SRC-IDX FIRST.  REUSES THE SAME
037600* WS-CONV-STAMP-R BREAKOUT THE SECONDS CONVERSION USES ABOVE -
037700* HARMLESS TO RE-MOVE HERE SINCE 400-STAMP-TO-SECONDS IS NOT
037800* BEING CALLED ON THIS PASS.
037900*-----------------------------------------------------------------
038000 320-BUILD-COMPACT-STAMP.
038100     MOVE FTX-TIMESTAMP(WS-STAMP-SRC-IDX) TO WS-CONV-STAMP-IN.
038200     STRING WS-CONV-YYYY-X DELIMITED BY SIZE
038300            WS-CONV-MM-X   DELIMITED BY SIZE
038400            WS-CONV-DD-X   DELIMITED BY SIZE
038500            INTO WS-ALERT-STAMP-COMPACT.
038600*
038700*-----------------------------------------------------------------
038800* RULE 1 - HIGH_VALUE.
038900*-----------------------------------------------------------------
039000 300-RULE-HIGH-VALUE.
039100     IF FTX-AMOUNT(WS-I) < 50000.00
039200         GO TO 300-RULE-HIGH-VALUE-EXIT.
039300     MOVE WS-I TO WS-TRIGGER-IDX.
039400     STRING "ALERT_HIGHVALUE_" DELIMITED BY SIZE
039500            FTX-TRANS-ID(WS-I) DELIMITED BY SPACE
039600            INTO WS-ALERT-ID
039700         ON OVERFLOW
039800             DISPLAY "WARNING - ALERT-ID TRUNCATED, TRANS "
039900                 FTX-TRANS-ID(WS-I)
040000     END-STRING.
040100     MOVE "HIGH_VALUE"     TO WS-ALERT-TYPE.
040200     MOVE FTX-AMOUNT(WS-I) TO WS-AMOUNT-EDIT.
040300     STRING "AMOUNT " DELIMITED BY SIZE
040400            WS-AMOUNT-EDIT DELIMITED BY SIZE
040500            " MEETS OR EXCEEDS THE 50000.00 HIGH VALUE THRESHOLD"
040600                DELIMITED BY SIZE
040700            INTO WS-ALERT-REASON.
040800     MOVE FTX-TIMESTAMP(WS-I) TO WS-ALERT-STAMP.
040900     PERFORM 700-APPEND-ALERT-ENTRY.
041000 300-RULE-HIGH-VALUE-EXIT.
041100     EXIT.
041200*
041300*-----------------------------------------------------------------
041400* RULE 2 - VELOCITY_ATTACK.  THE TABLE IS SORTED BY GROUP AND
041500* TIME, SO THE INNER SCAN CAN STOP AS SOON AS THE GROUP CHANGES
041600* OR THE 5-MINUTE WINDOW IS EXCEEDED.
041700*-----------------------------------------------------------------
041800 300-RULE-VELOCITY.
041900     MOVE ZERO TO WS-VELOCITY-COUNT.
042000     PERFORM 310-COUNT-VELOCITY-WINDOW
042100         VARYING WS-J FROM WS-I BY 1
042200         UNTIL (WS-J > LS-TXN-COUNT)
042300            OR (FTX-GROUP-KEY(WS-J) NOT = FTX-GROUP-KEY(WS-I))
042400            OR ((WS-TXN-SECONDS(WS-J) - WS-TXN-SECONDS(WS-I))
042500                > 300).
042600     IF WS-VELOCITY-COUNT < 3
042700         GO TO 300-RULE-VELOCITY-EXIT.
042800     MOVE WS-I TO WS-TRIGGER-IDX.
042900     MOVE WS-I TO WS-STAMP-SRC-IDX.
043000     PERFORM 320-BUILD-COMPACT-STAMP.
043100     STRING "ALERT_VELOCITY_" DELIMITED BY SIZE
043200            FTX-GROUP-KEY(WS-I) DELIMITED BY SPACE
043300            "_" DELIMITED BY SIZE
043400            WS-ALERT-STAMP-COMPACT DELIMITED BY SIZE
043500            INTO WS-ALERT-ID
043600         ON OVERFLOW
043700             DISPLAY "WARNING - ALERT-ID TRUNCATED, GROUP "
043800                 FTX-GROUP-KEY(WS-I)
043900     END-STRING.
044000     MOVE "VELOCITY_ATTACK" TO WS-ALERT-TYPE.
044100     MOVE WS-VELOCITY-COUNT TO WS-COUNT-EDIT.
044200     STRING WS-COUNT-EDIT DELIMITED BY SIZE
044300            " TRANSACTIONS WITHIN 5 MINUTES" DELIMITED BY SIZE
044400            INTO WS-ALERT-REASON.
044500     MOVE FTX-TIMESTAMP(WS-I) TO WS-ALERT-STAMP.
044600     PERFORM 700-APPEND-ALERT-ENTRY.
044700 300-RULE-VELOCITY-EXIT.
044800     EXIT.
044900*
045000 310-COUNT-VELOCITY-WINDOW.
045100     ADD 1 TO WS-VELOCITY-COUNT.
045200*
045300*-----------------------------------------------------------------
045400* RULE 3 - GEO_LOCATION_SWITCH.  EVERY ORDERED PAIR WITHIN THE
045500* 10-MINUTE WINDOW AND A DIFFERENT LOCATION GETS ITS OWN ALERT.
045600*-----------------------------------------------------------------
045700 300-RULE-GEO-SWITCH.
045800     PERFORM 310-TEST-GEO-PAIR
045900         VARYING WS-J FROM (WS-I + 1) BY 1
046000         UNTIL (WS-J > LS-TXN-COUNT)
046100            OR (FTX-GROUP-KEY(WS-J) NOT = FTX-GROUP-KEY(WS-I))
046200            OR ((WS-TXN-SECONDS(WS-J) - WS-TXN-SECONDS(WS-I))
046300                > 600).
046400 300-RULE-GEO-SWITCH-EXIT.
046500     EXIT.
046600*
046700 310-TEST-GEO-PAIR.
046800     IF FTX-LOCATION(WS-J) = FTX-LOCATION(WS-I)
046900         GO TO 310-TEST-GEO-PAIR-EXIT.
047000     MOVE WS-I TO WS-TRIGGER-IDX.
047100     MOVE WS-I TO WS-STAMP-SRC-IDX.
047200     PERFORM 320-BUILD-COMPACT-STAMP.
047300     STRING "ALERT_GEO_" DELIMITED BY SIZE
047400            FTX-GROUP-KEY(WS-I) DELIMITED BY SPACE
047500            "_" DELIMITED BY SIZE
047600            WS-ALERT-STAMP-COMPACT DELIMITED BY SIZE
047700            INTO WS-ALERT-ID
047800         ON OVERFLOW
047900             DISPLAY "WARNING - ALERT-ID TRUNCATED, GROUP "
048000                 FTX-GROUP-KEY(WS-I)
048100     END-STRING.
048200     MOVE "GEO_LOCATION_SWITCH" TO WS-ALERT-TYPE.
048300     STRING "TRANSACTION FROM " DELIMITED BY SIZE
048400            FTX-LOCATION(WS-I) DELIMITED BY SPACE
048500            " TO " DELIMITED BY SIZE
048600            FTX-LOCATION(WS-J) DELIMITED BY SPACE
048700            " WITHIN 10 MINUTES" DELIMITED BY SIZE
048800            INTO WS-ALERT-REASON.
048900     MOVE FTX-TIMESTAMP(WS-I) TO WS-ALERT-STAMP.
049000     PERFORM 700-APPEND-ALERT-ENTRY.
049100 310-TEST-GEO-PAIR-EXIT.
049200     EXIT.
049300*
049400*-----------------------------------------------------------------
049500* RULE 4 - BALANCE_DRAIN.  RUN ONLY WHEN WS-I IS THE FIRST
049600* ENTRY OF ITS GROUP (THE TABLE IS GROUPED CONTIGUOUSLY AFTER
049700* THE SORT), THEN WALK FORWARD ACCUMULATING UNTIL THE GROUP
049800* ENDS OR THE DRAIN CONDITION FIRES.
049900*-----------------------------------------------------------------
050000 300-RULE-BALANCE-DRAIN.
050100     IF WS-I > 1
050200         IF FTX-GROUP-KEY(WS-I) = FTX-GROUP-KEY(WS-I - 1)
050300             GO TO 300-RULE-BALANCE-DRAIN-EXIT.
050400     MOVE ZERO TO WS-DRAIN-TOTAL.
050500     MOVE WS-I TO WS-DRAIN-FIRST-IDX.
050600     MOVE "N" TO WS-DRAIN-FOUND-SW.
050700     PERFORM 310-ACCUM-DRAIN-ENTRY
050800         VARYING WS-J FROM WS-I BY 1
050900         UNTIL (WS-J > LS-TXN-COUNT)
051000            OR (FTX-GROUP-KEY(WS-J) NOT = FTX-GROUP-KEY(WS-I))
051100            OR (WS-DRAIN-FOUND-SW = "Y").
051200 300-RULE-BALANCE-DRAIN-EXIT.
051300     EXIT.
051400*
051500 310-ACCUM-DRAIN-ENTRY.
051600     ADD FTX-AMOUNT(WS-J) TO WS-DRAIN-TOTAL.
051700     IF ((WS-TXN-SECONDS(WS-J) - WS-TXN-SECONDS(WS-DRAIN-FIRST-IDX))
051800            <= 600)
051900        AND (WS-DRAIN-TOTAL >= 100000.00)
052000         MOVE "Y" TO WS-DRAIN-FOUND-SW
052100         MOVE WS-J TO WS-TRIGGER-IDX
052200         MOVE WS-J TO WS-STAMP-SRC-IDX
052300         PERFORM 320-BUILD-COMPACT-STAMP
052400         STRING "ALERT_DRAIN_" DELIMITED BY SIZE
052500                FTX-GROUP-KEY(WS-I) DELIMITED BY SPACE
052600                "_" DELIMITED BY SIZE
052700                WS-ALERT-STAMP-COMPACT DELIMITED BY SIZE
052800                INTO WS-ALERT-ID
052900             ON OVERFLOW
053000                 DISPLAY "WARNING - ALERT-ID TRUNCATED, GROUP "
053100                     FTX-GROUP-KEY(WS-I)
053200         END-STRING
053300         MOVE "BALANCE_DRAIN" TO WS-ALERT-TYPE
053400         MOVE WS-DRAIN-TOTAL TO WS-AMOUNT-EDIT
053500         STRING "RUNNING TOTAL " DELIMITED BY SIZE
053600                WS-AMOUNT-EDIT DELIMITED BY SIZE
053700                " WITHIN 10 MINUTES OF THE GROUP'S FIRST"
053800                    DELIMITED BY SIZE
053900                " TRANSACTION" DELIMITED BY SIZE
054000                INTO WS-ALERT-REASON
054100         MOVE FTX-TIMESTAMP(WS-J) TO WS-ALERT-STAMP
054200         PERFORM 700-APPEND-ALERT-ENTRY.
054300*
054400*-----------------------------------------------------------------
054500* RULE 5 - STATUS-BASED RULES (FAILED_HIGH_VALUE, THEN
054600* PENDING_HIGH_VALUE).
054700*-----------------------------------------------------------------
054800 300-RULE-STATUS-HIGH.
054900     MOVE FTX-STATUS(WS-I) TO WS-STATUS-UPPER.
055000     INSPECT WS-STATUS-UPPER
055100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
055200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055300     IF (WS-STATUS-UPPER = "FAILED    ")
055400        OR (WS-STATUS-UPPER = "CANCELLED ")
055500         IF FTX-AMOUNT(WS-I) > 40000.00
055600             MOVE WS-I TO WS-TRIGGER-IDX
055700             STRING "ALERT_STATUS_FAIL_" DELIMITED BY SIZE
055800                    FTX-TRANS-ID(WS-I) DELIMITED BY SPACE
055900                    INTO WS-ALERT-ID
056000                 ON OVERFLOW
056100                     DISPLAY
056200                       "WARNING - ALERT-ID TRUNCATED, TRANS "
056300                       FTX-TRANS-ID(WS-I)
056400             END-STRING
056500             MOVE "FAILED_HIGH_VALUE" TO WS-ALERT-TYPE
056600             MOVE FTX-AMOUNT(WS-I) TO WS-AMOUNT-EDIT
056700             STRING "STATUS " DELIMITED BY SIZE
056800                    WS-STATUS-UPPER DELIMITED BY SPACE
056900                    " WITH AMOUNT " DELIMITED BY SIZE
057000                    WS-AMOUNT-EDIT DELIMITED BY SIZE
057100                    " EXCEEDS 40000.00" DELIMITED BY SIZE
057200                    INTO WS-ALERT-REASON
057300             MOVE FTX-TIMESTAMP(WS-I) TO WS-ALERT-STAMP
057400             PERFORM 700-APPEND-ALERT-ENTRY.
057500     IF WS-STATUS-UPPER = "PENDING   "
057600         IF FTX-AMOUNT(WS-I) > 30000.00
057700             MOVE WS-I TO WS-TRIGGER-IDX
057800             STRING "ALERT_PENDING_HIGH_" DELIMITED BY SIZE
057900                    FTX-TRANS-ID(WS-I) DELIMITED BY SPACE
058000                    INTO WS-ALERT-ID
058100                 ON OVERFLOW
058200                     DISPLAY
058300                       "WARNING - ALERT-ID TRUNCATED, TRANS "
058400                       FTX-TRANS-ID(WS-I)
058500             END-STRING
058600             MOVE "PENDING_HIGH_VALUE" TO WS-ALERT-TYPE
058700             MOVE FTX-AMOUNT(WS-I) TO WS-AMOUNT-EDIT
058800             STRING "STATUS PENDING WITH AMOUNT " DELIMITED BY SIZE
058900                    WS-AMOUNT-EDIT DELIMITED BY SIZE
059000                    " EXCEEDS 30000.00" DELIMITED BY SIZE
059100                    INTO WS-ALERT-REASON
059200             MOVE FTX-TIMESTAMP(WS-I) TO WS-ALERT-STAMP
059300             PERFORM 700-APPEND-ALERT-ENTRY.
059400 300-RULE-STATUS-HIGH-EXIT.
059500     EXIT.
059600*
059700*-----------------------------------------------------------------
059800* RULE 6 - DEVICE_MISUSE.  ONE ALERT PER DEVICE, RAISED WHEN
059900* WS-I IS THE FIRST TABLE ENTRY CARRYING THAT DEVICE ID SO THE
060000* FULL-TABLE OCCURRENCE COUNT BELOW RUNS ONLY ONCE PER DEVICE.
060100*-----------------------------------------------------------------
060200 300-RULE-DEVICE-MISUSE.
060300     IF FTX-DEVICE-ID(WS-I) = SPACES
060400         GO TO 300-RULE-DEVICE-MISUSE-EXIT.
060500     MOVE "Y" TO WS-FIRST-OCCUR-SW.
060600     PERFORM 310-SCAN-EARLIER-FOR-DEVICE
060700         VARYING WS-K FROM 1 BY 1
060800         UNTIL (WS-K >= WS-I) OR (WS-FIRST-OCCUR-SW = "N").
060900     IF NOT WS-FIRST-OCCURRENCE
061000         GO TO 300-RULE-DEVICE-MISUSE-EXIT.
061100     MOVE ZERO TO WS-DEVICE-COUNT.
061200     PERFORM 320-TALLY-DEVICE-OCCURRENCE
061300         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > LS-TXN-COUNT.
061400     IF WS-DEVICE-COUNT < 4
061500         GO TO 300-RULE-DEVICE-MISUSE-EXIT.
061600     MOVE WS-I TO WS-TRIGGER-IDX.
061700     STRING "ALERT_DEVICE_" DELIMITED BY SIZE
061800            FTX-DEVICE-ID(WS-I) DELIMITED BY SPACE
061900            INTO WS-ALERT-ID
062000         ON OVERFLOW
062100             DISPLAY "WARNING - ALERT-ID TRUNCATED, DEVICE "
062200                 FTX-DEVICE-ID(WS-I)
062300     END-STRING.
062400     MOVE "DEVICE_MISUSE" TO WS-ALERT-TYPE.
062500     MOVE WS-DEVICE-COUNT TO WS-COUNT-EDIT.
062600     STRING "DEVICE " DELIMITED BY SIZE
062700            FTX-DEVICE-ID(WS-I) DELIMITED BY SPACE
062800            " USED ON " DELIMITED BY SIZE
062900            WS-COUNT-EDIT DELIMITED BY SIZE
063000            " TRANSACTIONS IN THE BATCH" DELIMITED BY SIZE
063100            INTO WS-ALERT-REASON.
063200     MOVE FTX-TIMESTAMP(WS-I) TO WS-ALERT-STAMP.
063300     PERFORM 700-APPEND-ALERT-ENTRY.
063400 300-RULE-DEVICE-MISUSE-EXIT.
063500     EXIT.
063600*
063700 310-SCAN-EARLIER-FOR-DEVICE.
063800     IF FTX-DEVICE-ID(WS-K) = FTX-DEVICE-ID(WS-I)
063900         MOVE "N" TO WS-FIRST-OCCUR-SW.
064000*
064100 320-TALLY-DEVICE-OCCURRENCE.
064200     IF FTX-DEVICE-ID(WS-K) = FTX-DEVICE-ID(WS-I)
064300         ADD 1 TO WS-DEVICE-COUNT.
064400*
064500*-----------------------------------------------------------------
064600* RULE 7 - ACCOUNT_MISMATCH.  FIRST 3 CHARACTERS MUST MATCH
064700* THE LAST 3 CHARACTERS OF THE SAME ACCOUNT NUMBER - ANYTHING
064800* ELSE IS TREATED AS A TAMPERED OR MIS-KEYED ACCOUNT NUMBER.
064900*-----------------------------------------------------------------
065000 300-RULE-ACCOUNT-MISMATCH.
065100     IF (FTX-ACCOUNT-NUMBER(WS-I) = SPACES)
065200        OR (FTX-CUSTOMER-ID(WS-I) = SPACES)
065300         GO TO 300-RULE-ACCOUNT-MISMATCH-EXIT.
065400     IF FTX-ACCOUNT-NUMBER(WS-I)(1:3) = FTX-ACCOUNT-NUMBER(WS-I)(8:3)
065500         GO TO 300-RULE-ACCOUNT-MISMATCH-EXIT.
065600     MOVE WS-I TO WS-TRIGGER-IDX.
065700     STRING "ALERT_ACCOUNT_MISMATCH_" DELIMITED BY SIZE
065800            FTX-TRANS-ID(WS-I) DELIMITED BY SPACE
065900            INTO WS-ALERT-ID
066000         ON OVERFLOW
066100             DISPLAY "WARNING - ALERT-ID TRUNCATED, TRANS "
066200                 FTX-TRANS-ID(WS-I)
066300     END-STRING.
066400     MOVE "ACCOUNT_MISMATCH" TO WS-ALERT-TYPE.
066500     STRING "ACCOUNT NUMBER " DELIMITED BY SIZE
066600            FTX-ACCOUNT-NUMBER(WS-I) DELIMITED BY SPACE
066700            " FAILED THE FIRST-3/LAST-3 PATTERN CHECK"
066800                DELIMITED BY SIZE
066900            INTO WS-ALERT-REASON.
067000     MOVE FTX-TIMESTAMP(WS-I) TO WS-ALERT-STAMP.
067100     PERFORM 700-APPEND-ALERT-ENTRY.
067200 300-RULE-ACCOUNT-MISMATCH-EXIT.
067300     EXIT.
067400*
067500*-----------------------------------------------------------------
067600* COMMON ALERT-TABLE APPEND.  SILENTLY DROPS ALERTS PAST THE
067700* 3,000-ENTRY CEILING RATHER THAN ABENDING - A RUN THAT NOISY
067800* NEEDS RISK MANAGEMENT'S ATTENTION, NOT A BATCH FAILURE.
067900*-----------------------------------------------------------------
068000 700-APPEND-ALERT-ENTRY.
068100     IF LS-ALERT-COUNT >= 3000
068200         GO TO 700-APPEND-ALERT-ENTRY-EXIT.
068300     PERFORM 710-DETERMINE-ALERT-PARTY.
068400     ADD 1 TO LS-ALERT-COUNT.
068500     MOVE WS-ALERT-ID         TO ALERT-ID(LS-ALERT-COUNT).
068600     MOVE WS-ALERT-TYPE       TO ALERT-TYPE(LS-ALERT-COUNT).
068700     MOVE WS-ALERT-ACCT       TO ALERT-ACCOUNT-NUMBER(LS-ALERT-COUNT).
068800     MOVE WS-ALERT-CUST       TO ALERT-CUSTOMER-ID(LS-ALERT-COUNT).
068900     MOVE WS-ALERT-REASON     TO ALERT-REASON(LS-ALERT-COUNT).
069000     MOVE WS-ALERT-STAMP      TO ALERT-CREATED-AT(LS-ALERT-COUNT).
069100 700-APPEND-ALERT-ENTRY-EXIT.
069200     EXIT.
069300*
069400 710-DETERMINE-ALERT-PARTY.
069500     MOVE FTX-CUSTOMER-ID(WS-TRIGGER-IDX) TO WS-ALERT-CUST.
069600     IF FTX-ACCOUNT-NUMBER(WS-TRIGGER-IDX) NOT = SPACES
069700         MOVE FTX-ACCOUNT-NUMBER(WS-TRIGGER-IDX) TO WS-ALERT-ACCT
069800     ELSE
069900         IF FTX-CUSTOMER-ID(WS-TRIGGER-IDX) NOT = SPACES
070000             MOVE FTX-CUSTOMER-ID(WS-TRIGGER-IDX) TO WS-ALERT-ACCT
070100         ELSE
070200             MOVE "UNKNOWN" TO WS-ALERT-ACCT
070300         END-IF
070400     END-IF.
070500*
070600*-----------------------------------------------------------------
070700* CONVERT A NORMALIZED TIMESTAMP TO TOTAL ELAPSED SECONDS SINCE
070800* AN ARBITRARY EPOCH, FOR WINDOW-COMPARISON PURPOSES ONLY - NOT
070900* A TRUE CALENDAR DAY COUNT, BUT MONOTONIC AND ACCURATE ACROSS
071000* A MONTH OR YEAR BOUNDARY, WHICH IS ALL THE WINDOW RULES NEED.
071100*-----------------------------------------------------------------
071200 400-STAMP-TO-SECONDS.
071300     MOVE WS-CONV-YYYY-X      TO WS-CONV-YYYY.
071400     MOVE WS-CONV-MM-X        TO WS-CONV-MM.
071500     MOVE WS-CONV-DD-X        TO WS-CONV-DD.
071600     MOVE WS-CONV-HH-X        TO WS-CONV-HH.
071700     MOVE WS-CONV-MI-X        TO WS-CONV-MI.
071800     MOVE WS-CONV-SS-X        TO WS-CONV-SS.
071900     PERFORM 410-CHECK-LEAP-YEAR.
072000     COMPUTE WS-CONV-DAYS =
072100         (WS-CONV-YYYY * 365) + (WS-CONV-YYYY / 4)
072200         - (WS-CONV-YYYY / 100) + (WS-CONV-YYYY / 400)
072300         + WS-CUM-DAYS(WS-CONV-MM) + WS-CONV-DD.
072400     IF (WS-CONV-MM > 2) AND WS-LEAP-YEAR
072500         ADD 1 TO WS-CONV-DAYS.
072600     COMPUTE WS-CONV-SECONDS-OUT =
072700         (WS-CONV-DAYS * 86400) + (WS-CONV-HH * 3600)
072800         + (WS-CONV-MI * 60) + WS-CONV-SS.
072900*
073000 410-CHECK-LEAP-YEAR.
073100     MOVE "N" TO WS-LEAP-SW.
073200     DIVIDE WS-CONV-YYYY BY 4
073300         GIVING WS-CONV-TEMP REMAINDER WS-CONV-REM.
073400     IF WS-CONV-REM = ZERO
073500         DIVIDE WS-CONV-YYYY BY 100
073600             GIVING WS-CONV-TEMP REMAINDER WS-CONV-REM
073700         IF WS-CONV-REM NOT = ZERO
073800             MOVE "Y" TO WS-LEAP-SW
073900         ELSE
074000             DIVIDE WS-CONV-YYYY BY 400
074100                 GIVING WS-CONV-TEMP REMAINDER WS-CONV-REM
074200             IF WS-CONV-REM = ZERO
074300                 MOVE "Y" TO WS-LEAP-SW
074400             END-IF
074500         END-IF
074600     END-IF.
