000100******************************************************************
000200* NORMALIZE-STAMP
000300*
000400* CALLED SUBPROGRAM - PARSES A TIMESTAMP LIFTED OFF ONE OF THE
000500* FOUR DELIMITED FEEDS AND RETURNS IT IN THE SHOP-STANDARD
000600* "YYYY-MM-DD HH:MM:SS" FORM.  THREE INPUT SHAPES ARE ACCEPTED -
000700* THE STANDARD SPACE-SEPARATED FORM, THE ISO "T"-SEPARATED FORM
000800* USED BY THE UPI GATEWAY, AND A DATE-ONLY FORM (TIME DEFAULTS
000900* TO MIDNIGHT, AS USED ON THE ACCOUNT-OPEN-DATE AND DOB FIELDS).
001000* A BLANK OR UNPARSEABLE FIELD COMES BACK WITH LS-STAMP-INVALID
001100* SET AND LS-STAMP-OUT CLEARED TO SPACES.
001200*-----------------------------------------------------------------
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* DATE-WRITTEN  -  04/02/1989  -  D.N. ESCOVEDO
001600* 09/17/1992  DNE  TKT#3301  ACCEPT THE DATE-ONLY FORM FOR THE
001700*                  NEW IRA-ACCOUNT OPEN-DATE FEED, DEFAULT TIME
001800*                  TO MIDNIGHT.
001900* 06/05/1996  KPL  TKT#4870  REJECT A MONTH OF 00 OR A DAY OF 00,
002000*                  THE OVERNIGHT LOAD WAS LETTING THESE THROUGH
002100*                  AS "VALID" DATES.
002200* 08/14/1998  KPL  TKT#5519  Y2K READINESS REVIEW - FIELD IS A
002300*                  FULL FOUR-DIGIT YEAR THROUGHOUT, NO WINDOWING
002400*                  LOGIC PRESENT, NO CHANGE REQUIRED.  SIGNED
002500*                  OFF PER MEMO DP-98-114.
002600* 03/22/2004  SJV  TKT#7301  ADD THE ISO "T"-SEPARATED FORM, THE
002700*                  UPI GATEWAY EXTRACT STARTED SENDING IT THAT
002800*                  WAY THIS CYCLE.
002900* 11/09/2008  SJV  TKT#8065  REUSED BY THE BATCH-INGESTION SUITE
003000*                  FOR ALL FOUR FEEDS IN PLACE OF THE OLD
003100*                  PER-FEED DATE EDIT ROUTINES.
003200*-----------------------------------------------------------------
003300 IDENTIFICATION              DIVISION.
003400*-----------------------------------------------------------------
003500 PROGRAM-ID.                 NORMALIZE-STAMP.
003600 AUTHOR.                     D.N. ESCOVEDO.
003700 INSTALLATION.               FIRST CAPITAL BANK & TRUST - ISD.
003800 DATE-WRITTEN.               04/02/1989.
003900 DATE-COMPILED.
004000 SECURITY.                   INTERNAL USE ONLY - ISD BATCH LIBRARY.
004100*
004200******************************************************************
004300 ENVIRONMENT                 DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION               SECTION.
004600 SOURCE-COMPUTER.            IBM-370.
004700 OBJECT-COMPUTER.            IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100******************************************************************
005200 DATA                        DIVISION.
005300*-----------------------------------------------------------------
005400 WORKING-STORAGE             SECTION.
005500*-----------------------------------------------------------------
005600 01  WS-EDIT-WORK.
005700     05  WS-TRAIL-SPACES         PIC S9(4) COMP VALUE ZERO.
005800     05  WS-FIELD-LEN            PIC S9(4) COMP VALUE ZERO.
005900     05  WS-SEP-CHAR             PIC X(01).
006000     05  WS-YEAR-NUM             PIC 9(04).
006100     05  WS-MONTH-NUM            PIC 9(02).
006200     05  WS-DAY-NUM              PIC 9(02).
006300     05  WS-HOUR-NUM             PIC 9(02).
006400     05  WS-MINUTE-NUM           PIC 9(02).
006500     05  WS-SECOND-NUM           PIC 9(02).
006600*
006700     05  FILLER                  PIC X(01) VALUE SPACES.
006800 01  WS-DATE-PART.
006900     05  WS-DATE-TEXT            PIC X(10) VALUE SPACES.
007000 01  WS-DATE-PART-R REDEFINES WS-DATE-PART.
007100     05  WS-DATE-YYYY            PIC X(04).
007200     05  FILLER                  PIC X(01).
007300     05  WS-DATE-MM              PIC X(02).
007400     05  FILLER                  PIC X(01).
007500     05  WS-DATE-DD              PIC X(02).
007600*
007700 01  WS-TIME-PART.
007800     05  WS-TIME-TEXT            PIC X(08) VALUE "00:00:00".
007900 01  WS-TIME-PART-R REDEFINES WS-TIME-PART.
008000     05  WS-TIME-HH              PIC X(02).
008100     05  FILLER                  PIC X(01).
008200     05  WS-TIME-MN              PIC X(02).
008300     05  FILLER                  PIC X(01).
008400     05  WS-TIME-SS              PIC X(02).
008500*
008600 01  WS-NUMERIC-CHECK            PIC 9(04).
008700 01  WS-NUMERIC-CHECK-X REDEFINES WS-NUMERIC-CHECK.
008800     05  FILLER                  PIC X(04).
008900*
009000 01  WS-VALID-SW                 PIC X(01) VALUE "Y".
009100     88  WS-STAMP-IS-VALID                 VALUE "Y".
009200*
009300******************************************************************
009400 LINKAGE                     SECTION.
009500*-----------------------------------------------------------------
009600 01  LS-PARAMETERS.
009700     05  LS-STAMP-IN             PIC X(19).
009800     05  LS-STAMP-OUT            PIC X(19).
009900     05  LS-STAMP-SW             PIC X(01).
010000         88  LS-STAMP-INVALID              VALUE "I".
010100         88  LS-STAMP-OK                    VALUE "V".
010200     05  FILLER                  PIC X(01).
010300*
010400******************************************************************
010500 PROCEDURE                   DIVISION    USING LS-PARAMETERS.
010600*-----------------------------------------------------------------
010700 100-NORMALIZE-STAMP.
010800     PERFORM 200-INITIALIZE-EDIT.
010900     IF WS-STAMP-IS-VALID
011000         PERFORM 200-SPLIT-DATE-AND-TIME
011100     END-IF.
011200     IF WS-STAMP-IS-VALID
011300         PERFORM 200-EDIT-DATE-PART
011400     END-IF.
011500     IF WS-STAMP-IS-VALID
011600         PERFORM 200-EDIT-TIME-PART
011700     END-IF.
011800     PERFORM 200-BUILD-RESULT.
011900     EXIT PROGRAM.
012000*
012100*-----------------------------------------------------------------
012200* FIND THE ACTUAL LENGTH OF THE INCOMING FIELD AND BAIL OUT
012300* EARLY WHEN IT IS BLANK.
012400*-----------------------------------------------------------------
012500 200-INITIALIZE-EDIT.
012600     MOVE "Y"                TO WS-VALID-SW.
012700     MOVE SPACES             TO LS-STAMP-OUT WS-DATE-TEXT.
012800     MOVE "00:00:00"         TO WS-TIME-TEXT.
012900     MOVE "V"                TO LS-STAMP-SW.
013000     MOVE ZERO               TO WS-TRAIL-SPACES.
013100     INSPECT LS-STAMP-IN TALLYING WS-TRAIL-SPACES
013200         FOR TRAILING SPACES.
013300     COMPUTE WS-FIELD-LEN = 19 - WS-TRAIL-SPACES.
013400     IF WS-FIELD-LEN < 10
013500         MOVE "N"            TO WS-VALID-SW.
013600*
013700*-----------------------------------------------------------------
013800* THREE SHAPES ARE ACCEPTED -
013900*    YYYY-MM-DD HH:MM:SS   (LENGTH 19, SEPARATOR IS A SPACE)
014000*    YYYY-MM-DDTHH:MM:SS   (LENGTH 19, SEPARATOR IS A "T")
014100*    YYYY-MM-DD            (LENGTH 10, NO TIME PORTION AT ALL,
014200*                           TIME STAYS AT THE MIDNIGHT DEFAULT)
014300*-----------------------------------------------------------------
014400 200-SPLIT-DATE-AND-TIME.
014500     MOVE LS-STAMP-IN(1:10)  TO WS-DATE-TEXT.
014600     IF WS-FIELD-LEN = 10
014700         CONTINUE
014800     ELSE
014900         IF WS-FIELD-LEN = 19
015000             MOVE LS-STAMP-IN(11:1) TO WS-SEP-CHAR
015100             IF (WS-SEP-CHAR = SPACE) OR (WS-SEP-CHAR = "T")
015200                 MOVE LS-STAMP-IN(12:8) TO WS-TIME-TEXT
015300             ELSE
015400                 MOVE "N" TO WS-VALID-SW
015500             END-IF
015600         ELSE
015700             MOVE "N" TO WS-VALID-SW
015800         END-IF
015900     END-IF.
016000*
016100*-----------------------------------------------------------------
016200* EDIT THE DATE PORTION - BOTH SEPARATORS MUST BE DASHES, ALL
016300* SIX DIGIT POSITIONS MUST BE NUMERIC, MONTH MUST FALL IN
016400* 01-12 AND DAY MUST FALL IN 01-31 (NO PER-MONTH DAY-COUNT OR
016500* LEAP-YEAR CHECK - THIS ROUTINE EDITS SHAPE, NOT CALENDAR
016600* TRUTH, THE SAME AS THE OLD LOAN-SCHEDULE EDIT IT REPLACED).
016700*-----------------------------------------------------------------
016800 200-EDIT-DATE-PART.
016900     IF (WS-DATE-TEXT(5:1) NOT = "-") OR
017000        (WS-DATE-TEXT(8:1) NOT = "-")
017100         MOVE "N" TO WS-VALID-SW
017200     ELSE
017300         MOVE WS-DATE-YYYY TO WS-NUMERIC-CHECK
017400         IF WS-NUMERIC-CHECK IS NOT NUMERIC
017500             MOVE "N" TO WS-VALID-SW
017600         END-IF
017700         IF WS-DATE-MM IS NOT NUMERIC
017800             MOVE "N" TO WS-VALID-SW
017900         ELSE
018000             MOVE WS-DATE-MM TO WS-MONTH-NUM
018100             IF (WS-MONTH-NUM < 1) OR (WS-MONTH-NUM > 12)
018200                 MOVE "N" TO WS-VALID-SW
018300             END-IF
018400         END-IF
018500         IF WS-DATE-DD IS NOT NUMERIC
018600             MOVE "N" TO WS-VALID-SW
018700         ELSE
018800             MOVE WS-DATE-DD TO WS-DAY-NUM
018900             IF (WS-DAY-NUM < 1) OR (WS-DAY-NUM > 31)
019000                 MOVE "N" TO WS-VALID-SW
019100             END-IF
019200         END-IF
019300     END-IF.
019400*
019500*-----------------------------------------------------------------
019600* EDIT THE TIME PORTION - BOTH SEPARATORS MUST BE COLONS, ALL
019700* SIX DIGIT POSITIONS MUST BE NUMERIC, HOUR 00-23, MINUTE AND
019800* SECOND EACH 00-59.
019900*-----------------------------------------------------------------
020000 200-EDIT-TIME-PART.
020100     IF (WS-TIME-TEXT(3:1) NOT = ":") OR
020200        (WS-TIME-TEXT(6:1) NOT = ":")
020300         MOVE "N" TO WS-VALID-SW
020400     ELSE
020500         IF WS-TIME-HH IS NOT NUMERIC
020600             MOVE "N" TO WS-VALID-SW
020700         ELSE
020800             MOVE WS-TIME-HH TO WS-HOUR-NUM
020900             IF WS-HOUR-NUM > 23
021000                 MOVE "N" TO WS-VALID-SW
021100             END-IF
021200         END-IF
021300         IF WS-TIME-MN IS NOT NUMERIC
021400             MOVE "N" TO WS-VALID-SW
021500         ELSE
021600             MOVE WS-TIME-MN TO WS-MINUTE-NUM
021700             IF WS-MINUTE-NUM > 59
021800                 MOVE "N" TO WS-VALID-SW
021900             END-IF
022000         END-IF
022100         IF WS-TIME-SS IS NOT NUMERIC
022200             MOVE "N" TO WS-VALID-SW
022300         ELSE
022400             MOVE WS-TIME-SS TO WS-SECOND-NUM
022500             IF WS-SECOND-NUM > 59
022600                 MOVE "N" TO WS-VALID-SW
022700             END-IF
022800         END-IF
022900     END-IF.
023000*
023100*-----------------------------------------------------------------
023200* GLUE THE EDITED DATE AND TIME BACK TOGETHER IN THE SHOP
023300* STANDARD FORM, OR RETURN THE INVALID SWITCH WITH A BLANK
023400* OUTPUT FIELD.
023500*-----------------------------------------------------------------
023600 200-BUILD-RESULT.
023700     IF WS-STAMP-IS-VALID
023800         STRING WS-DATE-TEXT DELIMITED BY SIZE
023900                " "          DELIMITED BY SIZE
024000                WS-TIME-TEXT DELIMITED BY SIZE
024100                INTO LS-STAMP-OUT
024200         MOVE "V" TO LS-STAMP-SW
024300     ELSE
024400         MOVE SPACES TO LS-STAMP-OUT
024500         MOVE "I" TO LS-STAMP-SW
024600     END-IF.
