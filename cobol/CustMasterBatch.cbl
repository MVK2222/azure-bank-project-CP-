000100******************************************************************
000200* CUST-MASTER-BATCH
000300*
000400* NIGHTLY INGESTION DRIVER FOR THE CUSTOMER MASTER FEED.  READS
000500* THE DELIMITED CUSTOMER EXTRACT, VALIDATES EACH RECORD (U5),
000600* ROUTES BAD RECORDS TO QUARANTINE, STORES GOOD ONES IN THE
000700* CUSTOMER LOOKUP STORE (THE SAME INDEXED FILE THE ACCOUNT DRIVER
000800* READS RANDOM BY CUSTOMERID), AND WRITES THE RUN-SUMMARY.
000900*
001000* THIS IS THE LAST STEP OF THE NIGHTLY STREAM (ATM, THEN UPI, THEN
001100* ACCOUNT, THEN CUSTOMER - SEE THE SCHEDULER JCL), SO IT ALSO
001200* READS BACK EVERY LINE THE EARLIER THREE DRIVERS APPENDED TO THE
001300* SHARED CONTROL REPORT, ADDS ITS OWN, AND WRITES THE TOTALS LINE
001400* THAT CLOSES OUT THE REPORT.
001500*
001600* THIS DRIVER CARRIES NO SCREEN SECTION AND NO OPERATOR DIALOG -
001700* THAT WHOLE HALF OF THE OLD ONLINE-UPDATE PROGRAM WAS STRIPPED
001800* OUT WHEN THIS WAS CUT OVER TO A STRAIGHT BATCH JOB.  OPERATIONS
001900* NEVER WANTED AN UNATTENDED STEP WAITING ON A TERMINAL ANYWAY.
002000*-----------------------------------------------------------------
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300* DATE-WRITTEN  -  02/14/1989  -  L.M. FERRANTE
002400* 02/14/1989  LMF  TKT#2240  INITIAL VERSION - CUT OVER FROM THE
002500*                  OLD SCREEN-DRIVEN ONLINE UPDATE TO A PLAIN
002600*                  SEQUENTIAL BATCH VALIDATE/QUARANTINE/STORE JOB.
002700*                  SCREEN SECTION AND TERMINAL DIALOG REMOVED.
002800* 08/22/1998  MPK  TKT#6213  Y2K READINESS REVIEW - CUST-DOB AND
002900*                  THE CONTROL-REPORT COUNTERS CARRY FULL 4-DIGIT
003000*                  YEARS / 7-DIGIT COUNTS.  NO WINDOWING FOUND.
003100*                  SIGNED OFF PER MEMO DP-98-114.
003200* 05/30/2003  LMF  TKT#7201  CUSTOMER RECORDS NOW FEED THE ACCOUNT
003300*                  DRIVER'S RANDOM LOOKUP - STORE FILE CHANGED
003400*                  FROM LINE-SEQUENTIAL TO INDEXED, KEYED ON
003500*                  CUSTOMERID, OPENED I-O FOR UPSERT.
003600* 11/14/2007  RTH  TKT#7946  THIS STEP NOW RUNS LAST IN THE
003700*                  NIGHTLY STREAM - ADDED 700-BUILD-GRAND-TOTALS
003800*                  TO READ BACK THE OTHER THREE DRIVERS' CONTROL
003900*                  REPORT LINES AND CLOSE THE REPORT WITH A
004000*                  TOTALS LINE.
004100* 12/03/2009  RTH  TKT#8267  CUSTMSTREC.CPY AND ALERTREC.CPY WERE
004200*                  WIDENED WITH RESERVED FILLER AND 88-LEVELS OVER
004300*                  THE ENUMERATED STATUS FIELDS - NO LOGIC CHANGE
004400*                  HERE, THIS DRIVER ONLY COPIES THE BOOKS.
004500*-----------------------------------------------------------------
004600 IDENTIFICATION              DIVISION.
004700*-----------------------------------------------------------------
004800 PROGRAM-ID.                 CUST-MASTER-BATCH.
004900 AUTHOR.                     L.M. FERRANTE.
005000 INSTALLATION.               FIRST CAPITAL BANK & TRUST - ISD.
005100 DATE-WRITTEN.               02/14/1989.
005200 DATE-COMPILED.
005300 SECURITY.                   INTERNAL USE ONLY - ISD BATCH LIBRARY.
005400*
005500******************************************************************
005600 ENVIRONMENT                 DIVISION.
005700*-----------------------------------------------------------------
005800 CONFIGURATION               SECTION.
005900 SOURCE-COMPUTER.            IBM-370.
006000 OBJECT-COMPUTER.            IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 ON STATUS IS WS-RERUN-REQUESTED
006400            OFF STATUS IS WS-NORMAL-RUN.
006500*-----------------------------------------------------------------
006600 INPUT-OUTPUT                SECTION.
006700 FILE-CONTROL.
006800     SELECT  CUST-MST-IN
006900             ASSIGN TO "CUSTMSTIN"
007000             ORGANIZATION IS LINE SEQUENTIAL
007100             FILE STATUS IS WS-CUSTIN-STATUS.
007200*
007300     SELECT  CUST-STORE-OUT
007400             ASSIGN TO "CUSTMSTSTR"
007500             ORGANIZATION IS INDEXED
007600             ACCESS MODE IS RANDOM
007700             RECORD KEY IS CUST-CUSTOMER-ID
007800             FILE STATUS IS WS-CUSTSTORE-STATUS.
007900*
008000     SELECT  QUAR-FILE-OUT
008100             ASSIGN TO "CUSTQUAR"
008200             ORGANIZATION IS LINE SEQUENTIAL
008300             FILE STATUS IS WS-QUAR-STATUS.
008400*
008500     SELECT  RUNSUM-FILE-OUT
008600             ASSIGN TO "CUSTRUNSUM"
008700             ORGANIZATION IS LINE SEQUENTIAL
008800             FILE STATUS IS WS-RUNSUM-STATUS.
008900*
009000     SELECT  CONTROL-RPT-OUT
009100             ASSIGN TO "NIGHTLYRPT"
009200             ORGANIZATION IS LINE SEQUENTIAL
009300             FILE STATUS IS WS-CTLRPT-STATUS.
009400*
009500     SELECT  CONTROL-RPT-IN
009600             ASSIGN TO "NIGHTLYRPT"
009700             ORGANIZATION IS LINE SEQUENTIAL
009800             FILE STATUS IS WS-CTLRPTIN-STATUS.
009900*
010000******************************************************************
010100 DATA                        DIVISION.
010200*-----------------------------------------------------------------
010300 FILE                        SECTION.
010400 FD  CUST-MST-IN
010500     DATA RECORD IS CUST-LINE-IN.
010600 01  CUST-LINE-IN.
010700     05  CUST-LINE-IN-TEXT       PIC X(299).
010800     05  FILLER                  PIC X(01).
010900*
011000 FD  CUST-STORE-OUT
011100     DATA RECORD IS CUST-MST-RECORD.
011200 COPY "C:\COPYBOOKS\CUSTMSTREC.CPY".
011300*
011400 FD  QUAR-FILE-OUT
011500     DATA RECORD IS QUAR-RECORD.
011600 COPY "C:\COPYBOOKS\QUARREC.CPY".
011700*
011800 FD  RUNSUM-FILE-OUT
011900     DATA RECORD IS RUNSUM-RECORD.
012000 COPY "C:\COPYBOOKS\RUNSUMREC.CPY".
012100*
012200 FD  CONTROL-RPT-OUT
012300     DATA RECORD IS CTLRPT-LINE-OUT.
012400 01  CTLRPT-LINE-OUT.
012500     05  CTLRPT-LINE-OUT-TEXT    PIC X(70).
012600     05  FILLER                  PIC X(01).
012700*
012800*-----------------------------------------------------------------
012900* SAME FILE AS CONTROL-RPT-OUT ABOVE, REOPENED INPUT IN
013000* 700-BUILD-GRAND-TOTALS TO READ BACK WHAT THE OTHER THREE
013100* DRIVERS WROTE BEFORE THIS STEP APPENDS THE TOTALS LINE.
013200*-----------------------------------------------------------------
013300 FD  CONTROL-RPT-IN
013400     DATA RECORD IS CTLRPT-LINE-IN.
013500 01  CTLRPT-LINE-IN.
013600     05  CTLRPT-LINE-IN-TEXT     PIC X(70).
013700     05  FILLER                  PIC X(01).
013800*-----------------------------------------------------------------
013900 WORKING-STORAGE             SECTION.
014000*-----------------------------------------------------------------
014100 01  WS-FILE-STATUSES.
014200     05  WS-CUSTIN-STATUS        PIC X(02).
014300     05  WS-CUSTSTORE-STATUS     PIC X(02).
014400     05  WS-QUAR-STATUS          PIC X(02).
014500     05  WS-RUNSUM-STATUS        PIC X(02).
014600     05  WS-CTLRPT-STATUS        PIC X(02).
014700     05  WS-CTLRPTIN-STATUS      PIC X(02).
014800*
014900     05  FILLER                  PIC X(01) VALUE SPACES.
015000 01  WS-SWITCHES.
015100     05  WS-CUSTIN-EOF-SW        PIC X(01) VALUE "N".
015200         88  WS-CUSTIN-EOF                 VALUE "Y".
015300     05  WS-CTLRPTIN-EOF-SW      PIC X(01) VALUE "N".
015400         88  WS-CTLRPTIN-EOF               VALUE "Y".
015500     05  WS-HEADER-SEEN-SW       PIC X(01) VALUE "N".
015600         88  WS-HEADER-SEEN                VALUE "Y".
015700     05  WS-RECORD-VALID-SW      PIC X(01) VALUE "V".
015800         88  CUST-RECORD-VALID             VALUE "V".
015900         88  CUST-RECORD-INVALID           VALUE "I".
016000*
016100     05  FILLER                  PIC X(01) VALUE SPACES.
016200 01  WS-COUNTERS.
016300     05  WS-ROWS-PARSED          PIC S9(7) COMP VALUE ZERO.
016400     05  WS-ROWS-VALID           PIC S9(7) COMP VALUE ZERO.
016500     05  WS-ROWS-QUAR            PIC S9(7) COMP VALUE ZERO.
016600     05  WS-ROWS-INGESTED        PIC S9(7) COMP VALUE ZERO.
016700*
016800     05  FILLER                  PIC X(01) VALUE SPACES.
016900 01  WS-GRAND-TOTALS.
017000     05  WS-GT-PARSED            PIC S9(8) COMP VALUE ZERO.
017100     05  WS-GT-VALID             PIC S9(8) COMP VALUE ZERO.
017200     05  WS-GT-QUAR              PIC S9(8) COMP VALUE ZERO.
017300     05  WS-GT-ALERTS            PIC S9(8) COMP VALUE ZERO.
017400     05  WS-GT-LINES-READ        PIC S9(8) COMP VALUE ZERO.
017500*
017600*-----------------------------------------------------------------
017700* RUN-IDENTITY - SEE THE EQUIVALENT BANNER IN ATM-TXN-BATCH FOR
017800* WHY THE FILE NAME IS HARD-CODED HERE.
017900*-----------------------------------------------------------------
018000 77  WS-INPUT-FILE-NAME          PIC X(40)
018100                                 VALUE "CUSTOMER_MASTER.CSV".
018200 77  WS-SOURCE-TYPE              PIC X(08) VALUE SPACES.
018300*
018400     05  FILLER                  PIC X(01) VALUE SPACES.
018500 01  WS-CLASSIFY-WORK.
018600     05  WS-FNAME-UPPER          PIC X(40).
018700     05  WS-SCAN-TOKEN           PIC X(10).
018800     05  WS-SCAN-TOKEN-LEN       PIC S9(4) COMP VALUE ZERO.
018900     05  WS-SCAN-FOUND-SW        PIC X(01) VALUE "N".
019000         88  WS-SCAN-FOUND                  VALUE "Y".
019100     05  WS-SCAN-PTR             PIC S9(4) COMP VALUE ZERO.
019200     05  WS-SCAN-MAXPTR          PIC S9(4) COMP VALUE ZERO.
019300*
019400*-----------------------------------------------------------------
019500* RAW FIELDS UNSTRUNG OFF THE DELIMITED LINE, BEFORE SCRUBBING.
019600*-----------------------------------------------------------------
019700     05  FILLER                  PIC X(01) VALUE SPACES.
019800 01  WS-RAW-CUST-FIELDS.
019900     05  WS-RAW-CUSTOMER-ID      PIC X(10).
020000     05  FILLER                  PIC X(01).
020100     05  WS-RAW-FIRST-NAME       PIC X(15).
020200     05  WS-RAW-LAST-NAME        PIC X(15).
020300     05  WS-RAW-DOB              PIC X(19).
020400     05  WS-RAW-GENDER           PIC X(06).
020500     05  WS-RAW-EMAIL            PIC X(40).
020600     05  WS-RAW-PHONE            PIC X(15).
020700     05  WS-RAW-ADDRESS          PIC X(60).
020800     05  WS-RAW-CITY             PIC X(20).
020900     05  WS-RAW-STATE            PIC X(20).
021000     05  WS-RAW-ZIP-CODE         PIC X(06).
021100     05  WS-RAW-KYC-STATUS       PIC X(12).
021200     05  WS-RAW-OCCUPATION       PIC X(12).
021300     05  WS-RAW-ANNUAL-INCOME    PIC X(18).
021400*
021500 01  WS-RAW-CUST-FIELDS-X REDEFINES WS-RAW-CUST-FIELDS
021600                                   PIC X(269).
021700*
021800*-----------------------------------------------------------------
021900* SCRUBBED VALUES, BUILT UP DURING VALIDATION AND MOVED INTO
022000* CUST-MST-RECORD ONLY WHEN THE RECORD PASSES U5 CLEAN.
022100*-----------------------------------------------------------------
022200 01  WS-SCRUBBED-CUST-FIELDS.
022300     05  WS-CUST-INCOME-DEC      PIC S9(9)V99 VALUE ZERO.
022400     05  WS-CUST-DOB-NORM        PIC X(10) VALUE SPACES.
022500     05  FILLER                  PIC X(01).
022600*
022700 01  WS-SCRUBBED-CUST-FIELDS-X REDEFINES WS-SCRUBBED-CUST-FIELDS
022800                                   PIC X(22).
022900*
023000*-----------------------------------------------------------------
023100* LINKAGE MIRROR FOR COMPUTE-AMOUNT.  MUST STAY IN STEP WITH
023200* LS-PARAMETERS IN COMPUTEAMOUNT.CBL.
023300*-----------------------------------------------------------------
023400 01  WS-AMOUNT-PARMS.
023500     05  WS-AMOUNT-IN            PIC X(18).
023600     05  WS-AMOUNT-OUT           PIC S9(9)V99.
023700     05  WS-AMOUNT-SW            PIC X(01).
023800         88  WS-AMOUNT-INVALID             VALUE "I".
023900         88  WS-AMOUNT-OK                   VALUE "V".
024000*
024100*-----------------------------------------------------------------
024200* LINKAGE MIRROR FOR NORMALIZE-STAMP.  MUST STAY IN STEP WITH
024300* LS-PARAMETERS IN NORMALIZESTAMP.CBL.  CUST-DOB USES ONLY THE
024400* FIRST 10 CHARACTERS OF THE NORMALIZED OUTPUT (U5 - DOB HAS NO
024500* TIME-OF-DAY).
024600*-----------------------------------------------------------------
024700     05  FILLER                  PIC X(01) VALUE SPACES.
024800 01  WS-STAMP-PARMS.
024900     05  WS-STAMP-IN             PIC X(19).
025000     05  WS-STAMP-OUT            PIC X(19).
025100     05  WS-STAMP-SW             PIC X(01).
025200         88  WS-STAMP-INVALID              VALUE "I".
025300         88  WS-STAMP-OK                    VALUE "V".
025400*
025500 77  WS-REASON-PTR               PIC S9(4) COMP VALUE ZERO.
025600*
025700*-----------------------------------------------------------------
025800* CONTROL-REPORT DETAIL LINE FOR THIS FEED - SAME SHAPE THE OTHER
025900* THREE DRIVERS WRITE, SO 700-BUILD-GRAND-TOTALS CAN READ THEM
026000* BACK BY REFERENCE MODIFICATION ON THE SAME OFFSETS.
026100*-----------------------------------------------------------------
026200     05  FILLER                  PIC X(01) VALUE SPACES.
026300 01  WS-CTLRPT-DETAIL.
026400     05  FILLER                  PIC X(01) VALUE SPACES.
026500     05  CR-FEED                 PIC X(08) VALUE SPACES.
026600     05  FILLER                  PIC X(02) VALUE SPACES.
026700     05  CR-FILE                 PIC X(25) VALUE SPACES.
026800     05  FILLER                  PIC X(01) VALUE SPACES.
026900     05  CR-PARSED               PIC 9(07).
027000     05  FILLER                  PIC X(02) VALUE SPACES.
027100     05  CR-VALID                PIC 9(07).
027200     05  FILLER                  PIC X(02) VALUE SPACES.
027300     05  CR-QUAR                 PIC 9(07).
027400     05  FILLER                  PIC X(02) VALUE SPACES.
027500     05  CR-ALERTS               PIC 9(07).
027600*
027700 01  WS-CTLRPT-DETAIL-X REDEFINES WS-CTLRPT-DETAIL.
027800     05  FILLER                  PIC X(71).
027900*
028000******************************************************************
028100 PROCEDURE                   DIVISION.
028200*-----------------------------------------------------------------
028300* MAIN LINE.
028400*-----------------------------------------------------------------
028500 100-CUST-MASTER-BATCH.
028600     PERFORM 200-INITIALIZE-CUST-BATCH.
028700     PERFORM 300-CLASSIFY-SOURCE-FILE.
028800     IF WS-SOURCE-TYPE = "CUSTOMER"
028900         PERFORM 200-PROCESS-CUST-BATCH
029000             UNTIL WS-CUSTIN-EOF
029100         PERFORM 200-WRITE-RUN-SUMMARY
029200         PERFORM 200-PRINT-CONTROL-REPORT
029300     ELSE
029400         PERFORM 200-WRITE-UNKNOWN-SUMMARY
029500     END-IF.
029600     PERFORM 200-TERMINATE-CUST-BATCH.
029700     PERFORM 700-BUILD-GRAND-TOTALS.
029800     STOP RUN.
029900*
030000*-----------------------------------------------------------------
030100* OPEN EVERY FILE, READ THE FIRST LINE AND SKIP IT IF IT IS THE
030200* DELIMITED HEADER ROW.
030300*-----------------------------------------------------------------
030400 200-INITIALIZE-CUST-BATCH.
030500     OPEN    INPUT    CUST-MST-IN
030600             OUTPUT   QUAR-FILE-OUT
030700             OUTPUT   RUNSUM-FILE-OUT.
030800*
030900*        THE CUSTOMER STORE IS AN UPSERT FILE SHARED WITH THE
031000*        ACCOUNT DRIVER'S RANDOM LOOKUP - OPEN I-O SO AN EXISTING
031100*        KEY CAN BE REWRITTEN, FALLING BACK TO OUTPUT THE FIRST
031200*        TIME THIS STORE IS EVER CREATED.
031300     OPEN    I-O      CUST-STORE-OUT.
031400     IF WS-CUSTSTORE-STATUS = "35"
031500         OPEN OUTPUT CUST-STORE-OUT
031600     END-IF.
031700     OPEN    EXTEND   CONTROL-RPT-OUT.
031800     IF WS-CTLRPT-STATUS = "35" OR WS-CTLRPT-STATUS = "05"
031900         OPEN OUTPUT CONTROL-RPT-OUT
032000     END-IF.
032100     IF WS-RERUN-REQUESTED
032200         DISPLAY "CUST-MASTER-BATCH - UPSI-0 ON, OPERATIONS "
032300                 "FLAGGED THIS AS A RERUN OF A PRIOR ABENDED STEP."
032400     END-IF.
032500     PERFORM 600-READ-CUST-LINE-IN.
032600     IF NOT WS-CUSTIN-EOF
032700         IF CUST-LINE-IN(1:10) = "CustomerID"
032800             SET WS-HEADER-SEEN TO TRUE
032900             PERFORM 600-READ-CUST-LINE-IN
033000         END-IF
033100     END-IF.
033200*
033300*-----------------------------------------------------------------
033400* ONE PASS PER CUSTOMER LINE - VALIDATE, THEN STORE OR QUARANTINE,
033500* THEN ON TO THE NEXT LINE.
033600*-----------------------------------------------------------------
033700 200-PROCESS-CUST-BATCH.
033800     PERFORM 400-VALIDATE-CUSTOMER-RECORD.
033900     IF CUST-RECORD-VALID
034000         PERFORM 500-STORE-CUSTOMER-RECORD
034100         ADD 1 TO WS-ROWS-VALID WS-ROWS-INGESTED
034200     ELSE
034300         PERFORM 500-WRITE-QUARANTINE-RECORD
034400         ADD 1 TO WS-ROWS-QUAR
034500     END-IF.
034600     ADD 1 TO WS-ROWS-PARSED.
034700     PERFORM 600-READ-CUST-LINE-IN.
034800*
034900*-----------------------------------------------------------------
035000* WRITE THE RUN-SUMMARY RECORD FOR A SUCCESSFULLY CLASSIFIED
035100* BATCH.  THE CUSTOMER-ONLY FLOW NEVER GENERATES ALERTS.
035200*-----------------------------------------------------------------
035300 200-WRITE-RUN-SUMMARY.
035400     MOVE SPACES                TO RUNSUM-RECORD.
035500     MOVE WS-INPUT-FILE-NAME    TO RUNSUM-FILE-NAME.
035600     MOVE "CUSTOMER"            TO RUNSUM-SOURCE-TYPE.
035700     IF WS-ROWS-PARSED = ZERO
035800         MOVE "EMPTY_FILE"      TO RUNSUM-STATUS
035900     ELSE
036000         MOVE "COMPLETED"       TO RUNSUM-STATUS
036100     END-IF.
036200     MOVE WS-ROWS-PARSED        TO RUNSUM-ROWS-PARSED.
036300     MOVE WS-ROWS-VALID         TO RUNSUM-ROWS-VALID.
036400     MOVE WS-ROWS-QUAR          TO RUNSUM-ROWS-QUAR.
036500     MOVE WS-ROWS-INGESTED      TO RUNSUM-ROWS-INGESTED.
036600     MOVE ZERO                  TO RUNSUM-ALERTS-GEN.
036700     WRITE RUNSUM-RECORD.
036800*
036900*-----------------------------------------------------------------
037000* THE FILE NAME DID NOT MATCH "CUSTOMER" - WRITE AN UNKNOWN-TYPE
037100* SUMMARY AND STOP WITHOUT TOUCHING ANY OTHER FILE.
037200*-----------------------------------------------------------------
037300 200-WRITE-UNKNOWN-SUMMARY.
037400     MOVE SPACES                TO RUNSUM-RECORD.
037500     MOVE WS-INPUT-FILE-NAME    TO RUNSUM-FILE-NAME.
037600     MOVE WS-SOURCE-TYPE        TO RUNSUM-SOURCE-TYPE.
037700     MOVE "UNKNOWN_TYPE"        TO RUNSUM-STATUS.
037800     MOVE ZERO                  TO RUNSUM-ROWS-PARSED
037900                                    RUNSUM-ROWS-VALID
038000                                    RUNSUM-ROWS-QUAR
038100                                    RUNSUM-ROWS-INGESTED
038200                                    RUNSUM-ALERTS-GEN.
038300     WRITE RUNSUM-RECORD.
038400*
038500*-----------------------------------------------------------------
038600* APPEND THIS FEED'S ONE LINE TO THE SHARED NIGHTLY CONTROL
038700* REPORT.
038800*-----------------------------------------------------------------
038900 200-PRINT-CONTROL-REPORT.
039000     MOVE SPACES                TO WS-CTLRPT-DETAIL.
039100     MOVE "CUSTOMER"            TO CR-FEED.
039200     MOVE WS-INPUT-FILE-NAME(1:25) TO CR-FILE.
039300     MOVE WS-ROWS-PARSED        TO CR-PARSED.
039400     MOVE WS-ROWS-VALID         TO CR-VALID.
039500     MOVE WS-ROWS-QUAR          TO CR-QUAR.
039600     MOVE ZERO                  TO CR-ALERTS.
039700     WRITE CTLRPT-LINE-OUT      FROM WS-CTLRPT-DETAIL.
039800*
039900*-----------------------------------------------------------------
040000* CLOSE EVERYTHING AND SAY SO.
040100*-----------------------------------------------------------------
040200 200-TERMINATE-CUST-BATCH.
040300     CLOSE   CUST-MST-IN
040400             CUST-STORE-OUT
040500             QUAR-FILE-OUT
040600             RUNSUM-FILE-OUT
040700             CONTROL-RPT-OUT.
040800     DISPLAY "CUST-MASTER-BATCH COMPLETE - PARSED "
040900             WS-ROWS-PARSED " VALID " WS-ROWS-VALID
041000             " QUARANTINED " WS-ROWS-QUAR.
041100*
041200******************************************************************
041300* U1 - CASE-INSENSITIVE, FIRST-MATCH-WINS SOURCE-FILE CLASSIFIER.
041400* SEARCH ORDER IS ATM, UPI, ACCOUNT, CUSTOMER, ELSE UNKNOWN.
041500*-----------------------------------------------------------------
041600 300-CLASSIFY-SOURCE-FILE.
041700     MOVE WS-INPUT-FILE-NAME    TO WS-FNAME-UPPER.
041800     INSPECT WS-FNAME-UPPER CONVERTING
041900         "abcdefghijklmnopqrstuvwxyz"
042000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
042100     MOVE "UNKNOWN"             TO WS-SOURCE-TYPE.
042200     MOVE "ATM"                 TO WS-SCAN-TOKEN.
042300     MOVE 3                     TO WS-SCAN-TOKEN-LEN.
042400     PERFORM 310-SCAN-FOR-TOKEN.
042500     IF WS-SCAN-FOUND
042600         MOVE "ATM"             TO WS-SOURCE-TYPE
042700     ELSE
042800         MOVE "UPI"             TO WS-SCAN-TOKEN
042900         MOVE 3                 TO WS-SCAN-TOKEN-LEN
043000         PERFORM 310-SCAN-FOR-TOKEN
043100         IF WS-SCAN-FOUND
043200             MOVE "UPI"         TO WS-SOURCE-TYPE
043300         ELSE
043400             MOVE "ACCOUNT"     TO WS-SCAN-TOKEN
043500             MOVE 7             TO WS-SCAN-TOKEN-LEN
043600             PERFORM 310-SCAN-FOR-TOKEN
043700             IF WS-SCAN-FOUND
043800                 MOVE "ACCOUNT" TO WS-SOURCE-TYPE
043900             ELSE
044000                 MOVE "CUSTOMER" TO WS-SCAN-TOKEN
044100                 MOVE 8          TO WS-SCAN-TOKEN-LEN
044200                 PERFORM 310-SCAN-FOR-TOKEN
044300                 IF WS-SCAN-FOUND
044400                     MOVE "CUSTOMER" TO WS-SOURCE-TYPE
044500                 END-IF
044600             END-IF
044700         END-IF
044800     END-IF.
044900*
045000*-----------------------------------------------------------------
045100* WALK WS-FNAME-UPPER LOOKING FOR WS-SCAN-TOKEN AT ANY POSITION.
045200*-----------------------------------------------------------------
045300 310-SCAN-FOR-TOKEN.
045400     MOVE "N"                   TO WS-SCAN-FOUND-SW.
045500     COMPUTE WS-SCAN-MAXPTR = 41 - WS-SCAN-TOKEN-LEN.
045600     PERFORM 320-SCAN-ONE-POSITION
045700         VARYING WS-SCAN-PTR FROM 1 BY 1
045800         UNTIL WS-SCAN-PTR > WS-SCAN-MAXPTR
045900               OR WS-SCAN-FOUND.
046000*
046100 320-SCAN-ONE-POSITION.
046200     IF WS-FNAME-UPPER(WS-SCAN-PTR:WS-SCAN-TOKEN-LEN)
046300             = WS-SCAN-TOKEN(1:WS-SCAN-TOKEN-LEN)
046400         MOVE "Y"               TO WS-SCAN-FOUND-SW
046500     END-IF.
046600*
046700******************************************************************
046800* U5 - VALIDATE ONE CUSTOMER RECORD.  EVERY CHECK RUNS REGARDLESS
046900* OF WHETHER AN EARLIER ONE FAILED SO THE QUARANTINE REASON LISTS
047000* EVERY PROBLEM AT ONCE.
047100*-----------------------------------------------------------------
047200 400-VALIDATE-CUSTOMER-RECORD.
047300     UNSTRING CUST-LINE-IN DELIMITED BY ","
047400         INTO WS-RAW-CUSTOMER-ID  WS-RAW-FIRST-NAME
047500              WS-RAW-LAST-NAME    WS-RAW-DOB
047600              WS-RAW-GENDER       WS-RAW-EMAIL
047700              WS-RAW-PHONE        WS-RAW-ADDRESS
047800              WS-RAW-CITY         WS-RAW-STATE
047900              WS-RAW-ZIP-CODE     WS-RAW-KYC-STATUS
048000              WS-RAW-OCCUPATION   WS-RAW-ANNUAL-INCOME.
048100     SET CUST-RECORD-VALID      TO TRUE.
048200     MOVE SPACES                TO QUAR-ERROR-REASON.
048300     MOVE 1                     TO WS-REASON-PTR.
048400     PERFORM 410-CHECK-CUSTOMER-ID.
048500     PERFORM 420-CHECK-DOB.
048600     PERFORM 430-CHECK-ANNUAL-INCOME.
048700*
048800 410-CHECK-CUSTOMER-ID.
048900     IF WS-RAW-CUSTOMER-ID = SPACES
049000         SET CUST-RECORD-INVALID TO TRUE
049100         STRING "CUSTOMERID BLANK; " DELIMITED BY SIZE
049200             INTO QUAR-ERROR-REASON
049300             WITH POINTER WS-REASON-PTR
049400     END-IF.
049500*
049600*-----------------------------------------------------------------
049700* DOB IS VALIDATED THROUGH THE SAME TIMESTAMP PARSER AS THE
049800* TRANSACTION FEEDS, BUT ONLY THE DATE PORTION IS KEPT - THE
049900* CUSTOMER RECORD CARRIES NO TIME-OF-DAY (U5).
050000*-----------------------------------------------------------------
050100 420-CHECK-DOB.
050200     MOVE WS-RAW-DOB            TO WS-STAMP-IN.
050300     CALL "NORMALIZE-STAMP" USING WS-STAMP-PARMS.
050400     IF WS-STAMP-INVALID
050500         SET CUST-RECORD-INVALID TO TRUE
050600         STRING "DOB BLANK OR UNPARSEABLE; " DELIMITED BY SIZE
050700             INTO QUAR-ERROR-REASON
050800             WITH POINTER WS-REASON-PTR
050900     ELSE
051000         MOVE WS-STAMP-OUT(1:10) TO WS-CUST-DOB-NORM
051100     END-IF.
051200*
051300 430-CHECK-ANNUAL-INCOME.
051400     MOVE WS-RAW-ANNUAL-INCOME  TO WS-AMOUNT-IN.
051500     CALL "COMPUTE-AMOUNT" USING WS-AMOUNT-PARMS.
051600     IF WS-AMOUNT-INVALID
051700         SET CUST-RECORD-INVALID TO TRUE
051800         STRING "ANNUALINCOME NOT NUMERIC; " DELIMITED BY SIZE
051900             INTO QUAR-ERROR-REASON
052000             WITH POINTER WS-REASON-PTR
052100     ELSE
052200         MOVE WS-AMOUNT-OUT     TO WS-CUST-INCOME-DEC
052300     END-IF.
052400*
052500******************************************************************
052600* STORE AND QUARANTINE-WRITE HELPERS.
052700*-----------------------------------------------------------------
052800 500-STORE-CUSTOMER-RECORD.
052900     MOVE SPACES                TO CUST-MST-RECORD.
053000     MOVE WS-RAW-CUSTOMER-ID    TO CUST-CUSTOMER-ID.
053100     MOVE WS-RAW-FIRST-NAME     TO CUST-FIRST-NAME.
053200     MOVE WS-RAW-LAST-NAME      TO CUST-LAST-NAME.
053300     MOVE WS-CUST-DOB-NORM      TO CUST-DOB.
053400     MOVE WS-RAW-GENDER         TO CUST-GENDER.
053500     MOVE WS-RAW-EMAIL          TO CUST-EMAIL.
053600     MOVE WS-RAW-PHONE          TO CUST-PHONE.
053700     MOVE WS-RAW-ADDRESS        TO CUST-ADDRESS.
053800     MOVE WS-RAW-CITY           TO CUST-CITY.
053900     MOVE WS-RAW-STATE          TO CUST-STATE.
054000     MOVE WS-RAW-ZIP-CODE       TO CUST-ZIP-CODE.
054100     MOVE WS-RAW-KYC-STATUS     TO CUST-KYC-STATUS.
054200     MOVE WS-RAW-OCCUPATION     TO CUST-OCCUPATION.
054300     MOVE WS-CUST-INCOME-DEC    TO CUST-ANNUAL-INCOME.
054400     WRITE CUST-MST-RECORD
054500         INVALID KEY
054600             REWRITE CUST-MST-RECORD
054700     END-WRITE.
054800*
054900*-----------------------------------------------------------------
055000* QUARANTINE - COPY THE RAW LINE IMAGE VERBATIM BEHIND THE
055100* ACCUMULATED ERROR-REASON TEXT.
055200*-----------------------------------------------------------------
055300 500-WRITE-QUARANTINE-RECORD.
055400     MOVE CUST-LINE-IN(1:300)   TO QUAR-ORIGINAL-IMAGE.
055500     WRITE QUAR-RECORD.
055600*
055700******************************************************************
055800 600-READ-CUST-LINE-IN.
055900     READ CUST-MST-IN
056000         AT END
056100             SET WS-CUSTIN-EOF TO TRUE
056200     END-READ.
056300*
056400******************************************************************
056500* LAST STEP OF THE NIGHTLY RUN - REOPEN THE CONTROL REPORT INPUT,
056600* ADD UP EVERY FEED'S COUNTERS, AND APPEND ONE TOTALS LINE.
056700*-----------------------------------------------------------------
056800 700-BUILD-GRAND-TOTALS.
056900     OPEN    INPUT    CONTROL-RPT-IN.
057000     PERFORM 710-READ-CTLRPT-LINE.
057100     PERFORM 720-ADD-ONE-CTLRPT-LINE
057200         UNTIL WS-CTLRPTIN-EOF.
057300     CLOSE   CONTROL-RPT-IN.
057400     OPEN    EXTEND   CONTROL-RPT-OUT.
057500     MOVE SPACES                TO WS-CTLRPT-DETAIL.
057600     MOVE "TOTALS"              TO CR-FEED.
057700     MOVE "ALL FEEDS - NIGHTLY RUN" TO CR-FILE.
057800     MOVE WS-GT-PARSED          TO CR-PARSED.
057900     MOVE WS-GT-VALID           TO CR-VALID.
058000     MOVE WS-GT-QUAR            TO CR-QUAR.
058100     MOVE WS-GT-ALERTS          TO CR-ALERTS.
058200     WRITE CTLRPT-LINE-OUT      FROM WS-CTLRPT-DETAIL.
058300     CLOSE   CONTROL-RPT-OUT.
058400     DISPLAY "NIGHTLY CONTROL REPORT - " WS-GT-LINES-READ
058500             " FEED LINES READ, GRAND TOTALS PARSED "
058600             WS-GT-PARSED " VALID " WS-GT-VALID
058700             " QUAR " WS-GT-QUAR " ALERTS " WS-GT-ALERTS.
058800*
058900 710-READ-CTLRPT-LINE.
059000     READ CONTROL-RPT-IN
059100         AT END
059200             SET WS-CTLRPTIN-EOF TO TRUE
059300     END-READ.
059400*
059500*-----------------------------------------------------------------
059600* EACH INPUT LINE IS LAID OUT EXACTLY LIKE WS-CTLRPT-DETAIL ABOVE -
059700* MOVE IT IN WHOLE, THEN PICK THE COUNTERS OFF BY NAME.
059800*-----------------------------------------------------------------
059900 720-ADD-ONE-CTLRPT-LINE.
060000     MOVE CTLRPT-LINE-IN        TO WS-CTLRPT-DETAIL.
060100     ADD WS-GT-LINES-READ, 1    GIVING WS-GT-LINES-READ.
060200     ADD CR-PARSED              TO WS-GT-PARSED.
060300     ADD CR-VALID               TO WS-GT-VALID.
060400     ADD CR-QUAR                TO WS-GT-QUAR.
060500     ADD CR-ALERTS              TO WS-GT-ALERTS.
060600     PERFORM 710-READ-CTLRPT-LINE.
