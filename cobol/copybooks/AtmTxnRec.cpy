000100*-----------------------------------------------------------------
000200* ATMTXNREC.CPY
000300* ATM TRANSACTION RECORD - WORKING LAYOUT AFTER FIELD-BY-FIELD
000400* UNSTRING OF THE DELIMITED ATM FEED AND AFTER U3 VALIDATION.
000500* FIRST CAPITAL BANK & TRUST - RETAIL SYSTEMS.
000600*                                                          JJR 87
000700*-----------------------------------------------------------------
000800 01  ATM-TXN-RECORD.
000900     05  ATM-TRANS-ID            PIC X(12).
001000     05  ATM-TRANS-TIME          PIC X(19).
001100     05  ATM-TRANS-TYPE          PIC X(15).
001200         88  ATM-TYPE-WITHDRAWAL         VALUE "Withdrawal".
001300         88  ATM-TYPE-DEPOSIT            VALUE "Deposit".
001400         88  ATM-TYPE-BAL-ENQUIRY        VALUE "BalanceEnquiry".
001500         88  ATM-TYPE-MINI-STMT          VALUE "MiniStatement".
001600     05  ATM-TRANS-STATUS        PIC X(10).
001700         88  ATM-STATUS-SUCCESS          VALUE "Success".
001800         88  ATM-STATUS-FAILED           VALUE "Failed".
001900         88  ATM-STATUS-PENDING          VALUE "Pending".
002000         88  ATM-STATUS-CANCELLED        VALUE "Cancelled".
002100     05  ATM-AMOUNT              PIC S9(9)V99.
002200     05  ATM-ACCOUNT-NUMBER      PIC X(10).
002300     05  ATM-BANK-NAME           PIC X(20).
002400     05  ATM-TERM-ID             PIC X(10).
002500     05  ATM-TERM-BANK           PIC X(20).
002600     05  ATM-LOCATION            PIC X(40).
002700     05  ATM-BALANCE-BEFORE      PIC S9(9)V99.
002800     05  ATM-BALANCE-AFTER       PIC S9(9)V99.
002900     05  ATM-CUSTOMER-ID         PIC X(10).
003000     05  FILLER                  PIC X(01).
003100*-----------------------------------------------------------------
003200* RESERVED FOR FUTURE USE - THE ATM SWITCH VENDOR HAS PROMISED
003300* A CARD-NETWORK CODE (VISA/MASTERCARD/RUPAY) ON A FUTURE FEED
003400* REVISION.  HOLD THE SPACE HERE SO THE STORE RECORD DOES NOT
003500* NEED RESIZING WHEN IT ARRIVES.
003600*-----------------------------------------------------------------
003700     05  ATM-RESERVED-1          PIC X(10).
