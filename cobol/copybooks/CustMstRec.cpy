000100*-----------------------------------------------------------------
000200* CUSTMSTREC.CPY
000300* CUSTOMER MASTER RECORD - WORKING LAYOUT AFTER FIELD-BY-FIELD
000400* UNSTRING OF THE DELIMITED CUSTOMER FEED AND AFTER U5
000500* VALIDATION.  ALSO USED FOR THE CUSTOMER LOOKUP TABLE LOADED
000600* BY THE ACCOUNT FLOW.
000700* FIRST CAPITAL BANK & TRUST - RETAIL SYSTEMS.
000800*                                                          JJR 87
000900*-----------------------------------------------------------------
001000 01  CUST-MST-RECORD.
001100     05  CUST-CUSTOMER-ID        PIC X(10).
001200     05  CUST-FIRST-NAME         PIC X(15).
001300     05  CUST-LAST-NAME          PIC X(15).
001400     05  CUST-DOB                PIC X(10).
001500     05  CUST-GENDER             PIC X(06).
001600     05  CUST-EMAIL              PIC X(40).
001700     05  CUST-PHONE              PIC X(15).
001800     05  CUST-ADDRESS            PIC X(60).
001900     05  CUST-CITY               PIC X(20).
002000     05  CUST-STATE              PIC X(20).
002100     05  CUST-ZIP-CODE           PIC X(06).
002200     05  CUST-KYC-STATUS         PIC X(12).
002300         88  CUST-KYC-VERIFIED           VALUE "Verified".
002400         88  CUST-KYC-PENDING            VALUE "Pending".
002500         88  CUST-KYC-UNDER-REVIEW       VALUE "Under Review".
002600         88  CUST-KYC-REJECTED           VALUE "Rejected".
002700         88  CUST-KYC-EXPIRED            VALUE "Expired".
002800     05  CUST-OCCUPATION         PIC X(12).
002900     05  CUST-ANNUAL-INCOME      PIC 9(09)V99.
003000     05  FILLER                  PIC X(08).
003100*-----------------------------------------------------------------
003200* RESERVED FOR FUTURE USE - MARKETING WANTS A PREFERRED-CONTACT
003300* CHANNEL CODE AND A HOUSEHOLD-ID ON THE CUSTOMER MASTER; NOT ON
003400* THE FEED YET.  SPACE HELD HERE SO THE STORE LAYOUT DOES NOT
003500* HAVE TO MOVE WHEN THOSE ARRIVE.
003600*-----------------------------------------------------------------
003700     05  CUST-RESERVED-1         PIC X(15).
