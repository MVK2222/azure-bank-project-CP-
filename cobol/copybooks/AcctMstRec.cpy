000100*-----------------------------------------------------------------
000200* ACCTMSTREC.CPY
000300* ACCOUNT MASTER RECORD - WORKING LAYOUT AFTER FIELD-BY-FIELD
000400* UNSTRING OF THE DELIMITED ACCOUNT FEED AND AFTER U4
000500* VALIDATION.  ALSO USED AS THE ACCOUNT/PROFILE STORE RECORD.
000600* FIRST CAPITAL BANK & TRUST - RETAIL SYSTEMS.
000700*                                                          JJR 87
000800*-----------------------------------------------------------------
000900 01  ACCT-MST-RECORD.
001000     05  ACCT-ACCOUNT-NUMBER     PIC X(10).
001100     05  ACCT-CUSTOMER-ID        PIC X(10).
001200     05  ACCT-HOLDER-NAME        PIC X(30).
001300     05  ACCT-BANK-NAME          PIC X(20).
001400     05  ACCT-BRANCH-NAME        PIC X(20).
001500     05  ACCT-IFSC-CODE          PIC X(11).
001600     05  ACCT-TYPE               PIC X(10).
001700         88  ACCT-TYPE-SAVINGS           VALUE "Savings".
001800         88  ACCT-TYPE-CURRENT           VALUE "Current".
001900         88  ACCT-TYPE-SALARY            VALUE "Salary".
002000     05  ACCT-STATUS             PIC X(10).
002100         88  ACCT-STATUS-ACTIVE          VALUE "Active".
002200         88  ACCT-STATUS-DORMANT         VALUE "Dormant".
002300         88  ACCT-STATUS-INACTIVE        VALUE "Inactive".
002400         88  ACCT-STATUS-CLOSED          VALUE "Closed".
002500     05  ACCT-OPEN-DATE          PIC X(10).
002600     05  ACCT-BALANCE            PIC S9(9)V99.
002700     05  ACCT-CURRENCY           PIC X(03).
002800     05  ACCT-KYC-DONE           PIC X(05).
002900         88  ACCT-KYC-DONE-YES           VALUE "yes" "true" "y" "1".
003000         88  ACCT-KYC-DONE-NO            VALUE "no" "false" "n" "0".
003100     05  ACCT-KYC-DOC-ID         PIC X(15).
003200     05  ACCT-KYC-VERIFY-STATUS  PIC X(10).
003300         88  ACCT-KYC-VERIFIED           VALUE "Verified".
003400         88  ACCT-KYC-PENDING            VALUE "Pending".
003500         88  ACCT-KYC-FAILED             VALUE "Failed".
003600     05  FILLER                  PIC X(05).
003700*-----------------------------------------------------------------
003800* RESERVED FOR FUTURE USE - RETAIL SYSTEMS HAS ASKED FOR A
003900* SECONDARY BRANCH-REGION CODE AND A RELATIONSHIP-MANAGER ID ON
004000* THE ACCOUNT MASTER; NEITHER IS ON THE FEED YET.  HOLD THE
004100* SPACE SO THE STORE DOES NOT HAVE TO BE REBUILT WHEN THEY LAND.
004200*-----------------------------------------------------------------
004300     05  ACCT-RESERVED-1         PIC X(20).
