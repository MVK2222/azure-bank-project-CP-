000100*-----------------------------------------------------------------
000200* QUARREC.CPY
000300* QUARANTINE RECORD - THE ORIGINAL INPUT LINE IMAGE, COPIED
000400* VERBATIM, PRECEDED BY THE LIST OF VALIDATION ERRORS THAT
000500* PUT IT HERE.
000600* FIRST CAPITAL BANK & TRUST - RETAIL SYSTEMS.
000700*                                                          JJR 87
000800*-----------------------------------------------------------------
000900 01  QUAR-RECORD.
001000     05  QUAR-ERROR-REASON       PIC X(40).
001100     05  QUAR-ORIGINAL-IMAGE     PIC X(300).
001200     05  FILLER                  PIC X(02).
001300*-----------------------------------------------------------------
001400* RESERVED FOR FUTURE USE - OPERATIONS HAS ASKED FOR THE SOURCE
001500* FEED NAME AND THE RUN-DATE TO BE CARRIED ON THE QUARANTINE
001600* RECORD ITSELF SO A REJECTED ROW CAN BE TRACED WITHOUT CROSS
001700* REFERENCING THE RUN-SUMMARY FILE.  NOT IMPLEMENTED THIS PHASE.
001800*-----------------------------------------------------------------
001900     05  QUAR-RESERVED-1         PIC X(18).
