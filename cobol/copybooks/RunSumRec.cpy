000100*-----------------------------------------------------------------
000200* RUNSUMREC.CPY
000300* RUN-SUMMARY (CONTROL TOTAL) RECORD - ONE PER INPUT FILE
000400* PROCESSED, WRITTEN AT THE END OF EACH BATCH DRIVER.
000500* FIRST CAPITAL BANK & TRUST - RETAIL SYSTEMS.
000600*                                                          JJR 87
000700*-----------------------------------------------------------------
000800 01  RUNSUM-RECORD.
000900     05  RUNSUM-FILE-NAME        PIC X(40).
001000     05  RUNSUM-SOURCE-TYPE      PIC X(08).
001100         88  RUNSUM-TYPE-ATM             VALUE "ATM".
001200         88  RUNSUM-TYPE-UPI             VALUE "UPI".
001300         88  RUNSUM-TYPE-ACCOUNT         VALUE "ACCOUNT".
001400         88  RUNSUM-TYPE-CUSTOMER        VALUE "CUSTOMER".
001500         88  RUNSUM-TYPE-UNKNOWN         VALUE "UNKNOWN".
001600     05  RUNSUM-STATUS           PIC X(15).
001700         88  RUNSUM-STAT-EMPTY-FILE      VALUE "EMPTY_FILE".
001800         88  RUNSUM-STAT-COMPLETED       VALUE "COMPLETED".
001900         88  RUNSUM-STAT-UNKNOWN-TYPE    VALUE "UNKNOWN_TYPE".
002000     05  RUNSUM-ROWS-PARSED      PIC 9(07).
002100     05  RUNSUM-ROWS-VALID       PIC 9(07).
002200     05  RUNSUM-ROWS-QUAR        PIC 9(07).
002300     05  RUNSUM-ROWS-INGESTED    PIC 9(07).
002400     05  RUNSUM-ALERTS-GEN       PIC 9(07).
002500     05  FILLER                  PIC X(02).
002600*-----------------------------------------------------------------
002700* RESERVED FOR FUTURE USE - OPERATIONS HAS ASKED FOR A JOB-STEP
002800* ELAPSED-SECONDS FIELD ON THE RUN-SUMMARY RECORD ONCE THE
002900* SCHEDULER CAN FEED IT IN; NOT AVAILABLE ON THIS RELEASE.
003000*-----------------------------------------------------------------
003100     05  RUNSUM-RESERVED-1       PIC X(08).
