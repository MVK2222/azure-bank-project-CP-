000100*-----------------------------------------------------------------
000200* ALERTREC.CPY
000300* FRAUD / RISK ALERT RECORD - WRITTEN BY THE TRANSACTION FRAUD
000400* ENGINE (U6) AND THE PROFILE ALERT ENGINE (U7) TO THE SHARED
000500* ALERT STORE.  KEYED BY ALERT-ID, UPSERT.
000600* FIRST CAPITAL BANK & TRUST - RETAIL SYSTEMS.
000700*                                                          JJR 89
000800*-----------------------------------------------------------------
000900 01  ALERT-RECORD.
001000     05  ALERT-ID                PIC X(40).
001100     05  ALERT-TYPE              PIC X(25).
001200         88  ALERT-TYPE-HIGH-VALUE       VALUE "HIGH_VALUE".
001300         88  ALERT-TYPE-VELOCITY         VALUE "VELOCITY_ATTACK".
001400         88  ALERT-TYPE-GEO-SWITCH       VALUE "GEO_LOCATION_SWITCH".
001500         88  ALERT-TYPE-BALANCE-DRAIN    VALUE "BALANCE_DRAIN".
001600         88  ALERT-TYPE-STATUS-FAILED    VALUE "FAILED_HIGH_VALUE".
001700         88  ALERT-TYPE-STATUS-PENDING   VALUE "PENDING_HIGH_VALUE".
001800         88  ALERT-TYPE-DEVICE-MISUSE    VALUE "DEVICE_MISUSE".
001900         88  ALERT-TYPE-ACCT-MISMATCH    VALUE "ACCOUNT_MISMATCH".
002000         88  ALERT-TYPE-KYC-NOT-DONE     VALUE "KYC_NOT_DONE".
002100         88  ALERT-TYPE-KYC-FAILED       VALUE "KYC_VERIFICATION_FAILED".
002200         88  ALERT-TYPE-DORMANT          VALUE "ACCOUNT_DORMANT".
002300         88  ALERT-TYPE-CLOSED           VALUE "ACCOUNT_CLOSED".
002400         88  ALERT-TYPE-BAL-MISMATCH     VALUE "BALANCE_INCOME_MISMATCH".
002500         88  ALERT-TYPE-STALE-ACCOUNT    VALUE "STALE_ACCOUNT".
002600     05  ALERT-ACCOUNT-NUMBER    PIC X(10).
002700     05  ALERT-CUSTOMER-ID       PIC X(10).
002800     05  ALERT-REASON            PIC X(80).
002900     05  ALERT-CREATED-AT        PIC X(19).
003000     05  FILLER                  PIC X(01).
003100*-----------------------------------------------------------------
003200* RESERVED FOR FUTURE USE - FRAUD OPERATIONS HAS ASKED FOR A
003300* DISPOSITION CODE (OPEN/CLEARED/ESCALATED) ON THE ALERT STORE
003400* ONCE THE CASE-TRACKING TOOL IS IN PLACE.  NOT PART OF THIS
003500* PHASE - SPACE HELD SO THE STORE DOES NOT NEED RESIZING.
003600*-----------------------------------------------------------------
003700     05  ALERT-RESERVED-1        PIC X(10).
