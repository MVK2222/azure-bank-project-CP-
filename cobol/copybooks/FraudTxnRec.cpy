000100*-----------------------------------------------------------------
000200* FRAUDTXNREC.CPY
000300* ONE ENTRY OF THE IN-MEMORY BATCH TABLE HANDED TO FRAUD-ENGINE.
000400* HOLDS THE SUBSET OF ATM/UPI FIELDS COMMON TO THE SEVEN RULE
000500* FAMILIES SO ONE COPY OF THE RULES SERVES BOTH FEEDS.
000600* FIRST CAPITAL BANK & TRUST - RETAIL SYSTEMS.
000700*                                                          JJR 89
000800*-----------------------------------------------------------------
000900 01  FRAUD-TXN-ENTRY.
001000     05  FTX-TRANS-ID            PIC X(12).
001100     05  FTX-GROUP-KEY           PIC X(10).
001200     05  FTX-TIMESTAMP           PIC X(19).
001300     05  FTX-AMOUNT              PIC S9(9)V99.
001400     05  FTX-STATUS              PIC X(10).
001500         88  FTX-STATUS-SUCCESS          VALUE "Success".
001600         88  FTX-STATUS-FAILED           VALUE "Failed".
001700         88  FTX-STATUS-PENDING          VALUE "Pending".
001800         88  FTX-STATUS-CANCELLED        VALUE "Cancelled".
001900     05  FTX-ACCOUNT-NUMBER      PIC X(10).
002000     05  FTX-CUSTOMER-ID         PIC X(10).
002100     05  FTX-LOCATION            PIC X(40).
002200     05  FTX-DEVICE-ID           PIC X(20).
002300     05  FILLER                  PIC X(05).
002400*-----------------------------------------------------------------
002500* RESERVED FOR FUTURE USE - RISK MANAGEMENT HAS ASKED FOR A
002600* CHANNEL-INDICATOR BYTE ON THIS TABLE ENTRY SO A FUTURE EIGHTH
002700* RULE FAMILY CAN TELL ATM ROWS FROM UPI ROWS WITHOUT RELYING
002800* ON THE GROUP KEY FORMAT.
002900*-----------------------------------------------------------------
003000     05  FTX-RESERVED-1          PIC X(05).
