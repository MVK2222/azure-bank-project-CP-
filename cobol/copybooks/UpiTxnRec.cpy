000100*-----------------------------------------------------------------
000200* UPITXNREC.CPY
000300* UPI (INSTANT PAYMENT) TRANSACTION RECORD - WORKING LAYOUT
000400* AFTER FIELD-BY-FIELD UNSTRING AND AFTER U3 VALIDATION.
000500* FIRST CAPITAL BANK & TRUST - RETAIL SYSTEMS.
000600*                                                          JJR 88
000700*-----------------------------------------------------------------
000800 01  UPI-TXN-RECORD.
000900     05  UPI-TRANS-ID            PIC X(12).
001000     05  UPI-TRANS-TIME          PIC X(19).
001100     05  UPI-TRANS-TYPE          PIC X(15).
001200         88  UPI-TYPE-P2P                VALUE "P2P".
001300         88  UPI-TYPE-P2M                VALUE "P2M".
001400     05  UPI-TRANS-STATUS        PIC X(10).
001500         88  UPI-STATUS-SUCCESS          VALUE "Success".
001600         88  UPI-STATUS-FAILED           VALUE "Failed".
001700         88  UPI-STATUS-PENDING          VALUE "Pending".
001800         88  UPI-STATUS-CANCELLED        VALUE "Cancelled".
001900     05  UPI-AMOUNT              PIC S9(9)V99.
002000     05  UPI-ACCOUNT-NUMBER      PIC X(10).
002100     05  UPI-BANK-NAME           PIC X(20).
002200     05  UPI-PAYER-ID            PIC X(30).
002300     05  UPI-PAYEE-ID            PIC X(30).
002400     05  UPI-DEVICE-ID           PIC X(20).
002500     05  UPI-APP-USED            PIC X(10).
002600     05  UPI-GEO-LOCATION        PIC X(25).
002700     05  UPI-BALANCE-BEFORE      PIC S9(9)V99.
002800     05  UPI-BALANCE-AFTER       PIC S9(9)V99.
002900     05  UPI-CUSTOMER-ID         PIC X(10).
003000     05  FILLER                  PIC X(06).
003100*-----------------------------------------------------------------
003200* RESERVED FOR FUTURE USE - NPCI HAS FLAGGED A FUTURE UPI FEED
003300* REVISION CARRYING A SETTLEMENT-CYCLE ID.  HOLD THE SPACE HERE
003400* SO THE STORE RECORD DOES NOT NEED RESIZING WHEN IT ARRIVES.
003500*-----------------------------------------------------------------
003600     05  UPI-RESERVED-1          PIC X(10).
