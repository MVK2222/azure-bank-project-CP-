000100******************************************************************
000200* ACCT-MASTER-BATCH
000300*
000400* NIGHTLY INGESTION DRIVER FOR THE ACCOUNT MASTER FEED.  READS THE
000500* DELIMITED ACCOUNT EXTRACT, VALIDATES EACH RECORD (U4), ROUTES
000600* BAD RECORDS TO QUARANTINE, STORES GOOD ONES IN THE ACCOUNT
000700* PROFILE STORE, AND RUNS THE PROFILE ALERT ENGINE (U7) RECORD BY
000800* RECORD AGAINST THE MATCHING CUSTOMER (LOOKED UP RANDOM BY
000900* CUSTOMERID OUT OF THE CUSTOMER STORE THE CUSTOMER DRIVER KEEPS).
001000* WRITES THE RUN-SUMMARY AND CONTROL-REPORT LINE AT THE END.
001100*
001200* UNLIKE THE TWO TRANSACTION DRIVERS THERE IS NO BATCH-WIDE TABLE
001300* OR CALLED FRAUD ENGINE HERE - U7 IS EVALUATED IN-LINE, ONE
001400* ACCOUNT AT A TIME, THE SAME WAY THE OLD REORDER-POINT CHECK IN
001500* THE INVENTORY REPORT USED TO FIRE OFF THE SUPPLIER LOOKUP ONE
001600* PART AT A TIME.
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* DATE-WRITTEN  -  11/03/1987  -  P.R. OKONKWO
002100* 11/03/1987  PRO  TKT#1988  INITIAL VERSION - ACCOUNT MASTER
002200*                  VALIDATION, SUPPLIER-STYLE CUSTOMER LOOKUP,
002300*                  RUN-SUMMARY ONLY.  NO PROFILE ALERTS YET.
002400* 08/21/1998  MPK  TKT#6212  Y2K READINESS REVIEW - ACCOUNTOPENDATE
002500*                  AND THE RUN-DATE PARAMETER ARE BOTH CARRIED AS
002600*                  FULL 4-DIGIT-YEAR FIELDS; THE DAY-NUMBER MATH IN
002700*                  440-CHECK-OPEN-DATE AND 515-RULE-STALE-ACCOUNT
002800*                  WAS AUDITED AND NEEDS NO WINDOWING.  SIGNED OFF
002900*                  PER MEMO DP-98-114.
003000* 04/09/2003  PRO  TKT#7190  ADDED THE SIX PROFILE ALERT RULES PER
003100*                  RISK MANAGEMENT REQUEST R-0090 - KYC, DORMANCY,
003200*                  CLOSED, BALANCE/INCOME AND STALE-ACCOUNT CHECKS,
003300*                  ALL RUN AGAINST THE MATCHED CUSTOMER RECORD.
003400* 09/17/2003  PRO  TKT#7240  BALANCE/INCOME MISMATCH WAS FIRING ON
003500*                  ACCOUNTS WITH NO MATCHING CUSTOMER RECORD AND A
003600*                  ZERO INCOME - NOW GATED ON WS-CUST-FOUND.
003700* 11/14/2007  RTH  TKT#7946  ADDED THE SHARED CONTROL-REPORT LINE
003800*                  WRITE AT END OF JOB, SAME AS THE TWO TRANSACTION
003900*                  DRIVERS.
004000* 12/03/2009  RTH  TKT#8267  ACCTMSTREC.CPY AND ALERTREC.CPY WERE
004100*                  WIDENED WITH RESERVED FILLER AND 88-LEVELS OVER
004200*                  THE ENUMERATED STATUS/TYPE FIELDS - NO LOGIC
004300*                  CHANGE HERE, THIS DRIVER ONLY COPIES THE BOOKS.
004400*-----------------------------------------------------------------
004500 IDENTIFICATION              DIVISION.
004600*-----------------------------------------------------------------
004700 PROGRAM-ID.                 ACCT-MASTER-BATCH.
004800 AUTHOR.                     P.R. OKONKWO.
004900 INSTALLATION.               FIRST CAPITAL BANK & TRUST - ISD.
005000 DATE-WRITTEN.               11/03/1987.
005100 DATE-COMPILED.
005200 SECURITY.                   INTERNAL USE ONLY - ISD BATCH LIBRARY.
005300*
005400******************************************************************
005500 ENVIRONMENT                 DIVISION.
005600*-----------------------------------------------------------------
005700 CONFIGURATION               SECTION.
005800 SOURCE-COMPUTER.            IBM-370.
005900 OBJECT-COMPUTER.            IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON STATUS IS WS-RERUN-REQUESTED
006300            OFF STATUS IS WS-NORMAL-RUN.
006400*-----------------------------------------------------------------
006500 INPUT-OUTPUT                SECTION.
006600 FILE-CONTROL.
006700     SELECT  ACCT-MST-IN
006800             ASSIGN TO "ACCTMSTIN"
006900             ORGANIZATION IS LINE SEQUENTIAL
007000             FILE STATUS IS WS-ACCTIN-STATUS.
007100*
007200     SELECT  CUST-LOOKUP-IN
007300             ASSIGN TO "CUSTMSTSTR"
007400             ORGANIZATION IS INDEXED
007500             ACCESS MODE IS RANDOM
007600             RECORD KEY IS CUST-CUSTOMER-ID
007700             FILE STATUS IS WS-CUSTLOOK-STATUS.
007800*
007900     SELECT  ACCT-STORE-OUT
008000             ASSIGN TO "ACCTMSTOUT"
008100             ORGANIZATION IS INDEXED
008200             ACCESS MODE IS RANDOM
008300             RECORD KEY IS ACCT-ACCOUNT-NUMBER
008400             FILE STATUS IS WS-ACCTSTORE-STATUS.
008500*
008600     SELECT  ALERT-STORE-OUT
008700             ASSIGN TO "ALERTOUT"
008800             ORGANIZATION IS INDEXED
008900             ACCESS MODE IS RANDOM
009000             RECORD KEY IS ALERT-ID
009100             FILE STATUS IS WS-ALERTSTORE-STATUS.
009200*
009300     SELECT  QUAR-FILE-OUT
009400             ASSIGN TO "ACCTQUAR"
009500             ORGANIZATION IS LINE SEQUENTIAL
009600             FILE STATUS IS WS-QUAR-STATUS.
009700*
009800     SELECT  RUNSUM-FILE-OUT
009900             ASSIGN TO "ACCTRUNSUM"
010000             ORGANIZATION IS LINE SEQUENTIAL
010100             FILE STATUS IS WS-RUNSUM-STATUS.
010200*
010300     SELECT  CONTROL-RPT-OUT
010400             ASSIGN TO "NIGHTLYRPT"
010500             ORGANIZATION IS LINE SEQUENTIAL
010600             FILE STATUS IS WS-CTLRPT-STATUS.
010700*
010800******************************************************************
010900 DATA                        DIVISION.
011000*-----------------------------------------------------------------
011100 FILE                        SECTION.
011200 FD  ACCT-MST-IN
011300     DATA RECORD IS ACCT-LINE-IN.
011400 01  ACCT-LINE-IN.
011500     05  ACCT-LINE-IN-TEXT       PIC X(299).
011600     05  FILLER                  PIC X(01).
011700*
011800 FD  CUST-LOOKUP-IN
011900     DATA RECORD IS CUST-MST-RECORD.
012000 COPY "C:\COPYBOOKS\CUSTMSTREC.CPY".
012100*
012200 FD  ACCT-STORE-OUT
012300     DATA RECORD IS ACCT-MST-RECORD.
012400 COPY "C:\COPYBOOKS\ACCTMSTREC.CPY".
012500*
012600 FD  ALERT-STORE-OUT
012700     DATA RECORD IS ALERT-RECORD.
012800 COPY "C:\COPYBOOKS\ALERTREC.CPY".
012900*
013000 FD  QUAR-FILE-OUT
013100     DATA RECORD IS QUAR-RECORD.
013200 COPY "C:\COPYBOOKS\QUARREC.CPY".
013300*
013400 FD  RUNSUM-FILE-OUT
013500     DATA RECORD IS RUNSUM-RECORD.
013600 COPY "C:\COPYBOOKS\RUNSUMREC.CPY".
013700*
013800 FD  CONTROL-RPT-OUT
013900     DATA RECORD IS CTLRPT-LINE-OUT.
014000 01  CTLRPT-LINE-OUT.
014100     05  CTLRPT-LINE-OUT-TEXT    PIC X(70).
014200     05  FILLER                  PIC X(01).
014300*-----------------------------------------------------------------
014400 WORKING-STORAGE             SECTION.
014500*-----------------------------------------------------------------
014600 01  WS-FILE-STATUSES.
014700     05  WS-ACCTIN-STATUS        PIC X(02).
014800     05  WS-CUSTLOOK-STATUS      PIC X(02).
014900     05  WS-ACCTSTORE-STATUS     PIC X(02).
015000     05  WS-ALERTSTORE-STATUS    PIC X(02).
015100     05  WS-QUAR-STATUS          PIC X(02).
015200     05  WS-RUNSUM-STATUS        PIC X(02).
015300     05  WS-CTLRPT-STATUS        PIC X(02).
015400*
015500     05  FILLER                  PIC X(01) VALUE SPACES.
015600 01  WS-SWITCHES.
015700     05  WS-ACCTIN-EOF-SW        PIC X(01) VALUE "N".
015800         88  WS-ACCTIN-EOF                 VALUE "Y".
015900     05  WS-HEADER-SEEN-SW       PIC X(01) VALUE "N".
016000         88  WS-HEADER-SEEN                VALUE "Y".
016100     05  WS-RECORD-VALID-SW      PIC X(01) VALUE "V".
016200         88  ACCT-RECORD-VALID              VALUE "V".
016300         88  ACCT-RECORD-INVALID            VALUE "I".
016400     05  WS-CUST-FOUND-SW        PIC X(01) VALUE "N".
016500         88  WS-CUST-FOUND                  VALUE "Y".
016600*
016700     05  FILLER                  PIC X(01) VALUE SPACES.
016800 01  WS-COUNTERS.
016900     05  WS-ROWS-PARSED          PIC S9(7) COMP VALUE ZERO.
017000     05  WS-ROWS-VALID           PIC S9(7) COMP VALUE ZERO.
017100     05  WS-ROWS-QUAR            PIC S9(7) COMP VALUE ZERO.
017200     05  WS-ROWS-INGESTED        PIC S9(7) COMP VALUE ZERO.
017300     05  WS-ALERTS-GEN           PIC S9(7) COMP VALUE ZERO.
017400*
017500*-----------------------------------------------------------------
017600* RUN-IDENTITY - SEE THE EQUIVALENT BANNER IN ATM-TXN-BATCH FOR
017700* WHY THE FILE NAME IS HARD-CODED HERE.  WS-RUN-DATE IS THE
017800* BATCH PROCESSING DATE FOR THE STALE-ACCOUNT AGE CALCULATION -
017900* NORMALLY CARRIED ON THE JCL PARM CARD FOR THIS STEP, FIXED HERE
018000* FOR A SINGLE-STEP COMPILE.
018100*-----------------------------------------------------------------
018200     05  FILLER                  PIC X(01) VALUE SPACES.
018300 77  WS-INPUT-FILE-NAME          PIC X(40)
018400                                 VALUE "ACCOUNT_MASTER.CSV".
018500 77  WS-SOURCE-TYPE              PIC X(08) VALUE SPACES.
018600 01  WS-RUN-DATE                 PIC X(10) VALUE "2004-06-30".
018700 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
018800     05  WS-RUN-YYYY             PIC 9(04).
018900     05  FILLER                  PIC X(01).
019000     05  WS-RUN-MM               PIC 9(02).
019100     05  FILLER                  PIC X(01).
019200     05  WS-RUN-DD               PIC 9(02).
019300 77  WS-RUN-TIMESTAMP            PIC X(19) VALUE SPACES.
019400*
019500 01  WS-CLASSIFY-WORK.
019600     05  WS-FNAME-UPPER          PIC X(40).
019700     05  WS-SCAN-TOKEN           PIC X(10).
019800     05  WS-SCAN-TOKEN-LEN       PIC S9(4) COMP VALUE ZERO.
019900     05  WS-SCAN-FOUND-SW        PIC X(01) VALUE "N".
020000         88  WS-SCAN-FOUND                  VALUE "Y".
020100     05  WS-SCAN-PTR             PIC S9(4) COMP VALUE ZERO.
020200     05  WS-SCAN-MAXPTR          PIC S9(4) COMP VALUE ZERO.
020300*
020400*-----------------------------------------------------------------
020500* RAW FIELDS UNSTRUNG OFF THE DELIMITED LINE, BEFORE SCRUBBING.
020600*-----------------------------------------------------------------
020700     05  FILLER                  PIC X(01) VALUE SPACES.
020800 01  WS-RAW-ACCT-FIELDS.
020900     05  WS-RAW-ACCOUNT-NUMBER   PIC X(10).
021000     05  WS-RAW-CUSTOMER-ID      PIC X(10).
021100     05  WS-RAW-HOLDER-NAME      PIC X(30).
021200     05  WS-RAW-BANK-NAME        PIC X(20).
021300     05  WS-RAW-BRANCH-NAME      PIC X(20).
021400     05  WS-RAW-IFSC-CODE        PIC X(11).
021500     05  WS-RAW-ACCT-TYPE        PIC X(10).
021600     05  WS-RAW-ACCT-STATUS      PIC X(10).
021700     05  WS-RAW-OPEN-DATE        PIC X(19).
021800     05  WS-RAW-BALANCE          PIC X(18).
021900     05  WS-RAW-CURRENCY         PIC X(03).
022000     05  WS-RAW-KYC-DONE         PIC X(05).
022100     05  WS-RAW-KYC-DOC-ID       PIC X(15).
022200     05  WS-RAW-KYC-VERIFY       PIC X(10).
022300     05  FILLER                  PIC X(01).
022400*
022500 01  WS-RAW-ACCT-FIELDS-X REDEFINES WS-RAW-ACCT-FIELDS
022600                                   PIC X(192).
022700*
022800*-----------------------------------------------------------------
022900* SCRUBBED VALUES, BUILT UP DURING VALIDATION AND MOVED INTO
023000* ACCT-MST-RECORD ONLY WHEN THE RECORD PASSES U4 CLEAN.
023100*-----------------------------------------------------------------
023200 01  WS-SCRUBBED-ACCT-FIELDS.
023300     05  WS-ACCT-BALANCE-DEC     PIC S9(9)V99 VALUE ZERO.
023400     05  WS-ACCT-OPEN-DATE-NORM  PIC X(10) VALUE SPACES.
023500     05  FILLER                  PIC X(01).
023600*
023700 01  WS-SCRUBBED-ACCT-FIELDS-X REDEFINES WS-SCRUBBED-ACCT-FIELDS
023800                                   PIC X(22).
023900*
024000 01  WS-OPEN-DATE-PARTS.
024100     05  WS-OPEN-YYYY            PIC 9(04) VALUE ZERO.
024200     05  WS-OPEN-MM              PIC 9(02) VALUE ZERO.
024300     05  WS-OPEN-DD              PIC 9(02) VALUE ZERO.
024400*
024500*-----------------------------------------------------------------
024600* CUMULATIVE-DAYS-BEFORE-MONTH TABLE, SAME TABLE-REDEFINES IDIOM
024700* AS THE OLD WEEKDAY-NAME TABLE - USED TO TURN A YYYY-MM-DD DATE
024800* INTO A ROUGH DAY-NUMBER FOR THE STALE-ACCOUNT AGE CHECK.  LEAP
024900* YEARS ARE NOT MODELLED - CLOSE ENOUGH FOR A 5-YEAR THRESHOLD.
025000*-----------------------------------------------------------------
025100     05  FILLER                  PIC X(01) VALUE SPACES.
025200 01  WS-CUM-DAYS-VALUES.
025300     05  FILLER                  PIC 9(03) VALUE 000.
025400     05  FILLER                  PIC 9(03) VALUE 031.
025500     05  FILLER                  PIC 9(03) VALUE 059.
025600     05  FILLER                  PIC 9(03) VALUE 090.
025700     05  FILLER                  PIC 9(03) VALUE 120.
025800     05  FILLER                  PIC 9(03) VALUE 151.
025900     05  FILLER                  PIC 9(03) VALUE 181.
026000     05  FILLER                  PIC 9(03) VALUE 212.
026100     05  FILLER                  PIC 9(03) VALUE 243.
026200     05  FILLER                  PIC 9(03) VALUE 273.
026300     05  FILLER                  PIC 9(03) VALUE 304.
026400     05  FILLER                  PIC 9(03) VALUE 334.
026500 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
026600     05  WS-CUM-DAYS             PIC 9(03) OCCURS 12 TIMES.
026700*
026800 01  WS-DAYNUM-WORK.
026900     05  WS-RUN-DAYNUM           PIC S9(9) COMP VALUE ZERO.
027000     05  WS-OPEN-DAYNUM          PIC S9(9) COMP VALUE ZERO.
027100     05  WS-AGE-DAYS             PIC S9(9) COMP VALUE ZERO.
027200     05  WS-AGE-YEARS-DEC        PIC S9(5)V99 VALUE ZERO.
027300*
027400*-----------------------------------------------------------------
027500* LINKAGE MIRROR FOR COMPUTE-AMOUNT.  MUST STAY IN STEP WITH
027600* LS-PARAMETERS IN COMPUTEAMOUNT.CBL.
027700*-----------------------------------------------------------------
027800     05  FILLER                  PIC X(01) VALUE SPACES.
027900 01  WS-AMOUNT-PARMS.
028000     05  WS-AMOUNT-IN            PIC X(18).
028100     05  WS-AMOUNT-OUT           PIC S9(9)V99.
028200     05  WS-AMOUNT-SW            PIC X(01).
028300         88  WS-AMOUNT-INVALID             VALUE "I".
028400         88  WS-AMOUNT-OK                   VALUE "V".
028500*
028600*-----------------------------------------------------------------
028700* LINKAGE MIRROR FOR NORMALIZE-STAMP.  MUST STAY IN STEP WITH
028800* LS-PARAMETERS IN NORMALIZESTAMP.CBL.  ACCOUNTOPENDATE USES ONLY
028900* THE FIRST 10 CHARACTERS OF THE NORMALIZED OUTPUT (U4 - THE
029000* DATE-ONLY PART) SINCE THE ACCOUNT RECORD HAS NO TIME-OF-DAY.
029100*-----------------------------------------------------------------
029200     05  FILLER                  PIC X(01) VALUE SPACES.
029300 01  WS-STAMP-PARMS.
029400     05  WS-STAMP-IN             PIC X(19).
029500     05  WS-STAMP-OUT            PIC X(19).
029600     05  WS-STAMP-SW             PIC X(01).
029700         88  WS-STAMP-INVALID              VALUE "I".
029800         88  WS-STAMP-OK                    VALUE "V".
029900*
030000*-----------------------------------------------------------------
030100* QUARANTINE REASON-TEXT BUILD AREA.
030200*-----------------------------------------------------------------
030300     05  FILLER                  PIC X(01) VALUE SPACES.
030400 77  WS-REASON-PTR               PIC S9(4) COMP VALUE ZERO.
030500*
030600*-----------------------------------------------------------------
030700* U2 TO-BOOLEAN OVER THE UPPER-CASED KYCDONE TOKEN - 88-LEVELS
030800* OVER THE NORMALIZED VALUE INSTEAD OF A SEPARATE SUBPROGRAM.
030900*-----------------------------------------------------------------
031000 01  WS-KYC-UPPER                PIC X(05) VALUE SPACES.
031100     88  WS-KYC-NOT-DONE         VALUES "NO   " "FALSE" "0    "
031200                                         "N    ".
031300*
031400     05  FILLER                  PIC X(01) VALUE SPACES.
031500 01  WS-STATUS-UPPER             PIC X(10) VALUE SPACES.
031600     88  WS-STATUS-DORMANT       VALUES "DORMANT   " "INACTIVE  ".
031700     88  WS-STATUS-CLOSED        VALUE  "CLOSED    ".
031800*
031900     05  FILLER                  PIC X(01) VALUE SPACES.
032000 01  WS-KYCVERIFY-UPPER          PIC X(10) VALUE SPACES.
032100     88  WS-KYCVERIFY-FAILED     VALUE "FAILED    ".
032200*
032300*-----------------------------------------------------------------
032400* ONE ALERT'S WORTH OF WORK FIELDS, SHARED BY ALL SIX PROFILE
032500* RULE PARAGRAPHS AND THE COMMON ALERT-WRITE HELPER.
032600*-----------------------------------------------------------------
032700     05  FILLER                  PIC X(01) VALUE SPACES.
032800 01  WS-ALERT-BUILD.
032900     05  WS-ALERT-TYPE-WK        PIC X(25) VALUE SPACES.
033000     05  WS-ALERT-ID-TAG-WK      PIC X(30) VALUE SPACES.
033100     05  WS-ALERT-REASON-WK      PIC X(80) VALUE SPACES.
033200     05  WS-BALANCE-EDIT-WK      PIC Z(8)9.99.
033300     05  WS-INCOME-EDIT-WK       PIC Z(8)9.99.
033400     05  WS-AGE-EDIT-WK          PIC Z9.99.
033500     05  FILLER                  PIC X(01) VALUE SPACES.
033600*
033700*-----------------------------------------------------------------
033800* CONTROL-REPORT DETAIL LINE FOR THIS FEED.
033900*-----------------------------------------------------------------
034000 01  WS-CTLRPT-DETAIL.
034100     05  FILLER                  PIC X(01) VALUE SPACES.
034200     05  CR-FEED                 PIC X(08) VALUE SPACES.
034300     05  FILLER                  PIC X(02) VALUE SPACES.
034400     05  CR-FILE                 PIC X(25) VALUE SPACES.
034500     05  FILLER                  PIC X(01) VALUE SPACES.
034600     05  CR-PARSED               PIC 9(07).
034700     05  FILLER                  PIC X(02) VALUE SPACES.
034800     05  CR-VALID                PIC 9(07).
034900     05  FILLER                  PIC X(02) VALUE SPACES.
035000     05  CR-QUAR                 PIC 9(07).
035100     05  FILLER                  PIC X(02) VALUE SPACES.
035200     05  CR-ALERTS               PIC 9(07).
035300*
035400 01  WS-CTLRPT-DETAIL-X REDEFINES WS-CTLRPT-DETAIL.
035500     05  FILLER                  PIC X(71).
035600*
035700******************************************************************
035800 PROCEDURE                   DIVISION.
035900*-----------------------------------------------------------------
036000* MAIN LINE.
036100*-----------------------------------------------------------------
036200 100-ACCT-MASTER-BATCH.
036300     PERFORM 200-INITIALIZE-ACCT-BATCH.
036400     PERFORM 300-CLASSIFY-SOURCE-FILE.
036500     IF WS-SOURCE-TYPE = "ACCOUNT"
036600         PERFORM 200-PROCESS-ACCT-BATCH
036700             UNTIL WS-ACCTIN-EOF
036800         PERFORM 200-WRITE-RUN-SUMMARY
036900         PERFORM 200-PRINT-CONTROL-REPORT
037000     ELSE
037100         PERFORM 200-WRITE-UNKNOWN-SUMMARY
037200     END-IF.
037300     PERFORM 200-TERMINATE-ACCT-BATCH.
037400     STOP RUN.
037500*
037600*-----------------------------------------------------------------
037700* OPEN EVERY FILE, BUILD THE RUN TIMESTAMP, READ THE FIRST LINE
037800* AND SKIP IT IF IT IS THE DELIMITED HEADER ROW.
037900*-----------------------------------------------------------------
038000 200-INITIALIZE-ACCT-BATCH.
038100     OPEN    INPUT    ACCT-MST-IN
038200             INPUT    CUST-LOOKUP-IN
038300             OUTPUT   QUAR-FILE-OUT
038400             OUTPUT   RUNSUM-FILE-OUT.
038500*
038600*        THE ACCOUNT STORE AND THE ALERT STORE ARE UPSERT FILES
038700*        SHARED ACROSS RUNS - OPEN I-O SO AN EXISTING KEY CAN BE
038800*        REWRITTEN, FALLING BACK TO OUTPUT THE FIRST TIME EACH
038900*        ONE IS CREATED (FILE STATUS 35 - FILE NOT FOUND).
039000     OPEN    I-O      ACCT-STORE-OUT.
039100     IF WS-ACCTSTORE-STATUS = "35"
039200         OPEN OUTPUT ACCT-STORE-OUT
039300     END-IF.
039400     OPEN    I-O      ALERT-STORE-OUT.
039500     IF WS-ALERTSTORE-STATUS = "35"
039600         OPEN OUTPUT ALERT-STORE-OUT
039700     END-IF.
039800     OPEN    EXTEND   CONTROL-RPT-OUT.
039900     IF WS-CTLRPT-STATUS = "35" OR WS-CTLRPT-STATUS = "05"
040000         OPEN OUTPUT CONTROL-RPT-OUT
040100     END-IF.
040200     IF WS-RERUN-REQUESTED
040300         DISPLAY "ACCT-MASTER-BATCH - UPSI-0 ON, OPERATIONS "
040400                 "FLAGGED THIS AS A RERUN OF A PRIOR ABENDED STEP."
040500     END-IF.
040600     STRING WS-RUN-DATE DELIMITED BY SIZE
040700            " 00:00:00" DELIMITED BY SIZE
040800            INTO WS-RUN-TIMESTAMP.
040900     PERFORM 600-READ-ACCT-LINE-IN.
041000     IF NOT WS-ACCTIN-EOF
041100         IF ACCT-LINE-IN(1:13) = "AccountNumber"
041200             SET WS-HEADER-SEEN TO TRUE
041300             PERFORM 600-READ-ACCT-LINE-IN
041400         END-IF
041500     END-IF.
041600*
041700*-----------------------------------------------------------------
041800* ONE PASS PER ACCOUNT LINE - VALIDATE, THEN STORE+ALERT OR
041900* QUARANTINE, THEN ON TO THE NEXT LINE.
042000*-----------------------------------------------------------------
042100 200-PROCESS-ACCT-BATCH.
042200     PERFORM 400-VALIDATE-ACCOUNT-RECORD.
042300     IF ACCT-RECORD-VALID
042400         PERFORM 450-LOOKUP-CUSTOMER
042500         PERFORM 500-STORE-ACCOUNT-RECORD
042600         PERFORM 500-RUN-PROFILE-ALERTS
042700         ADD 1 TO WS-ROWS-VALID WS-ROWS-INGESTED
042800     ELSE
042900         PERFORM 500-WRITE-QUARANTINE-RECORD
043000         ADD 1 TO WS-ROWS-QUAR
043100     END-IF.
043200     ADD 1 TO WS-ROWS-PARSED.
043300     PERFORM 600-READ-ACCT-LINE-IN.
043400*
043500*-----------------------------------------------------------------
043600* WRITE THE RUN-SUMMARY RECORD FOR A SUCCESSFULLY CLASSIFIED
043700* BATCH.
043800*-----------------------------------------------------------------
043900 200-WRITE-RUN-SUMMARY.
044000     MOVE SPACES                TO RUNSUM-RECORD.
044100     MOVE WS-INPUT-FILE-NAME    TO RUNSUM-FILE-NAME.
044200     MOVE "ACCOUNT"             TO RUNSUM-SOURCE-TYPE.
044300     IF WS-ROWS-PARSED = ZERO
044400         MOVE "EMPTY_FILE"      TO RUNSUM-STATUS
044500     ELSE
044600         MOVE "COMPLETED"       TO RUNSUM-STATUS
044700     END-IF.
044800     MOVE WS-ROWS-PARSED        TO RUNSUM-ROWS-PARSED.
044900     MOVE WS-ROWS-VALID         TO RUNSUM-ROWS-VALID.
045000     MOVE WS-ROWS-QUAR          TO RUNSUM-ROWS-QUAR.
045100     MOVE WS-ROWS-INGESTED      TO RUNSUM-ROWS-INGESTED.
045200     MOVE WS-ALERTS-GEN         TO RUNSUM-ALERTS-GEN.
045300     WRITE RUNSUM-RECORD.
045400*
045500*-----------------------------------------------------------------
045600* THE FILE NAME DID NOT MATCH "ACCOUNT" - WRITE AN UNKNOWN-TYPE
045700* SUMMARY AND STOP WITHOUT TOUCHING ANY OTHER FILE.
045800*-----------------------------------------------------------------
045900 200-WRITE-UNKNOWN-SUMMARY.
046000     MOVE SPACES                TO RUNSUM-RECORD.
046100     MOVE WS-INPUT-FILE-NAME    TO RUNSUM-FILE-NAME.
046200     MOVE WS-SOURCE-TYPE        TO RUNSUM-SOURCE-TYPE.
046300     MOVE "UNKNOWN_TYPE"        TO RUNSUM-STATUS.
046400     MOVE ZERO                  TO RUNSUM-ROWS-PARSED
046500                                    RUNSUM-ROWS-VALID
046600                                    RUNSUM-ROWS-QUAR
046700                                    RUNSUM-ROWS-INGESTED
046800                                    RUNSUM-ALERTS-GEN.
046900     WRITE RUNSUM-RECORD.
047000*
047100*-----------------------------------------------------------------
047200* APPEND THIS FEED'S ONE LINE TO THE SHARED NIGHTLY CONTROL
047300* REPORT.  THE LAST DRIVER IN THE JOB STREAM READS THESE LINES
047400* BACK TO BUILD THE GRAND-TOTAL LINE.
047500*-----------------------------------------------------------------
047600 200-PRINT-CONTROL-REPORT.
047700     MOVE SPACES                TO WS-CTLRPT-DETAIL.
047800     MOVE "ACCOUNT"             TO CR-FEED.
047900     MOVE WS-INPUT-FILE-NAME(1:25) TO CR-FILE.
048000     MOVE WS-ROWS-PARSED        TO CR-PARSED.
048100     MOVE WS-ROWS-VALID         TO CR-VALID.
048200     MOVE WS-ROWS-QUAR          TO CR-QUAR.
048300     MOVE WS-ALERTS-GEN         TO CR-ALERTS.
048400     WRITE CTLRPT-LINE-OUT      FROM WS-CTLRPT-DETAIL.
048500*
048600*-----------------------------------------------------------------
048700* CLOSE EVERYTHING AND SAY SO.
048800*-----------------------------------------------------------------
048900 200-TERMINATE-ACCT-BATCH.
049000     CLOSE   ACCT-MST-IN
049100             CUST-LOOKUP-IN
049200             ACCT-STORE-OUT
049300             ALERT-STORE-OUT
049400             QUAR-FILE-OUT
049500             RUNSUM-FILE-OUT
049600             CONTROL-RPT-OUT.
049700     DISPLAY "ACCT-MASTER-BATCH COMPLETE - PARSED "
049800             WS-ROWS-PARSED " VALID " WS-ROWS-VALID
049900             " QUARANTINED " WS-ROWS-QUAR
050000             " ALERTS " WS-ALERTS-GEN.
050100*
050200******************************************************************
050300* U1 - CASE-INSENSITIVE, FIRST-MATCH-WINS SOURCE-FILE CLASSIFIER.
050400* SEARCH ORDER IS ATM, UPI, ACCOUNT, CUSTOMER, ELSE UNKNOWN.
050500*-----------------------------------------------------------------
050600 300-CLASSIFY-SOURCE-FILE.
050700     MOVE WS-INPUT-FILE-NAME    TO WS-FNAME-UPPER.
050800     INSPECT WS-FNAME-UPPER CONVERTING
050900         "abcdefghijklmnopqrstuvwxyz"
051000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
051100     MOVE "UNKNOWN"             TO WS-SOURCE-TYPE.
051200     MOVE "ATM"                 TO WS-SCAN-TOKEN.
051300     MOVE 3                     TO WS-SCAN-TOKEN-LEN.
051400     PERFORM 310-SCAN-FOR-TOKEN.
051500     IF WS-SCAN-FOUND
051600         MOVE "ATM"             TO WS-SOURCE-TYPE
051700     ELSE
051800         MOVE "UPI"             TO WS-SCAN-TOKEN
051900         MOVE 3                 TO WS-SCAN-TOKEN-LEN
052000         PERFORM 310-SCAN-FOR-TOKEN
052100         IF WS-SCAN-FOUND
052200             MOVE "UPI"         TO WS-SOURCE-TYPE
052300         ELSE
052400             MOVE "ACCOUNT"     TO WS-SCAN-TOKEN
052500             MOVE 7             TO WS-SCAN-TOKEN-LEN
052600             PERFORM 310-SCAN-FOR-TOKEN
052700             IF WS-SCAN-FOUND
052800                 MOVE "ACCOUNT" TO WS-SOURCE-TYPE
052900             ELSE
053000                 MOVE "CUSTOMER" TO WS-SCAN-TOKEN
053100                 MOVE 8          TO WS-SCAN-TOKEN-LEN
053200                 PERFORM 310-SCAN-FOR-TOKEN
053300                 IF WS-SCAN-FOUND
053400                     MOVE "CUSTOMER" TO WS-SOURCE-TYPE
053500                 END-IF
053600             END-IF
053700         END-IF
053800     END-IF.
053900*
054000*-----------------------------------------------------------------
054100* WALK WS-FNAME-UPPER LOOKING FOR WS-SCAN-TOKEN AT ANY POSITION.
054200*-----------------------------------------------------------------
054300 310-SCAN-FOR-TOKEN.
054400     MOVE "N"                   TO WS-SCAN-FOUND-SW.
054500     COMPUTE WS-SCAN-MAXPTR = 41 - WS-SCAN-TOKEN-LEN.
054600     PERFORM 320-SCAN-ONE-POSITION
054700         VARYING WS-SCAN-PTR FROM 1 BY 1
054800         UNTIL WS-SCAN-PTR > WS-SCAN-MAXPTR
054900               OR WS-SCAN-FOUND.
055000*
055100 320-SCAN-ONE-POSITION.
055200     IF WS-FNAME-UPPER(WS-SCAN-PTR:WS-SCAN-TOKEN-LEN)
055300             = WS-SCAN-TOKEN(1:WS-SCAN-TOKEN-LEN)
055400         MOVE "Y"               TO WS-SCAN-FOUND-SW
055500     END-IF.
055600*
055700******************************************************************
055800* U4 - VALIDATE ONE ACCOUNT RECORD.  EVERY CHECK RUNS REGARDLESS
055900* OF WHETHER AN EARLIER ONE FAILED SO THE QUARANTINE REASON LISTS
056000* EVERY PROBLEM AT ONCE.
056100*-----------------------------------------------------------------
056200 400-VALIDATE-ACCOUNT-RECORD.
056300     UNSTRING ACCT-LINE-IN DELIMITED BY ","
056400         INTO WS-RAW-ACCOUNT-NUMBER WS-RAW-CUSTOMER-ID
056500              WS-RAW-HOLDER-NAME    WS-RAW-BANK-NAME
056600              WS-RAW-BRANCH-NAME    WS-RAW-IFSC-CODE
056700              WS-RAW-ACCT-TYPE      WS-RAW-ACCT-STATUS
056800              WS-RAW-OPEN-DATE      WS-RAW-BALANCE
056900              WS-RAW-CURRENCY       WS-RAW-KYC-DONE
057000              WS-RAW-KYC-DOC-ID     WS-RAW-KYC-VERIFY.
057100     SET ACCT-RECORD-VALID      TO TRUE.
057200     MOVE SPACES                TO QUAR-ERROR-REASON.
057300     MOVE 1                     TO WS-REASON-PTR.
057400     PERFORM 410-CHECK-ACCOUNT-NUMBER.
057500     PERFORM 420-CHECK-CUSTOMER-ID.
057600     PERFORM 430-CHECK-BALANCE.
057700     PERFORM 440-CHECK-OPEN-DATE.
057800*
057900 410-CHECK-ACCOUNT-NUMBER.
058000     IF WS-RAW-ACCOUNT-NUMBER = SPACES
058100         SET ACCT-RECORD-INVALID TO TRUE
058200         STRING "ACCOUNTNUMBER BLANK; " DELIMITED BY SIZE
058300             INTO QUAR-ERROR-REASON
058400             WITH POINTER WS-REASON-PTR
058500     END-IF.
058600*
058700 420-CHECK-CUSTOMER-ID.
058800     IF WS-RAW-CUSTOMER-ID = SPACES
058900         SET ACCT-RECORD-INVALID TO TRUE
059000         STRING "CUSTOMERID BLANK; " DELIMITED BY SIZE
059100             INTO QUAR-ERROR-REASON
059200             WITH POINTER WS-REASON-PTR
059300     END-IF.
059400*
059500 430-CHECK-BALANCE.
059600     MOVE WS-RAW-BALANCE        TO WS-AMOUNT-IN.
059700     CALL "COMPUTE-AMOUNT" USING WS-AMOUNT-PARMS.
059800     IF WS-AMOUNT-INVALID
059900         SET ACCT-RECORD-INVALID TO TRUE
060000         STRING "BALANCE NOT NUMERIC; " DELIMITED BY SIZE
060100             INTO QUAR-ERROR-REASON
060200             WITH POINTER WS-REASON-PTR
060300     ELSE
060400         MOVE WS-AMOUNT-OUT     TO WS-ACCT-BALANCE-DEC
060500     END-IF.
060600*
060700*-----------------------------------------------------------------
060800* ACCOUNTOPENDATE IS VALIDATED THROUGH THE SAME TIMESTAMP PARSER
060900* AS THE TRANSACTION FEEDS, BUT ONLY THE DATE PORTION OF THE
061000* NORMALIZED RESULT IS KEPT - THE ACCOUNT RECORD CARRIES NO
061100* TIME-OF-DAY (U4).
061200*-----------------------------------------------------------------
061300 440-CHECK-OPEN-DATE.
061400     MOVE WS-RAW-OPEN-DATE      TO WS-STAMP-IN.
061500     CALL "NORMALIZE-STAMP" USING WS-STAMP-PARMS.
061600     IF WS-STAMP-INVALID
061700         SET ACCT-RECORD-INVALID TO TRUE
061800         STRING "ACCOUNTOPENDATE BLANK OR UNPARSEABLE; "
061900             DELIMITED BY SIZE
062000             INTO QUAR-ERROR-REASON
062100             WITH POINTER WS-REASON-PTR
062200     ELSE
062300         MOVE WS-STAMP-OUT(1:10) TO WS-ACCT-OPEN-DATE-NORM
062400     END-IF.
062500*
062600*-----------------------------------------------------------------
062700* RANDOM-READ LOOKUP OF THE MATCHING CUSTOMER RECORD BY
062800* CUSTOMERID, SAME SHAPE AS THE OLD SUPPLIER-NAME LOOKUP.
062900*-----------------------------------------------------------------
063000 450-LOOKUP-CUSTOMER.
063100     MOVE "N"                   TO WS-CUST-FOUND-SW.
063200     MOVE WS-RAW-CUSTOMER-ID    TO CUST-CUSTOMER-ID.
063300     READ CUST-LOOKUP-IN
063400         INVALID KEY
063500             CONTINUE
063600         NOT INVALID KEY
063700             SET WS-CUST-FOUND TO TRUE
063800     END-READ.
063900*
064000******************************************************************
064100* STORE AND QUARANTINE-WRITE HELPERS.
064200*-----------------------------------------------------------------
064300 500-STORE-ACCOUNT-RECORD.
064400     MOVE SPACES                TO ACCT-MST-RECORD.
064500     MOVE WS-RAW-ACCOUNT-NUMBER TO ACCT-ACCOUNT-NUMBER.
064600     MOVE WS-RAW-CUSTOMER-ID    TO ACCT-CUSTOMER-ID.
064700     MOVE WS-RAW-HOLDER-NAME    TO ACCT-HOLDER-NAME.
064800     MOVE WS-RAW-BANK-NAME      TO ACCT-BANK-NAME.
064900     MOVE WS-RAW-BRANCH-NAME    TO ACCT-BRANCH-NAME.
065000     MOVE WS-RAW-IFSC-CODE      TO ACCT-IFSC-CODE.
065100     MOVE WS-RAW-ACCT-TYPE      TO ACCT-TYPE.
065200     MOVE WS-RAW-ACCT-STATUS    TO ACCT-STATUS.
065300     MOVE WS-ACCT-OPEN-DATE-NORM TO ACCT-OPEN-DATE.
065400     MOVE WS-ACCT-BALANCE-DEC   TO ACCT-BALANCE.
065500     MOVE WS-RAW-CURRENCY       TO ACCT-CURRENCY.
065600     MOVE WS-RAW-KYC-DONE       TO ACCT-KYC-DONE.
065700     MOVE WS-RAW-KYC-DOC-ID     TO ACCT-KYC-DOC-ID.
065800     MOVE WS-RAW-KYC-VERIFY     TO ACCT-KYC-VERIFY-STATUS.
065900     WRITE ACCT-MST-RECORD
066000         INVALID KEY
066100             REWRITE ACCT-MST-RECORD
066200     END-WRITE.
066300*
066400*-----------------------------------------------------------------
066500* QUARANTINE - COPY THE RAW LINE IMAGE VERBATIM BEHIND THE
066600* ACCUMULATED ERROR-REASON TEXT.
066700*-----------------------------------------------------------------
066800 500-WRITE-QUARANTINE-RECORD.
066900     MOVE ACCT-LINE-IN(1:300)   TO QUAR-ORIGINAL-IMAGE.
067000     WRITE QUAR-RECORD.
067100*
067200******************************************************************
067300* U7 - PROFILE ALERT ENGINE.  SIX INDEPENDENT RULES, ANY NUMBER
067400* OF WHICH MAY FIRE FOR ONE ACCOUNT.
067500*-----------------------------------------------------------------
067600 500-RUN-PROFILE-ALERTS.
067700     PERFORM 510-RULE-KYC-NOT-DONE.
067800     PERFORM 511-RULE-KYC-VERIFY-FAILED.
067900     PERFORM 512-RULE-ACCOUNT-DORMANT.
068000     PERFORM 513-RULE-ACCOUNT-CLOSED.
068100     PERFORM 514-RULE-BALANCE-INCOME-MISMATCH.
068200     PERFORM 515-RULE-STALE-ACCOUNT.
068300*
068400 510-RULE-KYC-NOT-DONE.
068500     MOVE WS-RAW-KYC-DONE       TO WS-KYC-UPPER.
068600     INSPECT WS-KYC-UPPER CONVERTING
068700         "abcdefghijklmnopqrstuvwxyz"
068800         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
068900     IF WS-KYC-NOT-DONE
069000         MOVE "KYC_NOT_DONE"    TO WS-ALERT-TYPE-WK
069100         MOVE "KYC_NOT_DONE_"   TO WS-ALERT-ID-TAG-WK
069200         STRING "KYC NOT DONE - KYCDONE FIELD IS '"
069300                 DELIMITED BY SIZE
069400                WS-RAW-KYC-DONE DELIMITED BY SIZE
069500                "'"             DELIMITED BY SIZE
069600                INTO WS-ALERT-REASON-WK
069700         PERFORM 520-WRITE-ONE-ALERT
069800     END-IF.
069900*
070000 511-RULE-KYC-VERIFY-FAILED.
070100     MOVE WS-RAW-KYC-VERIFY     TO WS-KYCVERIFY-UPPER.
070200     INSPECT WS-KYCVERIFY-UPPER CONVERTING
070300         "abcdefghijklmnopqrstuvwxyz"
070400         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
070500     IF WS-KYCVERIFY-FAILED
070600         MOVE "KYC_VERIFICATION_FAILED" TO WS-ALERT-TYPE-WK
070700         MOVE "KYC_VERIFICATION_FAILED_" TO WS-ALERT-ID-TAG-WK
070800         STRING "KYC VERIFICATION FAILED - STATUS IS '"
070900                 DELIMITED BY SIZE
071000                WS-RAW-KYC-VERIFY DELIMITED BY SIZE
071100                "'"             DELIMITED BY SIZE
071200                INTO WS-ALERT-REASON-WK
071300         PERFORM 520-WRITE-ONE-ALERT
071400     END-IF.
071500*
071600 512-RULE-ACCOUNT-DORMANT.
071700     MOVE WS-RAW-ACCT-STATUS    TO WS-STATUS-UPPER.
071800     INSPECT WS-STATUS-UPPER CONVERTING
071900         "abcdefghijklmnopqrstuvwxyz"
072000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
072100     IF WS-STATUS-DORMANT
072200         MOVE "ACCOUNT_DORMANT" TO WS-ALERT-TYPE-WK
072300         MOVE "ACCOUNT_DORMANT_" TO WS-ALERT-ID-TAG-WK
072400         STRING "ACCOUNT STATUS IS '" DELIMITED BY SIZE
072500                WS-RAW-ACCT-STATUS DELIMITED BY SIZE
072600                "'"             DELIMITED BY SIZE
072700                INTO WS-ALERT-REASON-WK
072800         PERFORM 520-WRITE-ONE-ALERT
072900     END-IF.
073000*
073100 513-RULE-ACCOUNT-CLOSED.
073200     IF WS-STATUS-CLOSED
073300         MOVE "ACCOUNT_CLOSED" TO WS-ALERT-TYPE-WK
073400         MOVE "ACCOUNT_CLOSED_" TO WS-ALERT-ID-TAG-WK
073500         STRING "ACCOUNT STATUS IS 'CLOSED'" DELIMITED BY SIZE
073600                INTO WS-ALERT-REASON-WK
073700         PERFORM 520-WRITE-ONE-ALERT
073800     END-IF.
073900*
074000*-----------------------------------------------------------------
074100* ONLY FIRES WHEN THE CUSTOMERID LOOKUP ABOVE FOUND A MATCHING
074200* CUSTOMER RECORD - THERE IS NO ANNUALINCOME TO COMPARE OTHERWISE.
074300*-----------------------------------------------------------------
074400 514-RULE-BALANCE-INCOME-MISMATCH.
074500     IF WS-CUST-FOUND AND CUST-ANNUAL-INCOME > ZERO
074600         IF WS-ACCT-BALANCE-DEC > (CUST-ANNUAL-INCOME * 10)
074700             MOVE "BALANCE_INCOME_MISMATCH" TO WS-ALERT-TYPE-WK
074800             MOVE "BALANCE_INCOME_MISMATCH_" TO
074900                     WS-ALERT-ID-TAG-WK
075000             MOVE WS-ACCT-BALANCE-DEC  TO WS-BALANCE-EDIT-WK
075100             MOVE CUST-ANNUAL-INCOME   TO WS-INCOME-EDIT-WK
075200             STRING "BALANCE " DELIMITED BY SIZE
075300                    WS-BALANCE-EDIT-WK DELIMITED BY SIZE
075400                    " EXCEEDS 10X ANNUAL INCOME "
075500                    DELIMITED BY SIZE
075600                    WS-INCOME-EDIT-WK DELIMITED BY SIZE
075700                    INTO WS-ALERT-REASON-WK
075800             PERFORM 520-WRITE-ONE-ALERT
075900         END-IF
076000     END-IF.
076100*
076200*-----------------------------------------------------------------
076300* AGE IN YEARS = (RUN DATE - OPEN DATE) IN DAYS / 365, FRACTIONAL.
076400* STALE IF AGE >= 5 AND BALANCE < 100.00.
076500*-----------------------------------------------------------------
076600 515-RULE-STALE-ACCOUNT.
076700     MOVE WS-ACCT-OPEN-DATE-NORM(1:4) TO WS-OPEN-YYYY.
076800     MOVE WS-ACCT-OPEN-DATE-NORM(6:2) TO WS-OPEN-MM.
076900     MOVE WS-ACCT-OPEN-DATE-NORM(9:2) TO WS-OPEN-DD.
077000     COMPUTE WS-RUN-DAYNUM =
077100         (WS-RUN-YYYY - 1) * 365 + WS-CUM-DAYS(WS-RUN-MM)
077200             + WS-RUN-DD.
077300     COMPUTE WS-OPEN-DAYNUM =
077400         (WS-OPEN-YYYY - 1) * 365 + WS-CUM-DAYS(WS-OPEN-MM)
077500             + WS-OPEN-DD.
077600     COMPUTE WS-AGE-DAYS = WS-RUN-DAYNUM - WS-OPEN-DAYNUM.
077700     COMPUTE WS-AGE-YEARS-DEC = WS-AGE-DAYS / 365.
077800     IF WS-AGE-YEARS-DEC >= 5 AND WS-ACCT-BALANCE-DEC < 100.00
077900         MOVE "STALE_ACCOUNT"   TO WS-ALERT-TYPE-WK
078000         MOVE "STALE_ACCOUNT_"  TO WS-ALERT-ID-TAG-WK
078100         MOVE WS-AGE-YEARS-DEC  TO WS-AGE-EDIT-WK
078200         MOVE WS-ACCT-BALANCE-DEC TO WS-BALANCE-EDIT-WK
078300         STRING "ACCOUNT AGE " DELIMITED BY SIZE
078400                WS-AGE-EDIT-WK DELIMITED BY SIZE
078500                " YEARS, BALANCE " DELIMITED BY SIZE
078600                WS-BALANCE-EDIT-WK DELIMITED BY SIZE
078700                INTO WS-ALERT-REASON-WK
078800         PERFORM 520-WRITE-ONE-ALERT
078900     END-IF.
079000*
079100*-----------------------------------------------------------------
079200* COMMON ALERT-BUILD-AND-WRITE HELPER - ONE CALL PER FIRED RULE.
079300*-----------------------------------------------------------------
079400 520-WRITE-ONE-ALERT.
079500     MOVE SPACES                TO ALERT-RECORD.
079600     STRING "ALERT_" DELIMITED BY SIZE
079700            WS-ALERT-ID-TAG-WK  DELIMITED BY SPACE
079800            WS-RAW-ACCOUNT-NUMBER DELIMITED BY SIZE
079900            INTO ALERT-ID.
080000     MOVE WS-ALERT-TYPE-WK      TO ALERT-TYPE.
080100     MOVE WS-RAW-ACCOUNT-NUMBER TO ALERT-ACCOUNT-NUMBER.
080200     MOVE WS-RAW-CUSTOMER-ID    TO ALERT-CUSTOMER-ID.
080300     MOVE WS-ALERT-REASON-WK    TO ALERT-REASON.
080400     MOVE WS-RUN-TIMESTAMP      TO ALERT-CREATED-AT.
080500     WRITE ALERT-RECORD
080600         INVALID KEY
080700             REWRITE ALERT-RECORD
080800     END-WRITE.
080900     ADD 1 TO WS-ALERTS-GEN.
081000*
081100******************************************************************
081200 600-READ-ACCT-LINE-IN.
081300     READ ACCT-MST-IN
081400         AT END
081500             SET WS-ACCTIN-EOF TO TRUE
081600     END-READ.
