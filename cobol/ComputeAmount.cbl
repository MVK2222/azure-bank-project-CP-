000100******************************************************************
000200* COMPUTE-AMOUNT
000300*
000400* CALLED SUBPROGRAM - CONVERTS A RAW DISPLAY FIELD LIFTED OFF
000500* ONE OF THE FOUR DELIMITED FEEDS INTO A SIGNED WORKING AMOUNT.
000600* ACCEPTS DIGITS, AN OPTIONAL LEADING SIGN, ONE DECIMAL POINT
000700* AND EMBEDDED THOUSANDS COMMAS (WHICH ARE STRIPPED BEFORE
000800* CONVERSION).  A BLANK OR NON-NUMERIC FIELD COMES BACK WITH
000900* LS-AMOUNT-INVALID SET - THIS IS NOT THE SAME THING AS A ZERO
001000* AMOUNT, SO CALLERS MUST TEST THE SWITCH BEFORE TRUSTING
001100* LS-AMOUNT-OUT.
001200*-----------------------------------------------------------------
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* DATE-WRITTEN  -  09/14/1987  -  R.T. HOLLOWAY
001600* 03/02/1991  RTH  TKT#4412  ADD EMBEDDED-COMMA STRIPPING, THE
001700*                  TRUST DIVISION FEED STARTED QUOTING AMOUNTS
001800*                  WITH THOUSANDS SEPARATORS.
001900* 11/19/1993  MPK  TKT#5067  WIDEN LS-AMOUNT-IN TO X(18), A
002000*                  WITHHOLDING FIGURE OVERFLOWED THE OLD X(14).
002100* 08/21/1998  MPK  TKT#6210  Y2K READINESS REVIEW - NO DATE
002200*                  FIELDS IN THIS SUBPROGRAM, NO CHANGE REQUIRED.
002300*                  SIGNED OFF PER MEMO DP-98-114.
002400* 02/11/2003  SJV  TKT#7188  REUSED BY THE NEW BATCH-INGESTION
002500*                  SUITE (ATM/UPI/ACCOUNT/CUSTOMER FEEDS) IN
002600*                  PLACE OF THE OLD PER-FEED SCRUBBING CODE.
002700* 07/30/2006  SJV  TKT#7702  A LEADING "+" WAS FALLING THROUGH
002800*                  TO THE INVALID PATH - ADDED TO THE ALLOWED
002900*                  SIGN CLASS BELOW.
003000* 11/05/2009  RTH  TKT#8244  WS-INT-ACCUM AND WS-SIGNED-RESULT
003100*                  WERE DECLARED COMP-3 - THIS SHOP HAS NEVER
003200*                  CARRIED A PACKED-DECIMAL FIELD, EVERY OTHER
003300*                  COUNTER IN THE BATCH-INGESTION SUITE IS
003400*                  BINARY.  RECAST BOTH AS COMP TO MATCH HOUSE
003500*                  PRACTICE, REDEFINES WIDTHS ADJUSTED TO THE
003600*                  BINARY STORAGE LENGTH.
003700*-----------------------------------------------------------------
003800 IDENTIFICATION              DIVISION.
003900*-----------------------------------------------------------------
004000 PROGRAM-ID.                 COMPUTE-AMOUNT.
004100 AUTHOR.                     R.T. HOLLOWAY.
004200 INSTALLATION.               FIRST CAPITAL BANK & TRUST - ISD.
004300 DATE-WRITTEN.               09/14/1987.
004400 DATE-COMPILED.
004500 SECURITY.                   INTERNAL USE ONLY - ISD BATCH LIBRARY.
004600*
004700******************************************************************
004800 ENVIRONMENT                 DIVISION.
004900*-----------------------------------------------------------------
005000 CONFIGURATION               SECTION.
005100 SOURCE-COMPUTER.            IBM-370.
005200 OBJECT-COMPUTER.            IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600******************************************************************
005700 DATA                        DIVISION.
005800*-----------------------------------------------------------------
005900 WORKING-STORAGE             SECTION.
006000*-----------------------------------------------------------------
006100 01  WS-SCRUB-WORK.
006200     05  WS-SCAN-PTR             PIC S9(4) COMP VALUE ZERO.
006300     05  WS-FIELD-LEN            PIC S9(4) COMP VALUE ZERO.
006400     05  WS-TRAIL-SPACES         PIC S9(4) COMP VALUE ZERO.
006500     05  WS-FRAC-POS             PIC S9(4) COMP VALUE ZERO.
006600     05  WS-DECIMAL-SEEN         PIC S9(4) COMP VALUE ZERO.
006700     05  WS-DIGIT-SEEN           PIC S9(4) COMP VALUE ZERO.
006800     05  WS-ONE-CHAR             PIC X(01).
006900     05  WS-DIGIT-NUM            PIC 9(01).
007000*
007100     05  FILLER                  PIC X(01) VALUE SPACES.
007200 01  WS-INT-ACCUM                PIC S9(14) COMP VALUE ZERO.
007300 01  WS-INT-ACCUM-X REDEFINES WS-INT-ACCUM.
007400     05  FILLER                  PIC X(08).
007500*
007600 01  WS-FRAC-GROUP.
007700     05  WS-FRAC-DIGITS          PIC X(02) VALUE "00".
007800 01  WS-FRAC-DIGITS-R REDEFINES WS-FRAC-GROUP.
007900     05  WS-FRAC-NUM             PIC 9(02).
008000*
008100 01  WS-SIGNED-RESULT            PIC S9(14)V99 COMP VALUE ZERO.
008200 01  WS-SIGNED-RESULT-X REDEFINES WS-SIGNED-RESULT.
008300     05  FILLER                  PIC X(08).
008400*
008500 01  WS-NEGATIVE-SW              PIC X(01) VALUE "N".
008600     88  WS-NEGATIVE                        VALUE "Y".
008700*
008800******************************************************************
008900 LINKAGE                     SECTION.
009000*-----------------------------------------------------------------
009100 01  LS-PARAMETERS.
009200     05  LS-AMOUNT-IN            PIC X(18).
009300     05  LS-AMOUNT-OUT           PIC S9(9)V99.
009400     05  LS-AMOUNT-SW            PIC X(01).
009500         88  LS-AMOUNT-INVALID             VALUE "I".
009600         88  LS-AMOUNT-OK                   VALUE "V".
009700     05  FILLER                  PIC X(01).
009800*
009900******************************************************************
010000 PROCEDURE                   DIVISION    USING LS-PARAMETERS.
010100*-----------------------------------------------------------------
010200 100-COMPUTE-AMOUNT.
010300     PERFORM 200-INITIALIZE-SCRUB.
010400     IF NOT LS-AMOUNT-INVALID
010500         PERFORM 200-SCRUB-ONE-CHARACTER
010600             VARYING WS-SCAN-PTR FROM 1 BY 1
010700             UNTIL WS-SCAN-PTR > WS-FIELD-LEN
010800     END-IF.
010900     PERFORM 200-FINISH-SCRUB.
011000     EXIT PROGRAM.
011100*
011200*-----------------------------------------------------------------
011300* SET UP THE WORK AREAS AND FIND THE ACTUAL LENGTH OF THE
011400* INCOMING FIELD (TRAILING SPACES DO NOT COUNT).
011500*-----------------------------------------------------------------
011600 200-INITIALIZE-SCRUB.
011700     MOVE ZERO               TO LS-AMOUNT-OUT.
011800     MOVE "V"                TO LS-AMOUNT-SW.
011900     MOVE ZERO               TO WS-INT-ACCUM WS-DECIMAL-SEEN
012000                                 WS-DIGIT-SEEN WS-FRAC-POS.
012100     MOVE "00"               TO WS-FRAC-DIGITS.
012200     MOVE "N"                TO WS-NEGATIVE-SW.
012300     MOVE ZERO               TO WS-TRAIL-SPACES.
012400     INSPECT LS-AMOUNT-IN TALLYING WS-TRAIL-SPACES
012500         FOR TRAILING SPACES.
012600     COMPUTE WS-FIELD-LEN = 18 - WS-TRAIL-SPACES.
012700     IF WS-FIELD-LEN = ZERO
012800         MOVE "I"            TO LS-AMOUNT-SW.
012900*
013000*-----------------------------------------------------------------
013100* WALK THE FIELD ONE BYTE AT A TIME.  DIGITS BEFORE THE POINT
013200* ARE SHIFTED INTO WS-INT-ACCUM; DIGITS AFTER THE POINT FILL
013300* THE TWO-BYTE WS-FRAC-DIGITS (EXTRA FRACTION DIGITS BEYOND
013400* TWO ARE IGNORED, NOT ROUNDED); A SIGN SETS THE NEGATIVE
013500* SWITCH; A COMMA IS SKIPPED.  ANYTHING ELSE MARKS THE FIELD
013600* INVALID BUT THE SCAN RUNS TO COMPLETION SO THE SUBPROGRAM
013700* NEVER ABENDS ON A DIRTY FEED.
013800*-----------------------------------------------------------------
013900 200-SCRUB-ONE-CHARACTER.
014000     MOVE LS-AMOUNT-IN(WS-SCAN-PTR:1) TO WS-ONE-CHAR.
014100     EVALUATE TRUE
014200         WHEN WS-ONE-CHAR >= "0" AND WS-ONE-CHAR <= "9"
014300             MOVE WS-ONE-CHAR TO WS-DIGIT-NUM
014400             MOVE 1 TO WS-DIGIT-SEEN
014500             IF WS-DECIMAL-SEEN = 1
014600                 IF WS-FRAC-POS < 2
014700                     ADD 1 TO WS-FRAC-POS
014800                     MOVE WS-DIGIT-NUM
014900                         TO WS-FRAC-DIGITS(WS-FRAC-POS:1)
015000                 END-IF
015100             ELSE
015200                 COMPUTE WS-INT-ACCUM =
015300                     (WS-INT-ACCUM * 10) + WS-DIGIT-NUM
015400             END-IF
015500         WHEN WS-ONE-CHAR = ","
015600             CONTINUE
015700         WHEN WS-ONE-CHAR = "."
015800             IF WS-DECIMAL-SEEN = 1
015900                 MOVE "I" TO LS-AMOUNT-SW
016000             ELSE
016100                 MOVE 1 TO WS-DECIMAL-SEEN
016200             END-IF
016300         WHEN (WS-ONE-CHAR = "-") AND (WS-SCAN-PTR = 1)
016400             MOVE "Y" TO WS-NEGATIVE-SW
016500         WHEN (WS-ONE-CHAR = "+") AND (WS-SCAN-PTR = 1)
016600             CONTINUE
016700         WHEN WS-ONE-CHAR = SPACE
016800             CONTINUE
016900         WHEN OTHER
017000             MOVE "I" TO LS-AMOUNT-SW
017100     END-EVALUATE.
017200*
017300*-----------------------------------------------------------------
017400* COMBINE THE INTEGER ACCUMULATOR AND THE TWO FRACTION DIGITS
017500* INTO THE SIGNED OUTPUT FIELD.
017600*-----------------------------------------------------------------
017700 200-FINISH-SCRUB.
017800     IF WS-DIGIT-SEEN = ZERO
017900         MOVE "I" TO LS-AMOUNT-SW
018000     END-IF.
018100     IF LS-AMOUNT-INVALID
018200         MOVE ZERO TO LS-AMOUNT-OUT
018300     ELSE
018400         COMPUTE WS-SIGNED-RESULT =
018500             WS-INT-ACCUM + (WS-FRAC-NUM / 100)
018600         IF WS-NEGATIVE
018700             COMPUTE LS-AMOUNT-OUT = ZERO - WS-SIGNED-RESULT
018800         ELSE
018900             MOVE WS-SIGNED-RESULT TO LS-AMOUNT-OUT
019000         END-IF
019100     END-IF.
