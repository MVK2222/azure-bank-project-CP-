000100******************************************************************
000200* ATM-TXN-BATCH
000300*
000400* NIGHTLY INGESTION DRIVER FOR THE ATM TRANSACTION FEED.  READS
000500* THE DELIMITED ATM EXTRACT IN ARRIVAL ORDER, SCRUBS AND VALIDATES
000600* EACH RECORD (U2/U3), ROUTES BAD RECORDS TO THE QUARANTINE FILE,
000700* STORES GOOD RECORDS IN THE ATM TRANSACTION STORE, BUILDS THE
000800* IN-MEMORY FRAUD TABLE, CALLS THE FRAUD ENGINE (U6) ONCE OVER THE
000900* WHOLE BATCH AND WRITES WHATEVER ALERTS COME BACK, THEN WRITES
001000* THE RUN-SUMMARY AND CONTROL-REPORT LINE FOR THE FEED.
001100*
001200* THE FILE-NAME CLASSIFICATION IN 300-CLASSIFY-SOURCE-FILE IS THE
001300* SAME ROUTING LOGIC CARRIED BY ALL FOUR INGESTION DRIVERS - IF
001400* THIS COPY OF THE JOB EVER GETS POINTED AT SOMETHING THAT IS NOT
001500* AN ATM EXTRACT IT WILL REFUSE THE RUN INSTEAD OF INGESTING
001600* GARBAGE AS ATM TRANSACTIONS.
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* DATE-WRITTEN  -  03/12/1988  -  D.N. ESCOVEDO
002100* 03/12/1988  DNE  TKT#2201  INITIAL VERSION - ATM OVERNIGHT TAPE
002200*                  VALIDATION AND RUN-SUMMARY ONLY, NO FRAUD CALL
002300*                  YET (FRAUD REVIEW WAS STILL MANUAL AT THIS
002400*                  POINT).
002500* 06/09/1986  SJV  TKT#2014  NOTE - SEE FRAUD-ENGINE CHANGE LOG,
002600*                  WHICH PREDATES THIS DRIVER; THE ENGINE WAS
002700*                  ORIGINALLY CALLED FROM THE OLD BRANCH PILOT
002800*                  JOB, NOT FROM HERE.
002900* 02/11/2003  SJV  TKT#7188  WIRED THIS DRIVER INTO THE NEW
003000*                  CENTRALIZED FRAUD-ENGINE SUBPROGRAM IN PLACE
003100*                  OF THE OLD BRANCH-LEVEL PILOT JOB.
003200* 08/21/1998  MPK  TKT#6210  Y2K READINESS REVIEW - ALL DATE AND
003300*                  TIMESTAMP EDITING DELEGATED TO NORMALIZE-STAMP,
003400*                  WHICH EXPANDS TO A 4-DIGIT YEAR ON INPUT - NO
003500*                  2-DIGIT YEAR WINDOWING IN THIS DRIVER.  SIGNED
003600*                  OFF PER MEMO DP-98-114.
003700* 05/30/2003  SJV  TKT#7204  QUARANTINE REASON TEXT WAS BEING
003800*                  TRUNCATED ON RECORDS FAILING TWO OR MORE
003900*                  CHECKS AT ONCE - WIDENED THE REASON-BUILD
004000*                  POINTER LOGIC.
004100* 03/22/2004  SJV  TKT#7301  TRANSACTION-TYPE NORMALIZATION
004200*                  BROKEN OUT INTO ITS OWN PARAGRAPH SO THE UPI
004300*                  DRIVER COULD SHARE THE SAME SCRUB LOGIC.
004400* 11/14/2007  RTH  TKT#7944  ADDED THE SHARED CONTROL-REPORT LINE
004500*                  WRITE AT END OF JOB PER OPERATIONS REQUEST
004600*                  FOR A SINGLE NIGHTLY ROLL-UP ACROSS ALL FOUR
004700*                  FEEDS.
004800* 12/03/2009  RTH  TKT#8266  LS-ALT-ALERT-ID WAS X(50), ALERTREC.CPY
004900*                  ONLY CARRIES X(40) - NARROWED TO MATCH THE FILE
005000*                  LAYOUT, ADDED A RESERVED SLOT TO THE FRAUD-TABLE
005100*                  ENTRY WHILE IN THERE SO THE LAYOUT STAYS IN STEP
005200*                  WITH FRAUDTXNREC.CPY.
005300*-----------------------------------------------------------------
005400 IDENTIFICATION              DIVISION.
005500*-----------------------------------------------------------------
005600 PROGRAM-ID.                 ATM-TXN-BATCH.
005700 AUTHOR.                     D.N. ESCOVEDO.
005800 INSTALLATION.               FIRST CAPITAL BANK & TRUST - ISD.
005900 DATE-WRITTEN.               03/12/1988.
006000 DATE-COMPILED.
006100 SECURITY.                   INTERNAL USE ONLY - ISD BATCH LIBRARY.
006200*
006300******************************************************************
006400 ENVIRONMENT                 DIVISION.
006500*-----------------------------------------------------------------
006600 CONFIGURATION               SECTION.
006700 SOURCE-COMPUTER.            IBM-370.
006800 OBJECT-COMPUTER.            IBM-370.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     UPSI-0 ON STATUS IS WS-RERUN-REQUESTED
007200            OFF STATUS IS WS-NORMAL-RUN.
007300*-----------------------------------------------------------------
007400 INPUT-OUTPUT                SECTION.
007500 FILE-CONTROL.
007600     SELECT  ATM-TXN-IN
007700             ASSIGN TO "ATMTXNIN"
007800             ORGANIZATION IS LINE SEQUENTIAL
007900             FILE STATUS IS WS-ATMIN-STATUS.
008000*
008100     SELECT  ATM-TXN-STORE-OUT
008200             ASSIGN TO "ATMTXNOUT"
008300             ORGANIZATION IS INDEXED
008400             ACCESS MODE IS RANDOM
008500             RECORD KEY IS ATM-TRANS-ID
008600             FILE STATUS IS WS-ATMSTORE-STATUS.
008700*
008800     SELECT  ALERT-STORE-OUT
008900             ASSIGN TO "ALERTOUT"
009000             ORGANIZATION IS INDEXED
009100             ACCESS MODE IS RANDOM
009200             RECORD KEY IS ALERT-ID
009300             FILE STATUS IS WS-ALERTSTORE-STATUS.
009400*
009500     SELECT  QUAR-FILE-OUT
009600             ASSIGN TO "ATMQUAR"
009700             ORGANIZATION IS LINE SEQUENTIAL
009800             FILE STATUS IS WS-QUAR-STATUS.
009900*
010000     SELECT  RUNSUM-FILE-OUT
010100             ASSIGN TO "ATMRUNSUM"
010200             ORGANIZATION IS LINE SEQUENTIAL
010300             FILE STATUS IS WS-RUNSUM-STATUS.
010400*
010500     SELECT  CONTROL-RPT-OUT
010600             ASSIGN TO "NIGHTLYRPT"
010700             ORGANIZATION IS LINE SEQUENTIAL
010800             FILE STATUS IS WS-CTLRPT-STATUS.
010900*
011000******************************************************************
011100 DATA                        DIVISION.
011200*-----------------------------------------------------------------
011300 FILE                        SECTION.
011400 FD  ATM-TXN-IN
011500     DATA RECORD IS ATM-LINE-IN.
011600 01  ATM-LINE-IN.
011700     05  ATM-LINE-IN-TEXT        PIC X(299).
011800     05  FILLER                  PIC X(01).
011900*
012000 FD  ATM-TXN-STORE-OUT
012100     DATA RECORD IS ATM-TXN-RECORD.
012200 COPY "C:\COPYBOOKS\ATMTXNREC.CPY".
012300*
012400 FD  ALERT-STORE-OUT
012500     DATA RECORD IS ALERT-RECORD.
012600 COPY "C:\COPYBOOKS\ALERTREC.CPY".
012700*
012800 FD  QUAR-FILE-OUT
012900     DATA RECORD IS QUAR-RECORD.
013000 COPY "C:\COPYBOOKS\QUARREC.CPY".
013100*
013200 FD  RUNSUM-FILE-OUT
013300     DATA RECORD IS RUNSUM-RECORD.
013400 COPY "C:\COPYBOOKS\RUNSUMREC.CPY".
013500*
013600 FD  CONTROL-RPT-OUT
013700     DATA RECORD IS CTLRPT-LINE-OUT.
013800 01  CTLRPT-LINE-OUT.
013900     05  CTLRPT-LINE-OUT-TEXT    PIC X(70).
014000     05  FILLER                  PIC X(01).
014100*-----------------------------------------------------------------
014200 WORKING-STORAGE             SECTION.
014300*-----------------------------------------------------------------
014400 01  WS-FILE-STATUSES.
014500     05  WS-ATMIN-STATUS         PIC X(02).
014600     05  WS-ATMSTORE-STATUS      PIC X(02).
014700     05  WS-ALERTSTORE-STATUS    PIC X(02).
014800     05  WS-QUAR-STATUS          PIC X(02).
014900     05  WS-RUNSUM-STATUS        PIC X(02).
015000     05  WS-CTLRPT-STATUS        PIC X(02).
015100*
015200     05  FILLER                  PIC X(01) VALUE SPACES.
015300 01  WS-SWITCHES.
015400     05  WS-ATMIN-EOF-SW         PIC X(01) VALUE "N".
015500         88  WS-ATMIN-EOF                  VALUE "Y".
015600     05  WS-HEADER-SEEN-SW       PIC X(01) VALUE "N".
015700         88  WS-HEADER-SEEN                VALUE "Y".
015800     05  WS-RECORD-VALID-SW      PIC X(01) VALUE "V".
015900         88  ATM-RECORD-VALID               VALUE "V".
016000         88  ATM-RECORD-INVALID             VALUE "I".
016100     05  WS-ZERO-ALLOWED-SW      PIC X(01) VALUE "N".
016200         88  WS-ZERO-ALLOWED-TYPE           VALUE "Y".
016300*
016400     05  FILLER                  PIC X(01) VALUE SPACES.
016500 01  WS-COUNTERS.
016600     05  WS-ROWS-PARSED          PIC S9(7) COMP VALUE ZERO.
016700     05  WS-ROWS-VALID           PIC S9(7) COMP VALUE ZERO.
016800     05  WS-ROWS-QUAR            PIC S9(7) COMP VALUE ZERO.
016900     05  WS-ROWS-INGESTED        PIC S9(7) COMP VALUE ZERO.
017000     05  WS-ALERTS-GEN           PIC S9(7) COMP VALUE ZERO.
017100     05  WS-FRAUD-TABLE-COUNT    PIC S9(8) COMP VALUE ZERO.
017200     05  WS-ALERT-TABLE-COUNT    PIC S9(8) COMP VALUE ZERO.
017300     05  WS-FRAUD-IDX            PIC S9(8) COMP VALUE ZERO.
017400     05  WS-ALERT-IDX            PIC S9(8) COMP VALUE ZERO.
017500*
017600*-----------------------------------------------------------------
017700* RUN-IDENTITY - THE PHYSICAL INPUT FILE NAME IS SUPPLIED TO THE
017800* JOB AS A JCL SYMBOLIC IN PRODUCTION; HARD-CODED HERE SINCE THIS
017900* DRIVER IS COMPILED ONE-PER-FEED AND ALWAYS POINTS AT THE SAME
018000* LOGICAL FILE.  300-CLASSIFY-SOURCE-FILE STILL RUNS THE FULL
018100* FOUR-WAY SEARCH AGAINST IT SO A MIS-ASSIGNED DD CARD IS CAUGHT
018200* RATHER THAN SILENTLY INGESTED AS ATM DATA.
018300*-----------------------------------------------------------------
018400 77  WS-INPUT-FILE-NAME          PIC X(40)
018500                                 VALUE "ATM_TRANSACTIONS.CSV".
018600 77  WS-SOURCE-TYPE              PIC X(08) VALUE SPACES.
018700*
018800     05  FILLER                  PIC X(01) VALUE SPACES.
018900 01  WS-CLASSIFY-WORK.
019000     05  WS-FNAME-UPPER          PIC X(40).
019100     05  WS-SCAN-TOKEN           PIC X(10).
019200     05  WS-SCAN-TOKEN-LEN       PIC S9(4) COMP VALUE ZERO.
019300     05  WS-SCAN-FOUND-SW        PIC X(01) VALUE "N".
019400         88  WS-SCAN-FOUND                  VALUE "Y".
019500     05  WS-SCAN-PTR             PIC S9(4) COMP VALUE ZERO.
019600     05  WS-SCAN-MAXPTR          PIC S9(4) COMP VALUE ZERO.
019700*
019800*-----------------------------------------------------------------
019900* RAW FIELDS UNSTRUNG OFF THE DELIMITED LINE, BEFORE SCRUBBING.
020000*-----------------------------------------------------------------
020100     05  FILLER                  PIC X(01) VALUE SPACES.
020200 01  WS-RAW-ATM-FIELDS.
020300     05  WS-RAW-TRANS-ID         PIC X(12).
020400     05  WS-RAW-TRANS-TIME       PIC X(19).
020500     05  WS-RAW-TRANS-TYPE       PIC X(15).
020600     05  WS-RAW-TRANS-STATUS     PIC X(10).
020700     05  WS-RAW-AMOUNT           PIC X(18).
020800     05  WS-RAW-ACCOUNT-NUMBER   PIC X(10).
020900     05  WS-RAW-BANK-NAME        PIC X(20).
021000     05  WS-RAW-TERM-ID          PIC X(10).
021100     05  WS-RAW-TERM-BANK        PIC X(20).
021200     05  WS-RAW-LOCATION         PIC X(40).
021300     05  WS-RAW-BALANCE-BEFORE   PIC X(18).
021400     05  WS-RAW-BALANCE-AFTER    PIC X(18).
021500     05  WS-RAW-CUSTOMER-ID      PIC X(10).
021600     05  FILLER                  PIC X(01).
021700*
021800 01  WS-RAW-ATM-FIELDS-X REDEFINES WS-RAW-ATM-FIELDS
021900                                   PIC X(221).
022000*
022100*-----------------------------------------------------------------
022200* SCRUBBED VALUES, BUILT UP DURING VALIDATION AND MOVED INTO
022300* ATM-TXN-RECORD ONLY WHEN THE RECORD PASSES U3 CLEAN.
022400*-----------------------------------------------------------------
022500 01  WS-SCRUBBED-ATM-FIELDS.
022600     05  WS-ATM-AMOUNT-DEC       PIC S9(9)V99 VALUE ZERO.
022700     05  WS-ATM-BAL-BEFORE-DEC   PIC S9(9)V99 VALUE ZERO.
022800     05  WS-ATM-BAL-AFTER-DEC    PIC S9(9)V99 VALUE ZERO.
022900     05  WS-ATM-NORM-STAMP       PIC X(19) VALUE SPACES.
023000     05  FILLER                  PIC X(01).
023100*
023200 01  WS-SCRUBBED-ATM-FIELDS-X REDEFINES WS-SCRUBBED-ATM-FIELDS
023300                                   PIC X(53).
023400*
023500 77  WS-NORM-TXN-TYPE            PIC X(15) VALUE SPACES.
023600 01  WS-NORM-WORK.
023700     05  WS-NORM-SRC-PTR         PIC S9(4) COMP VALUE ZERO.
023800     05  WS-NORM-OUT-PTR         PIC S9(4) COMP VALUE ZERO.
023900     05  WS-NORM-ONE-CHAR        PIC X(01).
024000*
024100*-----------------------------------------------------------------
024200* LINKAGE MIRROR FOR COMPUTE-AMOUNT.  MUST STAY IN STEP WITH
024300* LS-PARAMETERS IN COMPUTEAMOUNT.CBL.
024400*-----------------------------------------------------------------
024500     05  FILLER                  PIC X(01) VALUE SPACES.
024600 01  WS-AMOUNT-PARMS.
024700     05  WS-AMOUNT-IN            PIC X(18).
024800     05  WS-AMOUNT-OUT           PIC S9(9)V99.
024900     05  WS-AMOUNT-SW            PIC X(01).
025000         88  WS-AMOUNT-INVALID             VALUE "I".
025100         88  WS-AMOUNT-OK                   VALUE "V".
025200*
025300*-----------------------------------------------------------------
025400* LINKAGE MIRROR FOR NORMALIZE-STAMP.  MUST STAY IN STEP WITH
025500* LS-PARAMETERS IN NORMALIZESTAMP.CBL.
025600*-----------------------------------------------------------------
025700     05  FILLER                  PIC X(01) VALUE SPACES.
025800 01  WS-STAMP-PARMS.
025900     05  WS-STAMP-IN             PIC X(19).
026000     05  WS-STAMP-OUT            PIC X(19).
026100     05  WS-STAMP-SW             PIC X(01).
026200         88  WS-STAMP-INVALID              VALUE "I".
026300         88  WS-STAMP-OK                    VALUE "V".
026400*
026500*-----------------------------------------------------------------
026600* QUARANTINE REASON-TEXT BUILD AREA.
026700*-----------------------------------------------------------------
026800 77  WS-REASON-PTR               PIC S9(4) COMP VALUE ZERO.
026900*
027000*-----------------------------------------------------------------
027100* IN-MEMORY FRAUD TABLE HANDED TO FRAUD-ENGINE BY REFERENCE, AND
027200* THE ALERT TABLE HANDED BACK.  ENTRY LAYOUT MUST STAY IN STEP
027300* WITH LS-TXN-TABLE / LS-ALERT-TABLE IN FRAUDENGINE.CBL.
027400*-----------------------------------------------------------------
027500     05  FILLER                  PIC X(01) VALUE SPACES.
027600 01  WS-FRAUD-ENGINE-PARMS.
027700     05  WS-LS-TXN-COUNT         PIC S9(8) COMP VALUE ZERO.
027800     05  WS-LS-ALERT-COUNT       PIC S9(8) COMP VALUE ZERO.
027900     05  WS-LS-TXN-TABLE OCCURS 5000 TIMES.
028000         10  LS-FTX-TRANS-ID         PIC X(12).
028100         10  LS-FTX-GROUP-KEY        PIC X(10).
028200         10  LS-FTX-TIMESTAMP        PIC X(19).
028300         10  LS-FTX-AMOUNT           PIC S9(9)V99.
028400         10  LS-FTX-STATUS           PIC X(10).
028500         10  LS-FTX-ACCOUNT-NUMBER   PIC X(10).
028600         10  LS-FTX-CUSTOMER-ID      PIC X(10).
028700         10  LS-FTX-LOCATION         PIC X(40).
028800         10  LS-FTX-DEVICE-ID        PIC X(20).
028900         10  LS-FTX-RESERVED-1       PIC X(05).
029000         10  FILLER                  PIC X(05).
029100     05  WS-LS-ALERT-TABLE OCCURS 3000 TIMES.
029200         10  LS-ALT-ALERT-ID         PIC X(40).
029300         10  LS-ALT-ALERT-TYPE       PIC X(25).
029400         10  LS-ALT-ACCOUNT-NUMBER   PIC X(10).
029500         10  LS-ALT-CUSTOMER-ID      PIC X(10).
029600         10  LS-ALT-REASON           PIC X(80).
029700         10  LS-ALT-CREATED-AT       PIC X(19).
029800         10  FILLER                  PIC X(01).
029900*
030000*-----------------------------------------------------------------
030100* CONTROL-REPORT DETAIL LINE FOR THIS FEED.
030200*-----------------------------------------------------------------
030300 01  WS-CTLRPT-DETAIL.
030400     05  FILLER                  PIC X(01) VALUE SPACES.
030500     05  CR-FEED                 PIC X(08) VALUE SPACES.
030600     05  FILLER                  PIC X(02) VALUE SPACES.
030700     05  CR-FILE                 PIC X(25) VALUE SPACES.
030800     05  FILLER                  PIC X(01) VALUE SPACES.
030900     05  CR-PARSED               PIC 9(07).
031000     05  FILLER                  PIC X(02) VALUE SPACES.
031100     05  CR-VALID                PIC 9(07).
031200     05  FILLER                  PIC X(02) VALUE SPACES.
031300     05  CR-QUAR                 PIC 9(07).
031400     05  FILLER                  PIC X(02) VALUE SPACES.
031500     05  CR-ALERTS               PIC 9(07).
031600*
031700 01  WS-CTLRPT-DETAIL-X REDEFINES WS-CTLRPT-DETAIL.
031800     05  FILLER                  PIC X(71).
031900*
032000******************************************************************
032100 PROCEDURE                   DIVISION.
032200*-----------------------------------------------------------------
032300* MAIN LINE.
032400*-----------------------------------------------------------------
032500 100-ATM-TXN-BATCH.
032600     PERFORM 200-INITIALIZE-ATM-BATCH.
032700     PERFORM 300-CLASSIFY-SOURCE-FILE.
032800     IF WS-SOURCE-TYPE = "ATM"
032900         PERFORM 200-PROCESS-ATM-BATCH
033000             UNTIL WS-ATMIN-EOF
033100         PERFORM 200-RUN-FRAUD-ENGINE
033200         PERFORM 200-WRITE-RUN-SUMMARY
033300         PERFORM 200-PRINT-CONTROL-REPORT
033400     ELSE
033500         PERFORM 200-WRITE-UNKNOWN-SUMMARY
033600     END-IF.
033700     PERFORM 200-TERMINATE-ATM-BATCH.
033800     STOP RUN.
033900*
034000*-----------------------------------------------------------------
034100* OPEN EVERY FILE, ZERO THE COUNTERS, READ THE FIRST LINE AND
034200* SKIP IT IF IT IS THE DELIMITED HEADER ROW.
034300*-----------------------------------------------------------------
034400 200-INITIALIZE-ATM-BATCH.
034500     OPEN    INPUT    ATM-TXN-IN
034600             OUTPUT   QUAR-FILE-OUT
034700             OUTPUT   RUNSUM-FILE-OUT.
034800*
034900*        THE TRANSACTION STORE AND THE ALERT STORE ARE UPSERT
035000*        FILES SHARED ACROSS RUNS - OPEN I-O SO AN EXISTING KEY
035100*        CAN BE REWRITTEN, FALLING BACK TO OUTPUT THE FIRST TIME
035200*        EACH ONE IS CREATED (FILE STATUS 35 - FILE NOT FOUND).
035300     OPEN    I-O      ATM-TXN-STORE-OUT.
035400     IF WS-ATMSTORE-STATUS = "35"
035500         OPEN OUTPUT ATM-TXN-STORE-OUT
035600     END-IF.
035700     OPEN    I-O      ALERT-STORE-OUT.
035800     IF WS-ALERTSTORE-STATUS = "35"
035900         OPEN OUTPUT ALERT-STORE-OUT
036000     END-IF.
036100     OPEN    EXTEND   CONTROL-RPT-OUT.
036200     IF WS-CTLRPT-STATUS = "35" OR WS-CTLRPT-STATUS = "05"
036300         OPEN OUTPUT CONTROL-RPT-OUT
036400     END-IF.
036500     IF WS-RERUN-REQUESTED
036600         DISPLAY "ATM-TXN-BATCH - UPSI-0 ON, OPERATIONS FLAGGED "
036700                 "THIS AS A RERUN OF A PRIOR ABENDED STEP."
036800     END-IF.
036900     PERFORM 600-READ-ATM-LINE-IN.
037000     IF NOT WS-ATMIN-EOF
037100         IF ATM-LINE-IN(1:13) = "TransactionID"
037200             SET WS-HEADER-SEEN TO TRUE
037300             PERFORM 600-READ-ATM-LINE-IN
037400         END-IF
037500     END-IF.
037600*
037700*-----------------------------------------------------------------
037800* ONE PASS PER TRANSACTION LINE - VALIDATE, THEN STORE OR
037900* QUARANTINE, THEN ON TO THE NEXT LINE.
038000*-----------------------------------------------------------------
038100 200-PROCESS-ATM-BATCH.
038200     PERFORM 400-VALIDATE-ATM-RECORD.
038300     IF ATM-RECORD-VALID
038400         PERFORM 500-STORE-ATM-RECORD
038500         PERFORM 500-ADD-TO-FRAUD-TABLE
038600         ADD 1 TO WS-ROWS-VALID WS-ROWS-INGESTED
038700     ELSE
038800         PERFORM 500-WRITE-QUARANTINE-RECORD
038900         ADD 1 TO WS-ROWS-QUAR
039000     END-IF.
039100     ADD 1 TO WS-ROWS-PARSED.
039200     PERFORM 600-READ-ATM-LINE-IN.
039300*
039400*-----------------------------------------------------------------
039500* CALL THE FRAUD ENGINE ONCE OVER THE WHOLE IN-MEMORY BATCH AND
039600* WRITE EVERY ALERT HANDED BACK TO THE SHARED ALERT STORE.
039700*-----------------------------------------------------------------
039800 200-RUN-FRAUD-ENGINE.
039900     MOVE WS-FRAUD-TABLE-COUNT  TO WS-LS-TXN-COUNT.
040000     IF WS-LS-TXN-COUNT > ZERO
040100         CALL "FRAUD-ENGINE" USING WS-FRAUD-ENGINE-PARMS
040200         MOVE WS-LS-ALERT-COUNT TO WS-ALERT-TABLE-COUNT
040300         PERFORM 500-WRITE-ONE-ALERT
040400             VARYING WS-ALERT-IDX FROM 1 BY 1
040500             UNTIL WS-ALERT-IDX > WS-ALERT-TABLE-COUNT
040600     END-IF.
040700*
040800*-----------------------------------------------------------------
040900* WRITE THE RUN-SUMMARY RECORD FOR A SUCCESSFULLY CLASSIFIED
041000* BATCH.
041100*-----------------------------------------------------------------
041200 200-WRITE-RUN-SUMMARY.
041300     MOVE SPACES                TO RUNSUM-RECORD.
041400     MOVE WS-INPUT-FILE-NAME    TO RUNSUM-FILE-NAME.
041500     MOVE "ATM"                 TO RUNSUM-SOURCE-TYPE.
041600     IF WS-ROWS-PARSED = ZERO
041700         MOVE "EMPTY_FILE"      TO RUNSUM-STATUS
041800     ELSE
041900         MOVE "COMPLETED"       TO RUNSUM-STATUS
042000     END-IF.
042100     MOVE WS-ROWS-PARSED        TO RUNSUM-ROWS-PARSED.
042200     MOVE WS-ROWS-VALID         TO RUNSUM-ROWS-VALID.
042300     MOVE WS-ROWS-QUAR          TO RUNSUM-ROWS-QUAR.
042400     MOVE WS-ROWS-INGESTED      TO RUNSUM-ROWS-INGESTED.
042500     MOVE WS-ALERTS-GEN         TO RUNSUM-ALERTS-GEN.
042600     WRITE RUNSUM-RECORD.
042700*
042800*-----------------------------------------------------------------
042900* THE FILE NAME DID NOT MATCH "ATM" - WRITE AN UNKNOWN-TYPE
043000* SUMMARY AND STOP WITHOUT TOUCHING ANY OTHER FILE.
043100*-----------------------------------------------------------------
043200 200-WRITE-UNKNOWN-SUMMARY.
043300     MOVE SPACES                TO RUNSUM-RECORD.
043400     MOVE WS-INPUT-FILE-NAME    TO RUNSUM-FILE-NAME.
043500     MOVE WS-SOURCE-TYPE        TO RUNSUM-SOURCE-TYPE.
043600     MOVE "UNKNOWN_TYPE"        TO RUNSUM-STATUS.
043700     MOVE ZERO                  TO RUNSUM-ROWS-PARSED
043800                                    RUNSUM-ROWS-VALID
043900                                    RUNSUM-ROWS-QUAR
044000                                    RUNSUM-ROWS-INGESTED
044100                                    RUNSUM-ALERTS-GEN.
044200     WRITE RUNSUM-RECORD.
044300*
044400*-----------------------------------------------------------------
044500* APPEND THIS FEED'S ONE LINE TO THE SHARED NIGHTLY CONTROL
044600* REPORT.  THE LAST DRIVER IN THE JOB STREAM READS THESE LINES
044700* BACK TO BUILD THE GRAND-TOTAL LINE.
044800*-----------------------------------------------------------------
044900 200-PRINT-CONTROL-REPORT.
045000     MOVE SPACES                TO WS-CTLRPT-DETAIL.
045100     MOVE "ATM"                 TO CR-FEED.
045200     MOVE WS-INPUT-FILE-NAME(1:25) TO CR-FILE.
045300     MOVE WS-ROWS-PARSED        TO CR-PARSED.
045400     MOVE WS-ROWS-VALID         TO CR-VALID.
045500     MOVE WS-ROWS-QUAR          TO CR-QUAR.
045600     MOVE WS-ALERTS-GEN         TO CR-ALERTS.
045700     WRITE CTLRPT-LINE-OUT      FROM WS-CTLRPT-DETAIL.
045800*
045900*-----------------------------------------------------------------
046000* CLOSE EVERYTHING AND SAY SO.
046100*-----------------------------------------------------------------
046200 200-TERMINATE-ATM-BATCH.
046300     CLOSE   ATM-TXN-IN
046400             ATM-TXN-STORE-OUT
046500             ALERT-STORE-OUT
046600             QUAR-FILE-OUT
046700             RUNSUM-FILE-OUT
046800             CONTROL-RPT-OUT.
046900     DISPLAY "ATM-TXN-BATCH COMPLETE - PARSED "
047000             WS-ROWS-PARSED " VALID " WS-ROWS-VALID
047100             " QUARANTINED " WS-ROWS-QUAR
047200             " ALERTS " WS-ALERTS-GEN.
047300*
047400******************************************************************
047500* U1 - CASE-INSENSITIVE, FIRST-MATCH-WINS SOURCE-FILE CLASSIFIER.
047600* SEARCH ORDER IS ATM, UPI, ACCOUNT, CUSTOMER, ELSE UNKNOWN.
047700*-----------------------------------------------------------------
047800 300-CLASSIFY-SOURCE-FILE.
047900     MOVE WS-INPUT-FILE-NAME    TO WS-FNAME-UPPER.
048000     INSPECT WS-FNAME-UPPER CONVERTING
048100         "abcdefghijklmnopqrstuvwxyz"
048200         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048300     MOVE "UNKNOWN"             TO WS-SOURCE-TYPE.
048400     MOVE "ATM"                 TO WS-SCAN-TOKEN.
048500     MOVE 3                     TO WS-SCAN-TOKEN-LEN.
048600     PERFORM 310-SCAN-FOR-TOKEN.
048700     IF WS-SCAN-FOUND
048800         MOVE "ATM"             TO WS-SOURCE-TYPE
048900     ELSE
049000         MOVE "UPI"             TO WS-SCAN-TOKEN
049100         MOVE 3                 TO WS-SCAN-TOKEN-LEN
049200         PERFORM 310-SCAN-FOR-TOKEN
049300         IF WS-SCAN-FOUND
049400             MOVE "UPI"         TO WS-SOURCE-TYPE
049500         ELSE
049600             MOVE "ACCOUNT"     TO WS-SCAN-TOKEN
049700             MOVE 7             TO WS-SCAN-TOKEN-LEN
049800             PERFORM 310-SCAN-FOR-TOKEN
049900             IF WS-SCAN-FOUND
050000                 MOVE "ACCOUNT" TO WS-SOURCE-TYPE
050100             ELSE
050200                 MOVE "CUSTOMER" TO WS-SCAN-TOKEN
050300                 MOVE 8          TO WS-SCAN-TOKEN-LEN
050400                 PERFORM 310-SCAN-FOR-TOKEN
050500                 IF WS-SCAN-FOUND
050600                     MOVE "CUSTOMER" TO WS-SOURCE-TYPE
050700                 END-IF
050800             END-IF
050900         END-IF
051000     END-IF.
051100*
051200*-----------------------------------------------------------------
051300* WALK WS-FNAME-UPPER LOOKING FOR WS-SCAN-TOKEN AT ANY POSITION.
051400*-----------------------------------------------------------------
051500 310-SCAN-FOR-TOKEN.
051600     MOVE "N"                   TO WS-SCAN-FOUND-SW.
051700     COMPUTE WS-SCAN-MAXPTR = 41 - WS-SCAN-TOKEN-LEN.
051800     PERFORM 320-SCAN-ONE-POSITION
051900         VARYING WS-SCAN-PTR FROM 1 BY 1
052000         UNTIL WS-SCAN-PTR > WS-SCAN-MAXPTR
052100               OR WS-SCAN-FOUND.
052200*
052300 320-SCAN-ONE-POSITION.
052400     IF WS-FNAME-UPPER(WS-SCAN-PTR:WS-SCAN-TOKEN-LEN)
052500             = WS-SCAN-TOKEN(1:WS-SCAN-TOKEN-LEN)
052600         MOVE "Y"               TO WS-SCAN-FOUND-SW
052700     END-IF.
052800*
052900******************************************************************
053000* U3 - VALIDATE ONE ATM RECORD.  EVERY CHECK RUNS REGARDLESS OF
053100* WHETHER AN EARLIER ONE FAILED SO THE QUARANTINE REASON LISTS
053200* EVERY PROBLEM AT ONCE, NOT JUST THE FIRST ONE FOUND.
053300*-----------------------------------------------------------------
053400 400-VALIDATE-ATM-RECORD.
053500     UNSTRING ATM-LINE-IN DELIMITED BY ","
053600         INTO WS-RAW-TRANS-ID     WS-RAW-TRANS-TIME
053700              WS-RAW-TRANS-TYPE   WS-RAW-TRANS-STATUS
053800              WS-RAW-AMOUNT       WS-RAW-ACCOUNT-NUMBER
053900              WS-RAW-BANK-NAME    WS-RAW-TERM-ID
054000              WS-RAW-TERM-BANK    WS-RAW-LOCATION
054100              WS-RAW-BALANCE-BEFORE WS-RAW-BALANCE-AFTER
054200              WS-RAW-CUSTOMER-ID.
054300     SET ATM-RECORD-VALID       TO TRUE.
054400     MOVE SPACES                TO QUAR-ERROR-REASON.
054500     MOVE 1                     TO WS-REASON-PTR.
054600     PERFORM 410-CHECK-TRANS-ID.
054700     PERFORM 420-CHECK-AMOUNT.
054800     PERFORM 430-CHECK-TIMESTAMP.
054900     IF ATM-RECORD-VALID
055000         PERFORM 440-FINISH-NORMALIZATION
055100     END-IF.
055200*
055300 410-CHECK-TRANS-ID.
055400     IF WS-RAW-TRANS-ID = SPACES
055500         SET ATM-RECORD-INVALID TO TRUE
055600         STRING "TRANSACTIONID BLANK; " DELIMITED BY SIZE
055700             INTO QUAR-ERROR-REASON
055800             WITH POINTER WS-REASON-PTR
055900     END-IF.
056000*
056100 420-CHECK-AMOUNT.
056200     MOVE WS-RAW-AMOUNT         TO WS-AMOUNT-IN.
056300     CALL "COMPUTE-AMOUNT" USING WS-AMOUNT-PARMS.
056400     IF WS-AMOUNT-INVALID
056500         SET ATM-RECORD-INVALID TO TRUE
056600         STRING "AMOUNT NOT NUMERIC; " DELIMITED BY SIZE
056700             INTO QUAR-ERROR-REASON
056800             WITH POINTER WS-REASON-PTR
056900     ELSE
057000         MOVE WS-AMOUNT-OUT     TO WS-ATM-AMOUNT-DEC
057100         PERFORM 450-NORMALIZE-TXN-TYPE
057200         PERFORM 460-CHECK-ZERO-ALLOWED
057300         IF WS-ATM-AMOUNT-DEC NOT > ZERO
057400                 AND NOT WS-ZERO-ALLOWED-TYPE
057500             SET ATM-RECORD-INVALID TO TRUE
057600             STRING "AMOUNT NOT POSITIVE FOR TYPE; "
057700                 DELIMITED BY SIZE
057800                 INTO QUAR-ERROR-REASON
057900                 WITH POINTER WS-REASON-PTR
058000         END-IF
058100     END-IF.
058200*
058300 430-CHECK-TIMESTAMP.
058400     MOVE WS-RAW-TRANS-TIME     TO WS-STAMP-IN.
058500     CALL "NORMALIZE-STAMP" USING WS-STAMP-PARMS.
058600     IF WS-STAMP-INVALID
058700         SET ATM-RECORD-INVALID TO TRUE
058800         STRING "TIMESTAMP BLANK OR UNPARSEABLE; "
058900             DELIMITED BY SIZE
059000             INTO QUAR-ERROR-REASON
059100             WITH POINTER WS-REASON-PTR
059200     ELSE
059300         MOVE WS-STAMP-OUT      TO WS-ATM-NORM-STAMP
059400     END-IF.
059500*
059600*-----------------------------------------------------------------
059700* TRIM AND CARRY FORWARD THE REMAINING FIELDS ONCE THE RECORD IS
059800* KNOWN GOOD.  BALANCE-BEFORE/AFTER ARE SCRUBBED THE SAME WAY AS
059900* AMOUNT BUT ARE NOT THEMSELVES VALIDATION CRITERIA.
060000*-----------------------------------------------------------------
060100 440-FINISH-NORMALIZATION.
060200     MOVE WS-RAW-BALANCE-BEFORE TO WS-AMOUNT-IN.
060300     CALL "COMPUTE-AMOUNT" USING WS-AMOUNT-PARMS.
060400     MOVE WS-AMOUNT-OUT         TO WS-ATM-BAL-BEFORE-DEC.
060500     MOVE WS-RAW-BALANCE-AFTER  TO WS-AMOUNT-IN.
060600     CALL "COMPUTE-AMOUNT" USING WS-AMOUNT-PARMS.
060700     MOVE WS-AMOUNT-OUT         TO WS-ATM-BAL-AFTER-DEC.
060800*
060900*-----------------------------------------------------------------
061000* U2 - STRIP SPACES, DASHES AND UNDERSCORES OUT OF THE RAW
061100* TRANSACTION TYPE ONE CHARACTER AT A TIME, THEN LOWERCASE THE
061200* COMPACTED RESULT IN ONE PASS - E.G. "Mini Statement" BECOMES
061300* "ministatement", "BALANCE-ENQUIRY" BECOMES "balanceenquiry".
061400*-----------------------------------------------------------------
061500 450-NORMALIZE-TXN-TYPE.
061600     MOVE SPACES                TO WS-NORM-TXN-TYPE.
061700     MOVE ZERO                  TO WS-NORM-OUT-PTR.
061800     PERFORM 451-SCRUB-ONE-TYPE-CHAR
061900         VARYING WS-NORM-SRC-PTR FROM 1 BY 1
062000         UNTIL WS-NORM-SRC-PTR > 15.
062100     INSPECT WS-NORM-TXN-TYPE CONVERTING
062200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
062300         TO "abcdefghijklmnopqrstuvwxyz".
062400*
062500 451-SCRUB-ONE-TYPE-CHAR.
062600     MOVE WS-RAW-TRANS-TYPE(WS-NORM-SRC-PTR:1) TO WS-NORM-ONE-CHAR.
062700     IF WS-NORM-ONE-CHAR NOT = SPACE
062800             AND WS-NORM-ONE-CHAR NOT = "-"
062900             AND WS-NORM-ONE-CHAR NOT = "_"
063000         ADD 1 TO WS-NORM-OUT-PTR
063100         MOVE WS-NORM-ONE-CHAR
063200             TO WS-NORM-TXN-TYPE(WS-NORM-OUT-PTR:1)
063300     END-IF.
063400*
063500*-----------------------------------------------------------------
063600* THE SIX TOKENS THAT MAY LEGITIMATELY CARRY A ZERO AMOUNT.
063700* COBOL PADS THE SHORTER OPERAND WITH SPACES WHEN COMPARING
063800* ALPHANUMERIC ITEMS OF UNEQUAL LENGTH, SO THE LITERALS BELOW
063900* NEED NO MANUAL PADDING.
064000*-----------------------------------------------------------------
064100 460-CHECK-ZERO-ALLOWED.
064200     MOVE "N"                   TO WS-ZERO-ALLOWED-SW.
064300     EVALUATE WS-NORM-TXN-TYPE
064400         WHEN "ministatement"
064500         WHEN "ministmt"
064600         WHEN "balanceenquiry"
064700         WHEN "balanceinquiry"
064800         WHEN "balanceenq"
064900         WHEN "balance"
065000             MOVE "Y"           TO WS-ZERO-ALLOWED-SW
065100     END-EVALUATE.
065200*
065300******************************************************************
065400* STORE, FRAUD-TABLE, ALERT-WRITE AND QUARANTINE-WRITE HELPERS.
065500*-----------------------------------------------------------------
065600 500-STORE-ATM-RECORD.
065700     MOVE SPACES                TO ATM-TXN-RECORD.
065800     MOVE WS-RAW-TRANS-ID       TO ATM-TRANS-ID.
065900     MOVE WS-ATM-NORM-STAMP     TO ATM-TRANS-TIME.
066000     MOVE WS-RAW-TRANS-TYPE     TO ATM-TRANS-TYPE.
066100     MOVE WS-RAW-TRANS-STATUS   TO ATM-TRANS-STATUS.
066200     MOVE WS-ATM-AMOUNT-DEC     TO ATM-AMOUNT.
066300     MOVE WS-RAW-ACCOUNT-NUMBER TO ATM-ACCOUNT-NUMBER.
066400     MOVE WS-RAW-BANK-NAME      TO ATM-BANK-NAME.
066500     MOVE WS-RAW-TERM-ID        TO ATM-TERM-ID.
066600     MOVE WS-RAW-TERM-BANK      TO ATM-TERM-BANK.
066700     MOVE WS-RAW-LOCATION       TO ATM-LOCATION.
066800     MOVE WS-ATM-BAL-BEFORE-DEC TO ATM-BALANCE-BEFORE.
066900     MOVE WS-ATM-BAL-AFTER-DEC  TO ATM-BALANCE-AFTER.
067000     MOVE WS-RAW-CUSTOMER-ID    TO ATM-CUSTOMER-ID.
067100     WRITE ATM-TXN-RECORD
067200         INVALID KEY
067300             REWRITE ATM-TXN-RECORD
067400     END-WRITE.
067500*
067600*-----------------------------------------------------------------
067700* APPEND THIS VALID RECORD TO THE IN-MEMORY FRAUD-ENGINE TABLE.
067800* GROUP KEY IS CUSTOMERID IF PRESENT, ELSE ACCOUNTNUMBER, ELSE
067900* "UNKNOWN" - PER U6.
068000*-----------------------------------------------------------------
068100 500-ADD-TO-FRAUD-TABLE.
068200     IF WS-FRAUD-TABLE-COUNT < 5000
068300         ADD 1 TO WS-FRAUD-TABLE-COUNT
068400         MOVE WS-RAW-TRANS-ID
068500             TO LS-FTX-TRANS-ID(WS-FRAUD-TABLE-COUNT)
068600         IF WS-RAW-CUSTOMER-ID NOT = SPACES
068700             MOVE WS-RAW-CUSTOMER-ID
068800                 TO LS-FTX-GROUP-KEY(WS-FRAUD-TABLE-COUNT)
068900         ELSE
069000             IF WS-RAW-ACCOUNT-NUMBER NOT = SPACES
069100                 MOVE WS-RAW-ACCOUNT-NUMBER
069200                     TO LS-FTX-GROUP-KEY(WS-FRAUD-TABLE-COUNT)
069300             ELSE
069400                 MOVE "UNKNOWN"
069500                     TO LS-FTX-GROUP-KEY(WS-FRAUD-TABLE-COUNT)
069600             END-IF
069700         END-IF
069800         MOVE WS-ATM-NORM-STAMP
069900             TO LS-FTX-TIMESTAMP(WS-FRAUD-TABLE-COUNT)
070000         MOVE WS-ATM-AMOUNT-DEC
070100             TO LS-FTX-AMOUNT(WS-FRAUD-TABLE-COUNT)
070200         MOVE WS-RAW-TRANS-STATUS
070300             TO LS-FTX-STATUS(WS-FRAUD-TABLE-COUNT)
070400         MOVE WS-RAW-ACCOUNT-NUMBER
070500             TO LS-FTX-ACCOUNT-NUMBER(WS-FRAUD-TABLE-COUNT)
070600         MOVE WS-RAW-CUSTOMER-ID
070700             TO LS-FTX-CUSTOMER-ID(WS-FRAUD-TABLE-COUNT)
070800         MOVE WS-RAW-LOCATION
070900             TO LS-FTX-LOCATION(WS-FRAUD-TABLE-COUNT)
071000         MOVE SPACES
071100             TO LS-FTX-DEVICE-ID(WS-FRAUD-TABLE-COUNT)
071200     END-IF.
071300*
071400*-----------------------------------------------------------------
071500* WRITE ONE ALERT-TABLE ENTRY HANDED BACK BY THE FRAUD ENGINE TO
071600* THE SHARED ALERT STORE.
071700*-----------------------------------------------------------------
071800 500-WRITE-ONE-ALERT.
071900     MOVE SPACES                TO ALERT-RECORD.
072000     MOVE LS-ALT-ALERT-ID(WS-ALERT-IDX)        TO ALERT-ID.
072100     MOVE LS-ALT-ALERT-TYPE(WS-ALERT-IDX)      TO ALERT-TYPE.
072200     MOVE LS-ALT-ACCOUNT-NUMBER(WS-ALERT-IDX)  TO
072300             ALERT-ACCOUNT-NUMBER.
072400     MOVE LS-ALT-CUSTOMER-ID(WS-ALERT-IDX)     TO
072500             ALERT-CUSTOMER-ID.
072600     MOVE LS-ALT-REASON(WS-ALERT-IDX)          TO ALERT-REASON.
072700     MOVE LS-ALT-CREATED-AT(WS-ALERT-IDX)      TO ALERT-CREATED-AT.
072800     WRITE ALERT-RECORD
072900         INVALID KEY
073000             REWRITE ALERT-RECORD
073100     END-WRITE.
073200     ADD 1 TO WS-ALERTS-GEN.
073300*
073400*-----------------------------------------------------------------
073500* QUARANTINE - COPY THE RAW LINE IMAGE VERBATIM BEHIND THE
073600* ACCUMULATED ERROR-REASON TEXT.
073700*-----------------------------------------------------------------
073800 500-WRITE-QUARANTINE-RECORD.
073900     MOVE ATM-LINE-IN(1:300)    TO QUAR-ORIGINAL-IMAGE.
074000     WRITE QUAR-RECORD.
074100*
074200******************************************************************
074300 600-READ-ATM-LINE-IN.
074400     READ ATM-TXN-IN
074500         AT END
074600             SET WS-ATMIN-EOF TO TRUE
074700     END-READ.
