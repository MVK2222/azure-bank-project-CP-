000100******************************************************************
000200* UPI-TXN-BATCH
000300*
000400* NIGHTLY INGESTION DRIVER FOR THE UPI (INSTANT PAYMENT) FEED.
000500* SAME SHAPE AS ATM-TXN-BATCH - READ THE DELIMITED UPI EXTRACT IN
000600* ARRIVAL ORDER, SCRUB AND VALIDATE EACH RECORD (U2/U3), ROUTE BAD
000700* RECORDS TO QUARANTINE, STORE GOOD ONES IN THE UPI TRANSACTION
000800* STORE, BUILD THE IN-MEMORY FRAUD TABLE, CALL THE SAME FRAUD
000900* ENGINE (U6) OVER THE WHOLE BATCH AND WRITE WHATEVER ALERTS COME
001000* BACK, THEN WRITE THE RUN-SUMMARY AND CONTROL-REPORT LINE.
001100*
001200* UPI CARRIES A DEVICEID THE ATM FEED DOES NOT - THAT IS WHAT LETS
001300* THE DEVICE-MISUSE RULE FIRE AGAINST THIS FEED'S PORTION OF THE
001400* FRAUD TABLE.
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* DATE-WRITTEN  -  07/19/1988  -  D.N. ESCOVEDO
001900* 07/19/1988  DNE  TKT#2202  INITIAL VERSION - CLONED FROM THE ATM
002000*                  DRIVER THE WEEK AFTER IT WENT LIVE, UPI EXTRACT
002100*                  VALIDATION AND RUN-SUMMARY ONLY.
002200* 02/18/2003  SJV  TKT#7189  WIRED INTO THE CENTRALIZED FRAUD
002300*                  ENGINE SUBPROGRAM, SAME AS THE ATM DRIVER.
002400* 08/21/1998  MPK  TKT#6211  Y2K READINESS REVIEW - ALL DATE AND
002500*                  TIMESTAMP EDITING DELEGATED TO NORMALIZE-STAMP,
002600*                  WHICH EXPANDS TO A 4-DIGIT YEAR ON INPUT - NO
002700*                  2-DIGIT YEAR WINDOWING IN THIS DRIVER.  SIGNED
002800*                  OFF PER MEMO DP-98-114.
002900* 05/30/2003  SJV  TKT#7205  QUARANTINE REASON TEXT TRUNCATION FIX,
003000*                  SAME POINTER-LOGIC FIX AS THE ATM DRIVER.
003100* 03/22/2004  SJV  TKT#7301  TRANSACTION-TYPE NORMALIZATION NOW
003200*                  SHARES THE SAME SCRUB PARAGRAPH SHAPE AS THE
003300*                  ATM DRIVER (KEPT AS A SEPARATE COPY PER
003400*                  PARAGRAPH, NOT A CALLED SUBPROGRAM - OPERATIONS
003500*                  DID NOT WANT A THIRD LOAD MODULE FOR THIS).
003600* 11/14/2007  RTH  TKT#7945  ADDED THE SHARED CONTROL-REPORT LINE
003700*                  WRITE AT END OF JOB, SAME AS THE ATM DRIVER.
003800* 12/03/2009  RTH  TKT#8266  LS-ALT-ALERT-ID WAS X(50), ALERTREC.CPY
003900*                  ONLY CARRIES X(40) - NARROWED TO MATCH THE FILE
004000*                  LAYOUT, SAME FIX AS THE ATM DRIVER.
004100*-----------------------------------------------------------------
004200 IDENTIFICATION              DIVISION.
004300*-----------------------------------------------------------------
004400 PROGRAM-ID.                 UPI-TXN-BATCH.
004500 AUTHOR.                     D.N. ESCOVEDO.
004600 INSTALLATION.               FIRST CAPITAL BANK & TRUST - ISD.
004700 DATE-WRITTEN.               07/19/1988.
004800 DATE-COMPILED.
004900 SECURITY.                   INTERNAL USE ONLY - ISD BATCH LIBRARY.
005000*
005100******************************************************************
005200 ENVIRONMENT                 DIVISION.
005300*-----------------------------------------------------------------
005400 CONFIGURATION               SECTION.
005500 SOURCE-COMPUTER.            IBM-370.
005600 OBJECT-COMPUTER.            IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON STATUS IS WS-RERUN-REQUESTED
006000            OFF STATUS IS WS-NORMAL-RUN.
006100*-----------------------------------------------------------------
006200 INPUT-OUTPUT                SECTION.
006300 FILE-CONTROL.
006400     SELECT  UPI-TXN-IN
006500             ASSIGN TO "UPITXNIN"
006600             ORGANIZATION IS LINE SEQUENTIAL
006700             FILE STATUS IS WS-UPIIN-STATUS.
006800*
006900     SELECT  UPI-TXN-STORE-OUT
007000             ASSIGN TO "UPITXNOUT"
007100             ORGANIZATION IS INDEXED
007200             ACCESS MODE IS RANDOM
007300             RECORD KEY IS UPI-TRANS-ID
007400             FILE STATUS IS WS-UPISTORE-STATUS.
007500*
007600     SELECT  ALERT-STORE-OUT
007700             ASSIGN TO "ALERTOUT"
007800             ORGANIZATION IS INDEXED
007900             ACCESS MODE IS RANDOM
008000             RECORD KEY IS ALERT-ID
008100             FILE STATUS IS WS-ALERTSTORE-STATUS.
008200*
008300     SELECT  QUAR-FILE-OUT
008400             ASSIGN TO "UPIQUAR"
008500             ORGANIZATION IS LINE SEQUENTIAL
008600             FILE STATUS IS WS-QUAR-STATUS.
008700*
008800     SELECT  RUNSUM-FILE-OUT
008900             ASSIGN TO "UPIRUNSUM"
009000             ORGANIZATION IS LINE SEQUENTIAL
009100             FILE STATUS IS WS-RUNSUM-STATUS.
009200*
009300     SELECT  CONTROL-RPT-OUT
009400             ASSIGN TO "NIGHTLYRPT"
009500             ORGANIZATION IS LINE SEQUENTIAL
009600             FILE STATUS IS WS-CTLRPT-STATUS.
009700*
009800******************************************************************
009900 DATA                        DIVISION.
010000*-----------------------------------------------------------------
010100 FILE                        SECTION.
010200 FD  UPI-TXN-IN
010300     DATA RECORD IS UPI-LINE-IN.
010400 01  UPI-LINE-IN.
010500     05  UPI-LINE-IN-TEXT        PIC X(299).
010600     05  FILLER                  PIC X(01).
010700*
010800 FD  UPI-TXN-STORE-OUT
010900     DATA RECORD IS UPI-TXN-RECORD.
011000 COPY "C:\COPYBOOKS\UPITXNREC.CPY".
011100*
011200 FD  ALERT-STORE-OUT
011300     DATA RECORD IS ALERT-RECORD.
011400 COPY "C:\COPYBOOKS\ALERTREC.CPY".
011500*
011600 FD  QUAR-FILE-OUT
011700     DATA RECORD IS QUAR-RECORD.
011800 COPY "C:\COPYBOOKS\QUARREC.CPY".
011900*
012000 FD  RUNSUM-FILE-OUT
012100     DATA RECORD IS RUNSUM-RECORD.
012200 COPY "C:\COPYBOOKS\RUNSUMREC.CPY".
012300*
012400 FD  CONTROL-RPT-OUT
012500     DATA RECORD IS CTLRPT-LINE-OUT.
012600 01  CTLRPT-LINE-OUT.
012700     05  CTLRPT-LINE-OUT-TEXT    PIC X(70).
012800     05  FILLER                  PIC X(01).
012900*-----------------------------------------------------------------
013000 WORKING-STORAGE             SECTION.
013100*-----------------------------------------------------------------
013200 01  WS-FILE-STATUSES.
013300     05  WS-UPIIN-STATUS         PIC X(02).
013400     05  WS-UPISTORE-STATUS      PIC X(02).
013500     05  WS-ALERTSTORE-STATUS    PIC X(02).
013600     05  WS-QUAR-STATUS          PIC X(02).
013700     05  WS-RUNSUM-STATUS        PIC X(02).
013800     05  WS-CTLRPT-STATUS        PIC X(02).
013900*
014000     05  FILLER                  PIC X(01) VALUE SPACES.
014100 01  WS-SWITCHES.
014200     05  WS-UPIIN-EOF-SW         PIC X(01) VALUE "N".
014300         88  WS-UPIIN-EOF                  VALUE "Y".
014400     05  WS-HEADER-SEEN-SW       PIC X(01) VALUE "N".
014500         88  WS-HEADER-SEEN                VALUE "Y".
014600     05  WS-RECORD-VALID-SW      PIC X(01) VALUE "V".
014700         88  UPI-RECORD-VALID               VALUE "V".
014800         88  UPI-RECORD-INVALID             VALUE "I".
014900     05  WS-ZERO-ALLOWED-SW      PIC X(01) VALUE "N".
015000         88  WS-ZERO-ALLOWED-TYPE           VALUE "Y".
015100*
015200     05  FILLER                  PIC X(01) VALUE SPACES.
015300 01  WS-COUNTERS.
015400     05  WS-ROWS-PARSED          PIC S9(7) COMP VALUE ZERO.
015500     05  WS-ROWS-VALID           PIC S9(7) COMP VALUE ZERO.
015600     05  WS-ROWS-QUAR            PIC S9(7) COMP VALUE ZERO.
015700     05  WS-ROWS-INGESTED        PIC S9(7) COMP VALUE ZERO.
015800     05  WS-ALERTS-GEN           PIC S9(7) COMP VALUE ZERO.
015900     05  WS-FRAUD-TABLE-COUNT    PIC S9(8) COMP VALUE ZERO.
016000     05  WS-ALERT-TABLE-COUNT    PIC S9(8) COMP VALUE ZERO.
016100     05  WS-FRAUD-IDX            PIC S9(8) COMP VALUE ZERO.
016200     05  WS-ALERT-IDX            PIC S9(8) COMP VALUE ZERO.
016300*
016400*-----------------------------------------------------------------
016500* RUN-IDENTITY - SEE THE EQUIVALENT BANNER IN ATM-TXN-BATCH FOR
016600* WHY THE FILE NAME IS HARD-CODED HERE.
016700*-----------------------------------------------------------------
016800 77  WS-INPUT-FILE-NAME          PIC X(40)
016900                                 VALUE "UPI_TRANSACTIONS.CSV".
017000 77  WS-SOURCE-TYPE              PIC X(08) VALUE SPACES.
017100*
017200     05  FILLER                  PIC X(01) VALUE SPACES.
017300 01  WS-CLASSIFY-WORK.
017400     05  WS-FNAME-UPPER          PIC X(40).
017500     05  WS-SCAN-TOKEN           PIC X(10).
017600     05  WS-SCAN-TOKEN-LEN       PIC S9(4) COMP VALUE ZERO.
017700     05  WS-SCAN-FOUND-SW        PIC X(01) VALUE "N".
017800         88  WS-SCAN-FOUND                  VALUE "Y".
017900     05  WS-SCAN-PTR             PIC S9(4) COMP VALUE ZERO.
018000     05  WS-SCAN-MAXPTR          PIC S9(4) COMP VALUE ZERO.
018100*
018200*-----------------------------------------------------------------
018300* RAW FIELDS UNSTRUNG OFF THE DELIMITED LINE, BEFORE SCRUBBING.
018400*-----------------------------------------------------------------
018500     05  FILLER                  PIC X(01) VALUE SPACES.
018600 01  WS-RAW-UPI-FIELDS.
018700     05  WS-RAW-TRANS-ID         PIC X(12).
018800     05  WS-RAW-TRANS-TIME       PIC X(19).
018900     05  WS-RAW-TRANS-TYPE       PIC X(15).
019000     05  WS-RAW-TRANS-STATUS     PIC X(10).
019100     05  WS-RAW-AMOUNT           PIC X(18).
019200     05  WS-RAW-ACCOUNT-NUMBER   PIC X(10).
019300     05  WS-RAW-BANK-NAME        PIC X(20).
019400     05  WS-RAW-PAYER-ID         PIC X(30).
019500     05  WS-RAW-PAYEE-ID         PIC X(30).
019600     05  WS-RAW-DEVICE-ID        PIC X(20).
019700     05  WS-RAW-APP-USED         PIC X(10).
019800     05  WS-RAW-GEO-LOCATION     PIC X(25).
019900     05  WS-RAW-BALANCE-BEFORE   PIC X(18).
020000     05  WS-RAW-BALANCE-AFTER    PIC X(18).
020100     05  WS-RAW-CUSTOMER-ID      PIC X(10).
020200     05  FILLER                  PIC X(01).
020300*
020400 01  WS-RAW-UPI-FIELDS-X REDEFINES WS-RAW-UPI-FIELDS
020500                                   PIC X(266).
020600*
020700*-----------------------------------------------------------------
020800* SCRUBBED VALUES, BUILT UP DURING VALIDATION AND MOVED INTO
020900* UPI-TXN-RECORD ONLY WHEN THE RECORD PASSES U3 CLEAN.
021000*-----------------------------------------------------------------
021100 01  WS-SCRUBBED-UPI-FIELDS.
021200     05  WS-UPI-AMOUNT-DEC       PIC S9(9)V99 VALUE ZERO.
021300     05  WS-UPI-BAL-BEFORE-DEC   PIC S9(9)V99 VALUE ZERO.
021400     05  WS-UPI-BAL-AFTER-DEC    PIC S9(9)V99 VALUE ZERO.
021500     05  WS-UPI-NORM-STAMP       PIC X(19) VALUE SPACES.
021600     05  FILLER                  PIC X(01).
021700*
021800 01  WS-SCRUBBED-UPI-FIELDS-X REDEFINES WS-SCRUBBED-UPI-FIELDS
021900                                   PIC X(53).
022000*
022100 77  WS-NORM-TXN-TYPE            PIC X(15) VALUE SPACES.
022200 01  WS-NORM-WORK.
022300     05  WS-NORM-SRC-PTR         PIC S9(4) COMP VALUE ZERO.
022400     05  WS-NORM-OUT-PTR         PIC S9(4) COMP VALUE ZERO.
022500     05  WS-NORM-ONE-CHAR        PIC X(01).
022600*
022700*-----------------------------------------------------------------
022800* LINKAGE MIRROR FOR COMPUTE-AMOUNT.  MUST STAY IN STEP WITH
022900* LS-PARAMETERS IN COMPUTEAMOUNT.CBL.
023000*-----------------------------------------------------------------
023100     05  FILLER                  PIC X(01) VALUE SPACES.
023200 01  WS-AMOUNT-PARMS.
023300     05  WS-AMOUNT-IN            PIC X(18).
023400     05  WS-AMOUNT-OUT           PIC S9(9)V99.
023500     05  WS-AMOUNT-SW            PIC X(01).
023600         88  WS-AMOUNT-INVALID             VALUE "I".
023700         88  WS-AMOUNT-OK                   VALUE "V".
023800*
023900*-----------------------------------------------------------------
024000* LINKAGE MIRROR FOR NORMALIZE-STAMP.  MUST STAY IN STEP WITH
024100* LS-PARAMETERS IN NORMALIZESTAMP.CBL.
024200*-----------------------------------------------------------------
024300     05  FILLER                  PIC X(01) VALUE SPACES.
024400 01  WS-STAMP-PARMS.
024500     05  WS-STAMP-IN             PIC X(19).
024600     05  WS-STAMP-OUT            PIC X(19).
024700     05  WS-STAMP-SW             PIC X(01).
024800         88  WS-STAMP-INVALID              VALUE "I".
024900         88  WS-STAMP-OK                    VALUE "V".
025000*
025100*-----------------------------------------------------------------
025200* QUARANTINE REASON-TEXT BUILD AREA.
025300*-----------------------------------------------------------------
025400 77  WS-REASON-PTR               PIC S9(4) COMP VALUE ZERO.
025500*
025600*-----------------------------------------------------------------
025700* IN-MEMORY FRAUD TABLE HANDED TO FRAUD-ENGINE BY REFERENCE, AND
025800* THE ALERT TABLE HANDED BACK.  ENTRY LAYOUT MUST STAY IN STEP
025900* WITH LS-TXN-TABLE / LS-ALERT-TABLE IN FRAUDENGINE.CBL.  UNLIKE
026000* THE ATM DRIVER, LS-FTX-DEVICE-ID IS POPULATED HERE SO THE
026100* DEVICE-MISUSE RULE HAS SOMETHING TO GROUP ON.
026200*-----------------------------------------------------------------
026300     05  FILLER                  PIC X(01) VALUE SPACES.
026400 01  WS-FRAUD-ENGINE-PARMS.
026500     05  WS-LS-TXN-COUNT         PIC S9(8) COMP VALUE ZERO.
026600     05  WS-LS-ALERT-COUNT       PIC S9(8) COMP VALUE ZERO.
026700     05  WS-LS-TXN-TABLE OCCURS 5000 TIMES.
026800         10  LS-FTX-TRANS-ID         PIC X(12).
026900         10  LS-FTX-GROUP-KEY        PIC X(10).
027000         10  LS-FTX-TIMESTAMP        PIC X(19).
027100         10  LS-FTX-AMOUNT           PIC S9(9)V99.
027200         10  LS-FTX-STATUS           PIC X(10).
027300         10  LS-FTX-ACCOUNT-NUMBER   PIC X(10).
027400         10  LS-FTX-CUSTOMER-ID      PIC X(10).
027500         10  LS-FTX-LOCATION         PIC X(40).
027600         10  LS-FTX-DEVICE-ID        PIC X(20).
027700         10  LS-FTX-RESERVED-1       PIC X(05).
027800         10  FILLER                  PIC X(05).
027900     05  WS-LS-ALERT-TABLE OCCURS 3000 TIMES.
028000         10  LS-ALT-ALERT-ID         PIC X(40).
028100         10  LS-ALT-ALERT-TYPE       PIC X(25).
028200         10  LS-ALT-ACCOUNT-NUMBER   PIC X(10).
028300         10  LS-ALT-CUSTOMER-ID      PIC X(10).
028400         10  LS-ALT-REASON           PIC X(80).
028500         10  LS-ALT-CREATED-AT       PIC X(19).
028600         10  FILLER                  PIC X(01).
028700*
028800*-----------------------------------------------------------------
028900* CONTROL-REPORT DETAIL LINE FOR THIS FEED.
029000*-----------------------------------------------------------------
029100 01  WS-CTLRPT-DETAIL.
029200     05  FILLER                  PIC X(01) VALUE SPACES.
029300     05  CR-FEED                 PIC X(08) VALUE SPACES.
029400     05  FILLER                  PIC X(02) VALUE SPACES.
029500     05  CR-FILE                 PIC X(25) VALUE SPACES.
029600     05  FILLER                  PIC X(01) VALUE SPACES.
029700     05  CR-PARSED               PIC 9(07).
029800     05  FILLER                  PIC X(02) VALUE SPACES.
029900     05  CR-VALID                PIC 9(07).
030000     05  FILLER                  PIC X(02) VALUE SPACES.
030100     05  CR-QUAR                 PIC 9(07).
030200     05  FILLER                  PIC X(02) VALUE SPACES.
030300     05  CR-ALERTS               PIC 9(07).
030400*
030500 01  WS-CTLRPT-DETAIL-X REDEFINES WS-CTLRPT-DETAIL.
030600     05  FILLER                  PIC X(71).
030700*
030800******************************************************************
030900 PROCEDURE                   DIVISION.
031000*-----------------------------------------------------------------
031100* MAIN LINE.
031200*-----------------------------------------------------------------
031300 100-UPI-TXN-BATCH.
031400     PERFORM 200-INITIALIZE-UPI-BATCH.
031500     PERFORM 300-CLASSIFY-SOURCE-FILE.
031600     IF WS-SOURCE-TYPE = "UPI"
031700         PERFORM 200-PROCESS-UPI-BATCH
031800             UNTIL WS-UPIIN-EOF
031900         PERFORM 200-RUN-FRAUD-ENGINE
032000         PERFORM 200-WRITE-RUN-SUMMARY
032100         PERFORM 200-PRINT-CONTROL-REPORT
032200     ELSE
032300         PERFORM 200-WRITE-UNKNOWN-SUMMARY
032400     END-IF.
032500     PERFORM 200-TERMINATE-UPI-BATCH.
032600     STOP RUN.
032700*
032800*-----------------------------------------------------------------
032900* OPEN EVERY FILE, ZERO THE COUNTERS, READ THE FIRST LINE AND
033000* SKIP IT IF IT IS THE DELIMITED HEADER ROW.
033100*-----------------------------------------------------------------
033200 200-INITIALIZE-UPI-BATCH.
033300     OPEN    INPUT    UPI-TXN-IN
033400             OUTPUT   QUAR-FILE-OUT
033500             OUTPUT   RUNSUM-FILE-OUT.
033600*
033700*        THE TRANSACTION STORE AND THE ALERT STORE ARE UPSERT
033800*        FILES SHARED ACROSS RUNS - OPEN I-O SO AN EXISTING KEY
033900*        CAN BE REWRITTEN, FALLING BACK TO OUTPUT THE FIRST TIME
034000*        EACH ONE IS CREATED (FILE STATUS 35 - FILE NOT FOUND).
034100     OPEN    I-O      UPI-TXN-STORE-OUT.
034200     IF WS-UPISTORE-STATUS = "35"
034300         OPEN OUTPUT UPI-TXN-STORE-OUT
034400     END-IF.
034500     OPEN    I-O      ALERT-STORE-OUT.
034600     IF WS-ALERTSTORE-STATUS = "35"
034700         OPEN OUTPUT ALERT-STORE-OUT
034800     END-IF.
034900     OPEN    EXTEND   CONTROL-RPT-OUT.
035000     IF WS-CTLRPT-STATUS = "35" OR WS-CTLRPT-STATUS = "05"
035100         OPEN OUTPUT CONTROL-RPT-OUT
035200     END-IF.
035300     IF WS-RERUN-REQUESTED
035400         DISPLAY "UPI-TXN-BATCH - UPSI-0 ON, OPERATIONS FLAGGED "
035500                 "THIS AS A RERUN OF A PRIOR ABENDED STEP."
035600     END-IF.
035700     PERFORM 600-READ-UPI-LINE-IN.
035800     IF NOT WS-UPIIN-EOF
035900         IF UPI-LINE-IN(1:13) = "TransactionID"
036000             SET WS-HEADER-SEEN TO TRUE
036100             PERFORM 600-READ-UPI-LINE-IN
036200         END-IF
036300     END-IF.
036400*
036500*-----------------------------------------------------------------
036600* ONE PASS PER TRANSACTION LINE - VALIDATE, THEN STORE OR
036700* QUARANTINE, THEN ON TO THE NEXT LINE.
036800*-----------------------------------------------------------------
036900 200-PROCESS-UPI-BATCH.
037000     PERFORM 400-VALIDATE-UPI-RECORD.
037100     IF UPI-RECORD-VALID
037200         PERFORM 500-STORE-UPI-RECORD
037300         PERFORM 500-ADD-TO-FRAUD-TABLE
037400         ADD 1 TO WS-ROWS-VALID WS-ROWS-INGESTED
037500     ELSE
037600         PERFORM 500-WRITE-QUARANTINE-RECORD
037700         ADD 1 TO WS-ROWS-QUAR
037800     END-IF.
037900     ADD 1 TO WS-ROWS-PARSED.
038000     PERFORM 600-READ-UPI-LINE-IN.
038100*
038200*-----------------------------------------------------------------
038300* CALL THE FRAUD ENGINE ONCE OVER THE WHOLE IN-MEMORY BATCH AND
038400* WRITE EVERY ALERT HANDED BACK TO THE SHARED ALERT STORE.
038500*-----------------------------------------------------------------
038600 200-RUN-FRAUD-ENGINE.
038700     MOVE WS-FRAUD-TABLE-COUNT  TO WS-LS-TXN-COUNT.
038800     IF WS-LS-TXN-COUNT > ZERO
038900         CALL "FRAUD-ENGINE" USING WS-FRAUD-ENGINE-PARMS
039000         MOVE WS-LS-ALERT-COUNT TO WS-ALERT-TABLE-COUNT
039100         PERFORM 500-WRITE-ONE-ALERT
039200             VARYING WS-ALERT-IDX FROM 1 BY 1
039300             UNTIL WS-ALERT-IDX > WS-ALERT-TABLE-COUNT
039400     END-IF.
039500*
039600*-----------------------------------------------------------------
039700* WRITE THE RUN-SUMMARY RECORD FOR A SUCCESSFULLY CLASSIFIED
039800* BATCH.
039900*-----------------------------------------------------------------
040000 200-WRITE-RUN-SUMMARY.
040100     MOVE SPACES                TO RUNSUM-RECORD.
040200     MOVE WS-INPUT-FILE-NAME    TO RUNSUM-FILE-NAME.
040300     MOVE "UPI"                 TO RUNSUM-SOURCE-TYPE.
040400     IF WS-ROWS-PARSED = ZERO
040500         MOVE "EMPTY_FILE"      TO RUNSUM-STATUS
040600     ELSE
040700         MOVE "COMPLETED"       TO RUNSUM-STATUS
040800     END-IF.
040900     MOVE WS-ROWS-PARSED        TO RUNSUM-ROWS-PARSED.
041000     MOVE WS-ROWS-VALID         TO RUNSUM-ROWS-VALID.
041100     MOVE WS-ROWS-QUAR          TO RUNSUM-ROWS-QUAR.
041200     MOVE WS-ROWS-INGESTED      TO RUNSUM-ROWS-INGESTED.
041300     MOVE WS-ALERTS-GEN         TO RUNSUM-ALERTS-GEN.
041400     WRITE RUNSUM-RECORD.
041500*
041600*-----------------------------------------------------------------
041700* THE FILE NAME DID NOT MATCH "UPI" - WRITE AN UNKNOWN-TYPE
041800* SUMMARY AND STOP WITHOUT TOUCHING ANY OTHER FILE.
041900*-----------------------------------------------------------------
042000 200-WRITE-UNKNOWN-SUMMARY.
042100     MOVE SPACES                TO RUNSUM-RECORD.
042200     MOVE WS-INPUT-FILE-NAME    TO RUNSUM-FILE-NAME.
042300     MOVE WS-SOURCE-TYPE        TO RUNSUM-SOURCE-TYPE.
042400     MOVE "UNKNOWN_TYPE"        TO RUNSUM-STATUS.
042500     MOVE ZERO                  TO RUNSUM-ROWS-PARSED
042600                                    RUNSUM-ROWS-VALID
042700                                    RUNSUM-ROWS-QUAR
042800                                    RUNSUM-ROWS-INGESTED
042900                                    RUNSUM-ALERTS-GEN.
043000     WRITE RUNSUM-RECORD.
043100*
043200*-----------------------------------------------------------------
043300* APPEND THIS FEED'S ONE LINE TO THE SHARED NIGHTLY CONTROL
043400* REPORT.  THE LAST DRIVER IN THE JOB STREAM READS THESE LINES
043500* BACK TO BUILD THE GRAND-TOTAL LINE.
043600*-----------------------------------------------------------------
043700 200-PRINT-CONTROL-REPORT.
043800     MOVE SPACES                TO WS-CTLRPT-DETAIL.
043900     MOVE "UPI"                 TO CR-FEED.
044000     MOVE WS-INPUT-FILE-NAME(1:25) TO CR-FILE.
044100     MOVE WS-ROWS-PARSED        TO CR-PARSED.
044200     MOVE WS-ROWS-VALID         TO CR-VALID.
044300     MOVE WS-ROWS-QUAR          TO CR-QUAR.
044400     MOVE WS-ALERTS-GEN         TO CR-ALERTS.
044500     WRITE CTLRPT-LINE-OUT      FROM WS-CTLRPT-DETAIL.
044600*
044700*-----------------------------------------------------------------
044800* CLOSE EVERYTHING AND SAY SO.
044900*-----------------------------------------------------------------
045000 200-TERMINATE-UPI-BATCH.
045100     CLOSE   UPI-TXN-IN
045200             UPI-TXN-STORE-OUT
045300             ALERT-STORE-OUT
045400             QUAR-FILE-OUT
045500             RUNSUM-FILE-OUT
045600             CONTROL-RPT-OUT.
045700     DISPLAY "UPI-TXN-BATCH COMPLETE - PARSED "
045800             WS-ROWS-PARSED " VALID " WS-ROWS-VALID
045900             " QUARANTINED " WS-ROWS-QUAR
046000             " ALERTS " WS-ALERTS-GEN.
046100*
046200******************************************************************
046300* U1 - CASE-INSENSITIVE, FIRST-MATCH-WINS SOURCE-FILE CLASSIFIER.
046400* SEARCH ORDER IS ATM, UPI, ACCOUNT, CUSTOMER, ELSE UNKNOWN.
046500*-----------------------------------------------------------------
046600 300-CLASSIFY-SOURCE-FILE.
046700     MOVE WS-INPUT-FILE-NAME    TO WS-FNAME-UPPER.
046800     INSPECT WS-FNAME-UPPER CONVERTING
046900         "abcdefghijklmnopqrstuvwxyz"
047000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
047100     MOVE "UNKNOWN"             TO WS-SOURCE-TYPE.
047200     MOVE "ATM"                 TO WS-SCAN-TOKEN.
047300     MOVE 3                     TO WS-SCAN-TOKEN-LEN.
047400     PERFORM 310-SCAN-FOR-TOKEN.
047500     IF WS-SCAN-FOUND
047600         MOVE "ATM"             TO WS-SOURCE-TYPE
047700     ELSE
047800         MOVE "UPI"             TO WS-SCAN-TOKEN
047900         MOVE 3                 TO WS-SCAN-TOKEN-LEN
048000         PERFORM 310-SCAN-FOR-TOKEN
048100         IF WS-SCAN-FOUND
048200             MOVE "UPI"         TO WS-SOURCE-TYPE
048300         ELSE
048400             MOVE "ACCOUNT"     TO WS-SCAN-TOKEN
048500             MOVE 7             TO WS-SCAN-TOKEN-LEN
048600             PERFORM 310-SCAN-FOR-TOKEN
048700             IF WS-SCAN-FOUND
048800                 MOVE "ACCOUNT" TO WS-SOURCE-TYPE
048900             ELSE
049000                 MOVE "CUSTOMER" TO WS-SCAN-TOKEN
049100                 MOVE 8          TO WS-SCAN-TOKEN-LEN
049200                 PERFORM 310-SCAN-FOR-TOKEN
049300                 IF WS-SCAN-FOUND
049400                     MOVE "CUSTOMER" TO WS-SOURCE-TYPE
049500                 END-IF
049600             END-IF
049700         END-IF
049800     END-IF.
049900*
050000*-----------------------------------------------------------------
050100* WALK WS-FNAME-UPPER LOOKING FOR WS-SCAN-TOKEN AT ANY POSITION.
050200*-----------------------------------------------------------------
050300 310-SCAN-FOR-TOKEN.
050400     MOVE "N"                   TO WS-SCAN-FOUND-SW.
050500     COMPUTE WS-SCAN-MAXPTR = 41 - WS-SCAN-TOKEN-LEN.
050600     PERFORM 320-SCAN-ONE-POSITION
050700         VARYING WS-SCAN-PTR FROM 1 BY 1
050800         UNTIL WS-SCAN-PTR > WS-SCAN-MAXPTR
050900               OR WS-SCAN-FOUND.
051000*
051100 320-SCAN-ONE-POSITION.
051200     IF WS-FNAME-UPPER(WS-SCAN-PTR:WS-SCAN-TOKEN-LEN)
051300             = WS-SCAN-TOKEN(1:WS-SCAN-TOKEN-LEN)
051400         MOVE "Y"               TO WS-SCAN-FOUND-SW
051500     END-IF.
051600*
051700******************************************************************
051800* U3 - VALIDATE ONE UPI RECORD.  EVERY CHECK RUNS REGARDLESS OF
051900* WHETHER AN EARLIER ONE FAILED SO THE QUARANTINE REASON LISTS
052000* EVERY PROBLEM AT ONCE, NOT JUST THE FIRST ONE FOUND.
052100*-----------------------------------------------------------------
052200 400-VALIDATE-UPI-RECORD.
052300     UNSTRING UPI-LINE-IN DELIMITED BY ","
052400         INTO WS-RAW-TRANS-ID     WS-RAW-TRANS-TIME
052500              WS-RAW-TRANS-TYPE   WS-RAW-TRANS-STATUS
052600              WS-RAW-AMOUNT       WS-RAW-ACCOUNT-NUMBER
052700              WS-RAW-BANK-NAME    WS-RAW-PAYER-ID
052800              WS-RAW-PAYEE-ID     WS-RAW-DEVICE-ID
052900              WS-RAW-APP-USED     WS-RAW-GEO-LOCATION
053000              WS-RAW-BALANCE-BEFORE WS-RAW-BALANCE-AFTER
053100              WS-RAW-CUSTOMER-ID.
053200     SET UPI-RECORD-VALID       TO TRUE.
053300     MOVE SPACES                TO QUAR-ERROR-REASON.
053400     MOVE 1                     TO WS-REASON-PTR.
053500     PERFORM 410-CHECK-TRANS-ID.
053600     PERFORM 420-CHECK-AMOUNT.
053700     PERFORM 430-CHECK-TIMESTAMP.
053800     IF UPI-RECORD-VALID
053900         PERFORM 440-FINISH-NORMALIZATION
054000     END-IF.
054100*
054200 410-CHECK-TRANS-ID.
054300     IF WS-RAW-TRANS-ID = SPACES
054400         SET UPI-RECORD-INVALID TO TRUE
054500         STRING "TRANSACTIONID BLANK; " DELIMITED BY SIZE
054600             INTO QUAR-ERROR-REASON
054700             WITH POINTER WS-REASON-PTR
054800     END-IF.
054900*
055000 420-CHECK-AMOUNT.
055100     MOVE WS-RAW-AMOUNT         TO WS-AMOUNT-IN.
055200     CALL "COMPUTE-AMOUNT" USING WS-AMOUNT-PARMS.
055300     IF WS-AMOUNT-INVALID
055400         SET UPI-RECORD-INVALID TO TRUE
055500         STRING "AMOUNT NOT NUMERIC; " DELIMITED BY SIZE
055600             INTO QUAR-ERROR-REASON
055700             WITH POINTER WS-REASON-PTR
055800     ELSE
055900         MOVE WS-AMOUNT-OUT     TO WS-UPI-AMOUNT-DEC
056000         PERFORM 450-NORMALIZE-TXN-TYPE
056100         PERFORM 460-CHECK-ZERO-ALLOWED
056200         IF WS-UPI-AMOUNT-DEC NOT > ZERO
056300                 AND NOT WS-ZERO-ALLOWED-TYPE
056400             SET UPI-RECORD-INVALID TO TRUE
056500             STRING "AMOUNT NOT POSITIVE FOR TYPE; "
056600                 DELIMITED BY SIZE
056700                 INTO QUAR-ERROR-REASON
056800                 WITH POINTER WS-REASON-PTR
056900         END-IF
057000     END-IF.
057100*
057200 430-CHECK-TIMESTAMP.
057300     MOVE WS-RAW-TRANS-TIME     TO WS-STAMP-IN.
057400     CALL "NORMALIZE-STAMP" USING WS-STAMP-PARMS.
057500     IF WS-STAMP-INVALID
057600         SET UPI-RECORD-INVALID TO TRUE
057700         STRING "TIMESTAMP BLANK OR UNPARSEABLE; "
057800             DELIMITED BY SIZE
057900             INTO QUAR-ERROR-REASON
058000             WITH POINTER WS-REASON-PTR
058100     ELSE
058200         MOVE WS-STAMP-OUT      TO WS-UPI-NORM-STAMP
058300     END-IF.
058400*
058500*-----------------------------------------------------------------
058600* TRIM AND CARRY FORWARD THE REMAINING FIELDS ONCE THE RECORD IS
058700* KNOWN GOOD.  BALANCE-BEFORE/AFTER ARE SCRUBBED THE SAME WAY AS
058800* AMOUNT BUT ARE NOT THEMSELVES VALIDATION CRITERIA.
058900*-----------------------------------------------------------------
059000 440-FINISH-NORMALIZATION.
059100     MOVE WS-RAW-BALANCE-BEFORE TO WS-AMOUNT-IN.
059200     CALL "COMPUTE-AMOUNT" USING WS-AMOUNT-PARMS.
059300     MOVE WS-AMOUNT-OUT         TO WS-UPI-BAL-BEFORE-DEC.
059400     MOVE WS-RAW-BALANCE-AFTER  TO WS-AMOUNT-IN.
059500     CALL "COMPUTE-AMOUNT" USING WS-AMOUNT-PARMS.
059600     MOVE WS-AMOUNT-OUT         TO WS-UPI-BAL-AFTER-DEC.
059700*
059800*-----------------------------------------------------------------
059900* U2 - STRIP SPACES, DASHES AND UNDERSCORES OUT OF THE RAW
060000* TRANSACTION TYPE ONE CHARACTER AT A TIME, THEN LOWERCASE THE
060100* COMPACTED RESULT IN ONE PASS - E.G. "P2P" BECOMES "p2p".
060200*-----------------------------------------------------------------
060300 450-NORMALIZE-TXN-TYPE.
060400     MOVE SPACES                TO WS-NORM-TXN-TYPE.
060500     MOVE ZERO                  TO WS-NORM-OUT-PTR.
060600     PERFORM 451-SCRUB-ONE-TYPE-CHAR
060700         VARYING WS-NORM-SRC-PTR FROM 1 BY 1
060800         UNTIL WS-NORM-SRC-PTR > 15.
060900     INSPECT WS-NORM-TXN-TYPE CONVERTING
061000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
061100         TO "abcdefghijklmnopqrstuvwxyz".
061200*
061300 451-SCRUB-ONE-TYPE-CHAR.
061400     MOVE WS-RAW-TRANS-TYPE(WS-NORM-SRC-PTR:1) TO WS-NORM-ONE-CHAR.
061500     IF WS-NORM-ONE-CHAR NOT = SPACE
061600             AND WS-NORM-ONE-CHAR NOT = "-"
061700             AND WS-NORM-ONE-CHAR NOT = "_"
061800         ADD 1 TO WS-NORM-OUT-PTR
061900         MOVE WS-NORM-ONE-CHAR
062000             TO WS-NORM-TXN-TYPE(WS-NORM-OUT-PTR:1)
062100     END-IF.
062200*
062300*-----------------------------------------------------------------
062400* UPI HAS NO ZERO-ALLOWED TRANSACTION TYPE (NO ENQUIRY-STYLE
062500* TOKENS IN P2P/P2M) BUT THE CHECK STILL RUNS FOR SYMMETRY WITH
062600* THE ATM DRIVER AND IN CASE A FUTURE UPI APP ADDS ONE.
062700*-----------------------------------------------------------------
062800 460-CHECK-ZERO-ALLOWED.
062900     MOVE "N"                   TO WS-ZERO-ALLOWED-SW.
063000     EVALUATE WS-NORM-TXN-TYPE
063100         WHEN "ministatement"
063200         WHEN "ministmt"
063300         WHEN "balanceenquiry"
063400         WHEN "balanceinquiry"
063500         WHEN "balanceenq"
063600         WHEN "balance"
063700             MOVE "Y"           TO WS-ZERO-ALLOWED-SW
063800     END-EVALUATE.
063900*
064000******************************************************************
064100* STORE, FRAUD-TABLE, ALERT-WRITE AND QUARANTINE-WRITE HELPERS.
064200*-----------------------------------------------------------------
064300 500-STORE-UPI-RECORD.
064400     MOVE SPACES                TO UPI-TXN-RECORD.
064500     MOVE WS-RAW-TRANS-ID       TO UPI-TRANS-ID.
064600     MOVE WS-UPI-NORM-STAMP     TO UPI-TRANS-TIME.
064700     MOVE WS-RAW-TRANS-TYPE     TO UPI-TRANS-TYPE.
064800     MOVE WS-RAW-TRANS-STATUS   TO UPI-TRANS-STATUS.
064900     MOVE WS-UPI-AMOUNT-DEC     TO UPI-AMOUNT.
065000     MOVE WS-RAW-ACCOUNT-NUMBER TO UPI-ACCOUNT-NUMBER.
065100     MOVE WS-RAW-BANK-NAME      TO UPI-BANK-NAME.
065200     MOVE WS-RAW-PAYER-ID       TO UPI-PAYER-ID.
065300     MOVE WS-RAW-PAYEE-ID       TO UPI-PAYEE-ID.
065400     MOVE WS-RAW-DEVICE-ID      TO UPI-DEVICE-ID.
065500     MOVE WS-RAW-APP-USED       TO UPI-APP-USED.
065600     MOVE WS-RAW-GEO-LOCATION   TO UPI-GEO-LOCATION.
065700     MOVE WS-UPI-BAL-BEFORE-DEC TO UPI-BALANCE-BEFORE.
065800     MOVE WS-UPI-BAL-AFTER-DEC  TO UPI-BALANCE-AFTER.
065900     MOVE WS-RAW-CUSTOMER-ID    TO UPI-CUSTOMER-ID.
066000     WRITE UPI-TXN-RECORD
066100         INVALID KEY
066200             REWRITE UPI-TXN-RECORD
066300     END-WRITE.
066400*
066500*-----------------------------------------------------------------
066600* APPEND THIS VALID RECORD TO THE IN-MEMORY FRAUD-ENGINE TABLE.
066700* GROUP KEY IS CUSTOMERID IF PRESENT, ELSE ACCOUNTNUMBER, ELSE
066800* "UNKNOWN" - PER U6.  LOCATION IS TAKEN FROM GEOLOCATION SINCE
066900* THE UPI FEED HAS NO TERMINAL ADDRESS FIELD OF ITS OWN.
067000*-----------------------------------------------------------------
067100 500-ADD-TO-FRAUD-TABLE.
067200     IF WS-FRAUD-TABLE-COUNT < 5000
067300         ADD 1 TO WS-FRAUD-TABLE-COUNT
067400         MOVE WS-RAW-TRANS-ID
067500             TO LS-FTX-TRANS-ID(WS-FRAUD-TABLE-COUNT)
067600         IF WS-RAW-CUSTOMER-ID NOT = SPACES
067700             MOVE WS-RAW-CUSTOMER-ID
067800                 TO LS-FTX-GROUP-KEY(WS-FRAUD-TABLE-COUNT)
067900         ELSE
068000             IF WS-RAW-ACCOUNT-NUMBER NOT = SPACES
068100                 MOVE WS-RAW-ACCOUNT-NUMBER
068200                     TO LS-FTX-GROUP-KEY(WS-FRAUD-TABLE-COUNT)
068300             ELSE
068400                 MOVE "UNKNOWN"
068500                     TO LS-FTX-GROUP-KEY(WS-FRAUD-TABLE-COUNT)
068600             END-IF
068700         END-IF
068800         MOVE WS-UPI-NORM-STAMP
068900             TO LS-FTX-TIMESTAMP(WS-FRAUD-TABLE-COUNT)
069000         MOVE WS-UPI-AMOUNT-DEC
069100             TO LS-FTX-AMOUNT(WS-FRAUD-TABLE-COUNT)
069200         MOVE WS-RAW-TRANS-STATUS
069300             TO LS-FTX-STATUS(WS-FRAUD-TABLE-COUNT)
069400         MOVE WS-RAW-ACCOUNT-NUMBER
069500             TO LS-FTX-ACCOUNT-NUMBER(WS-FRAUD-TABLE-COUNT)
069600         MOVE WS-RAW-CUSTOMER-ID
069700             TO LS-FTX-CUSTOMER-ID(WS-FRAUD-TABLE-COUNT)
069800         MOVE WS-RAW-GEO-LOCATION
069900             TO LS-FTX-LOCATION(WS-FRAUD-TABLE-COUNT)
070000         MOVE WS-RAW-DEVICE-ID
070100             TO LS-FTX-DEVICE-ID(WS-FRAUD-TABLE-COUNT)
070200     END-IF.
070300*
070400*-----------------------------------------------------------------
070500* WRITE ONE ALERT-TABLE ENTRY HANDED BACK BY THE FRAUD ENGINE TO
070600* THE SHARED ALERT STORE.
070700*-----------------------------------------------------------------
070800 500-WRITE-ONE-ALERT.
070900     MOVE SPACES                TO ALERT-RECORD.
071000     MOVE LS-ALT-ALERT-ID(WS-ALERT-IDX)        TO ALERT-ID.
071100     MOVE LS-ALT-ALERT-TYPE(WS-ALERT-IDX)      TO ALERT-TYPE.
071200     MOVE LS-ALT-ACCOUNT-NUMBER(WS-ALERT-IDX)  TO
071300             ALERT-ACCOUNT-NUMBER.
071400     MOVE LS-ALT-CUSTOMER-ID(WS-ALERT-IDX)     TO
071500             ALERT-CUSTOMER-ID.
071600     MOVE LS-ALT-REASON(WS-ALERT-IDX)          TO ALERT-REASON.
071700     MOVE LS-ALT-CREATED-AT(WS-ALERT-IDX)      TO ALERT-CREATED-AT.
071800     WRITE ALERT-RECORD
071900         INVALID KEY
072000             REWRITE ALERT-RECORD
072100     END-WRITE.
072200     ADD 1 TO WS-ALERTS-GEN.
072300*
072400*-----------------------------------------------------------------
072500* QUARANTINE - COPY THE RAW LINE IMAGE VERBATIM BEHIND THE
072600* ACCUMULATED ERROR-REASON TEXT.
072700*-----------------------------------------------------------------
072800 500-WRITE-QUARANTINE-RECORD.
072900     MOVE UPI-LINE-IN(1:300)    TO QUAR-ORIGINAL-IMAGE.
073000     WRITE QUAR-RECORD.
073100*
073200******************************************************************
073300 600-READ-UPI-LINE-IN.
073400     READ UPI-TXN-IN
073500         AT END
073600             SET WS-UPIIN-EOF TO TRUE
073700     END-READ.
